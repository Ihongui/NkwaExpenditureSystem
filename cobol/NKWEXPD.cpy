000100*****************************************************************
000200* NKWEXPD.CPYBK
000300* EXPENDITURE-RECORD - CONSTRUCTION PHASE EXPENDITURE POSTING
000400* FROM FILE NKWEXPF OF LIBRARY NKWLIB
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* GHB1A1 04/11/1991 KAO - INITIAL VERSION FOR PHASE 1 GO-LIVE
000900* GHB1A2 19/02/1992 KAO - ADD NKWEXPD-PHASE FOR PROJECT PHASE
001000*                         COSTING (SITE PREP/FOUNDATION/ETC)
001100* GHB2A1 08/07/1994 EOA - ADD NKWEXPD-RCPT-PATH, DEFAULT WHEN
001200*                         BLANK BUILT BY NKWEXPPS C020
001300* GHB3A1 22/01/1998 EOA - EXPAND NKWEXPD-CATEGORY 10 TO 15,
001400*                         REQUEST NKW/98/014
001500* GHY2K01 14/09/1999 TAM - Y2K: NKWEXPD-DATE-CCYY 4-DIGIT YEAR
001600*                          COMPONENT ADDED UNDER REDEFINES
001700* GHB4A1 03/05/2003 TAM - ADD NKWEXPD-STATUS/88-LEVELS SO
001800*                         REJECTED LOAD LINES CAN BE FLAGGED
001900*                         IN CORE WITHOUT REWRITING THE FILE
002000* GHB5A1 17/10/2006 NDA - FILLER REALIGNED, RECORD NOW 120 BYTES
002100*                         TO MATCH REVISED NKWEXPF LRECL
002200* GHB5A2 17/10/2006 NDA - WIDEN LK-RESULT TABLE 10 TO 90 BYTES,
002300*                         RENAME RESULT-CODES TO RESULT-LINES -
002400*                         SORT-* FUNCTIONS NOW RETURN A FULL
002500*                         FORMATTED LINE FOR THE NEW NKWRPTO
002600*                         EXPENDITURE LISTING
002700* GHE3A1  22/01/1998 EOA - NKWEXPD-LK-RAW-LINE NOW DOUBLES AS THE
002800*                         SEARCH KEY INPUT FOR SRCH-CAT (CATEGORY
002900*                         TEXT) AND SRCH-ACC (ACCOUNT ID) - NO NEW
003000*                         FIELDS NEEDED FOR REQUEST NKW/98/014
003100* GHB6A1  11/03/2011 TAM - REMOVED NKWEXPD-MONTH-KEY, NEVER SET
003200*                         BY NKWFINAN - BURN-RATE ANALYSIS KEYS
003300*                         OFF ITS OWN WORK FIELD, NOT THE
003400*                         EXPENDITURE RECORD.  FOLDED INTO FILLER
003500*****************************************************************
003600 01  NKWEXPD-RECORD.
003700     05  NKWEXPD-CODE              PIC X(10).
003800*                                CODE - UNIQUE EXPENDITURE NO.
003900     05  NKWEXPD-AMOUNT            PIC S9(09)V9(02).
004000*                                AMOUNT POSTED, GHS, 2 DECIMALS
004100     05  NKWEXPD-DATE              PIC X(10).
004200*                                DATE INCURRED, DD-MM-YYYY
004300     05  NKWEXPD-DATE-R REDEFINES NKWEXPD-DATE.
004400         10  NKWEXPD-DATE-DD       PIC X(02).
004500         10  NKWEXPD-DATE-SEP1     PIC X(01).
004600         10  NKWEXPD-DATE-MM       PIC X(02).
004700         10  NKWEXPD-DATE-SEP2     PIC X(01).
004800         10  NKWEXPD-DATE-CCYY     PIC X(04).                    GHY2K01
004900     05  NKWEXPD-PHASE             PIC X(15).
005000*                                PROJECT PHASE, E.G. FOUNDATION
005100     05  NKWEXPD-CATEGORY          PIC X(15).
005200*                                EXPENSE CATEGORY, E.G. CEMENT
005300     05  NKWEXPD-ACCT-ID           PIC X(10).
005400*                                BANK ACCOUNT CHARGED
005500     05  NKWEXPD-RCPT-PATH         PIC X(40).
005600*                                RECEIPT DETAIL FILE REFERENCE
005700     05  NKWEXPD-STATUS            PIC X(01).
005800         88  NKWEXPD-ST-POSTED               VALUE "P".
005900         88  NKWEXPD-ST-REJECTED             VALUE "R".
006000         88  NKWEXPD-ST-PENDING              VALUE " ".
006100*                                IN-CORE POSTING RESULT - NOT
006200*                                WRITTEN BACK, RESET ON EACH RUN
006300     05  FILLER                    PIC X(21).
006400*                                RESERVED FOR FUTURE PROJECT
006500*                                COST-CENTRE BREAKOUT
006600*
006700*****************************************************************
006800* LINKAGE COPY OF THE ABOVE - PASSED USING BETWEEN NKWEXBAT AND
006900* THE NKWEXPPS POSTING/QUERY SUBPROGRAM
007000*****************************************************************
007100 01  NKWEXPD-LINK.
007200     05  NKWEXPD-LK-FUNCTION       PIC X(08).
007300         88  NKWEXPD-LK-LOAD                 VALUE "LOAD".
007400         88  NKWEXPD-LK-POST                 VALUE "POST".
007500         88  NKWEXPD-LK-SEARCH-DT             VALUE "SRCH-DT".
007600         88  NKWEXPD-LK-SEARCH-CAT            VALUE "SRCH-CAT".
007700         88  NKWEXPD-LK-SEARCH-COST           VALUE "SRCH-CST".
007800         88  NKWEXPD-LK-SEARCH-ACC            VALUE "SRCH-ACC".
007900         88  NKWEXPD-LK-SORT-CAT              VALUE "SORT-CAT".
008000         88  NKWEXPD-LK-SORT-DATE             VALUE "SORT-DTE".
008100         88  NKWEXPD-LK-REWRITE               VALUE "REWRITE".
008200     05  NKWEXPD-LK-RETURN-CD      PIC X(01).
008300         88  NKWEXPD-LK-OK                    VALUE "Y".
008400         88  NKWEXPD-LK-REJECTED              VALUE "N".
008500     05  NKWEXPD-LK-REJECT-MSG     PIC X(40).
008600     05  NKWEXPD-LK-RECORD-COUNT   PIC S9(05)      COMP-3.
008700     05  NKWEXPD-LK-RAW-LINE       PIC X(120).
008800*                                LOAD/POST - RAW COMMA-DELIMITED LINE
008900*                                SRCH-CAT  - CATEGORY TEXT IN (1:15)
009000*                                SRCH-ACC  - ACCOUNT ID IN (1:10)
009100     05  NKWEXPD-LK-DATE-FROM      PIC X(10).
009200     05  NKWEXPD-LK-DATE-TO        PIC X(10).
009300     05  NKWEXPD-LK-COST-MIN       PIC S9(09)V9(02).
009400     05  NKWEXPD-LK-COST-MAX       PIC S9(09)V9(02).
009500     05  NKWEXPD-LK-RESULT-COUNT   PIC 9(05)       COMP-3.
009600     05  NKWEXPD-LK-RESULT-LINES  OCCURS 500 TIMES
009700                                  INDEXED BY NKWEXPD-LK-RES-IX
009800                                  PIC X(90).
009900*                                SRCH-* FUNCTIONS RETURN THE
010000*                                MATCHED CODE LEFT-JUSTIFIED IN
010100*                                THIS FIELD; SORT-* FUNCTIONS
010200*                                RETURN THE FULL FORMATTED
010300*                                LISTING LINE FOR NKWRPTO
