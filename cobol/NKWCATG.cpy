000100*****************************************************************
000200* NKWCATG.CPYBK
000300* CATEGORY-RECORD - UNIQUE EXPENSE CATEGORY REGISTRY
000400* FROM FILE NKWCATF OF LIBRARY NKWLIB
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* GHC1A1 12/03/1992 KAO - INITIAL VERSION
000900* GHC2A1 04/09/1996 EOA - NKWCATG-NAME WIDENED 10 TO 15, LONGER
001000*                         MATERIAL CATEGORY NAMES IN USE ON SITE
001100*****************************************************************
001200 01  NKWCATG-RECORD.
001300     05  NKWCATG-NAME              PIC X(15).
001400*                                CATEGORY NAME, LOWER-CASED ON
001500*                                LOAD, TRIMMED, UNIQUE
001600*
001700*****************************************************************
001800* LINKAGE COPY - PASSED BETWEEN NKWEXBAT AND NKWCATRG
001900*****************************************************************
002000 01  NKWCATG-LINK.
002100     05  NKWCATG-LK-FUNCTION       PIC X(08).
002200         88  NKWCATG-LK-LOAD                 VALUE "LOAD".
002300         88  NKWCATG-LK-ADD                  VALUE "ADD".
002400         88  NKWCATG-LK-REWRITE              VALUE "REWRITE".
002500     05  NKWCATG-LK-NAME           PIC X(15).
002600     05  NKWCATG-LK-DUP-FLAG       PIC X(01).
002700         88  NKWCATG-LK-DUPLICATE            VALUE "Y".
002800         88  NKWCATG-LK-NOT-DUP              VALUE "N".
