000100*****************************************************************
000200* NKWXFER.CPYBK
000300* ACCOUNT TRANSFER GRAPH - IN-CORE VERTEX/EDGE ADJACENCY WORK
000400* RECORDS, BUILT BY NKWACTGR FROM THE ACCTXFR CONTROL FILE
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* GHX1A1 20/02/2002 NDA - INITIAL VERSION - ACCOUNT-TO-ACCOUNT
000900*                         TRANSFER RELATIONSHIP FOR AUDIT
001000* GHX2A1 11/11/2010 TAM - ADD BFS VISITED TABLE, REACHABILITY
001100*                         QUERY NOW RUN FOR EVERY VERTEX
001200*****************************************************************
001300* IN-CORE ADJACENCY - VERTEX TABLE PLUS DIRECTED EDGE LIST
001400*****************************************************************
001500 01  NKWXFER-VERTEX-TABLE.
001600     05  NKWXFER-VTX-COUNT         PIC 9(03)      COMP-3.
001700     05  NKWXFER-VTX-ENTRY OCCURS 100 TIMES
001800                           INDEXED BY NKWXFER-VTX-IX
001900                           PIC X(10).
002000 01  NKWXFER-EDGE-TABLE.
002100     05  NKWXFER-EDGE-COUNT        PIC 9(04)      COMP-3.
002200     05  NKWXFER-EDGE-ENTRY OCCURS 500 TIMES
002300                           INDEXED BY NKWXFER-EDGE-IX.
002400         10  NKWXFER-EDGE-FROM     PIC X(10).
002500         10  NKWXFER-EDGE-TO       PIC X(10).
002600 01  NKWXFER-VISITED-TABLE.
002700     05  NKWXFER-VISITED-FLAG OCCURS 100 TIMES
002800                              INDEXED BY NKWXFER-VIS-IX
002900                              PIC X(01).
003000         88  NKWXFER-VISITED                 VALUE "Y".
003100*
003200 01  NKWXFER-BFS-QUEUE.
003300     05  NKWXFER-BFS-ENTRY OCCURS 100 TIMES
003400                           INDEXED BY NKWXFER-BFS-IX
003500                           PIC X(10).
003600 01  NKWXFER-BFS-FRONT              PIC 9(03) COMP-3 VALUE 1.
003700 01  NKWXFER-BFS-REAR               PIC 9(03) COMP-3 VALUE 0.
003800*
003900*****************************************************************
004000* LINKAGE COPY - PASSED BETWEEN NKWEXBAT AND NKWACTGR
004100*****************************************************************
004200 01  NKWXFER-LINK.
004300     05  NKWXFER-LK-FUNCTION       PIC X(08).
004400         88  NKWXFER-LK-LOAD                 VALUE "LOAD".
004500         88  NKWXFER-LK-DISPLAY               VALUE "DISPLAY".
004600         88  NKWXFER-LK-REACHABLE             VALUE "REACHABL".
004700     05  NKWXFER-LK-START-ACCT     PIC X(10).
004800     05  NKWXFER-LK-RESULT-CNT     PIC 9(03)      COMP-3.
