000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     NKWACTGR.
000500 AUTHOR.         NANA DARKO-ANSAH.
000600 INSTALLATION.   NKWA PROJECT FINANCE - ACCRA DATA CENTRE.
000700 DATE-WRITTEN.   20 FEB 2002.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - PROJECT FINANCE INTERNAL USE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - ACCOUNT TRANSFER GRAPH.  LOADS
001200*               THE DIRECTED FROM/TO TRANSFER PAIRS FROM THE
001300*               ACCTXFR CONTROL FILE INTO AN IN-CORE VERTEX/EDGE
001400*               ADJACENCY, SERVICES DISPLAY REQUESTS FROM
001500*               NKWEXBAT AND ANSWERS REACHABLE-ACCOUNT QUERIES
001600*               BY BREADTH-FIRST TRAVERSAL OF THE EDGE LIST.
001700*
001800*****************************************************************
001900* HISTORY OF MODIFICATION:
002000*****************************************************************
002100* MOD.#   INIT   DATE        DESCRIPTION
002200* ------  -----  ----------  -----------------------------------
002300* GHX1A1  NDA    20/02/2002  INITIAL VERSION - LOAD AND DISPLAY
002400*                            ONLY, FOR TREASURY AUDIT TRAIL OF
002500*                            INTER-ACCOUNT TRANSFERS (NKW/02/014)
002600* GHX2A1  TAM    11/11/2010  ADD REACHABLE-ACCOUNTS QUERY, BFS
002700*                            OVER THE EDGE LIST, RUN ONCE PER
002800*                            VERTEX BY THE E060 REPORT ROUTINE
002900* GHX2A2  TAM    03/12/2010  VISITED-TABLE NOW CLEARED ON EVERY
003000*                            REACHABLE CALL - PRIOR RUN LEFT THE
003100*                            SWITCHES SET, SECOND VERTEX ALWAYS
003200*                            CAME BACK EMPTY (NKW/10/077)
003300* GHX3A1  NDA    14/06/2013  LOAD NOW REJECTS SELF-TRANSFERS AND
003400*                            BLANK FROM/TO PAIRS WITH A WARNING,
003500*                            PARALLEL EDGES STILL PERMITTED
003600*                            (NKW/13/029)
003700*****************************************************************
003800        EJECT
003900*****************************
004000 ENVIRONMENT DIVISION.
004100*****************************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004600                    UPSI-0 IS UPSI-SWITCH-0
004700                      ON  STATUS IS U0-ON
004800                      OFF STATUS IS U0-OFF.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT NKWXFRF ASSIGN TO NKWXFRF
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS   IS WK-C-FILE-STATUS.
005500*
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000**************
006100 FD  NKWXFRF
006200     LABEL RECORDS ARE OMITTED.
006300 01  NKWXFRF-REC                     PIC X(24).
006400*
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                          PIC X(24)        VALUE
006800     "** PROGRAM NKWACTGR **".
006900*
007000*---------------- PROGRAM WORKING STORAGE ----------------------*
007100 01  WK-C-WORK-AREA.
007200     05  WK-C-FILE-STATUS          PIC X(02) VALUE "00".
007300         88  WK-C-SUCCESSFUL                 VALUE "00".
007400     05  WK-C-EOF-SW               PIC X(01) VALUE "N".
007500         88  WK-C-AT-EOF                     VALUE "Y".
007600*
007700 77  WK-N-FIELD-COUNT                PIC 9(02)        COMP.
007800 77  WK-N-QUEUE-IX                   PIC 9(03)        COMP-3.
007900 77  WK-N-EDGE-SCAN-IX               PIC 9(04)        COMP-3.
008000 77  WK-N-VTX-SCAN-IX                PIC 9(03)        COMP-3.
008100*
008200*---------------- UNSTRING / PARSE WORK AREA --------------------*
008300 01  WK-C-PARSE-AREA.
008400     05  WK-C-PARSE-FIELD OCCURS 2 TIMES
008500                          INDEXED BY WK-C-PARSE-IX
008600                          PIC X(10).
008700     05  WK-C-LINE-VALID-SW        PIC X(01).
008800         88  WK-C-LINE-VALID                 VALUE "Y".
008900         88  WK-C-LINE-INVALID                VALUE "N".
009000     05  FILLER                    PIC X(01).
009100*
009200*---------------- VERTEX / EDGE SEARCH FLAGS ---------------------*
009300 01  WK-C-SEARCH-AREA.
009400     05  WK-C-VTX-FOUND-SW         PIC X(01).
009500         88  WK-C-VTX-FOUND                   VALUE "Y".
009600         88  WK-C-VTX-NOT-FOUND               VALUE "N".
009700     05  WK-N-VTX-FOUND-IX         PIC 9(03)  COMP-3.
009800     05  WK-C-SEARCH-FOR           PIC X(10).
009900     05  WK-C-EXPAND-VERTEX        PIC X(10).
010000     05  FILLER                    PIC X(01).
010100*
010200*---------------- FROM/TO WORK BREAKOUT - LOAD PARSE ------------*
010300 01  WK-C-XFER-PAIR.
010400     05  WK-C-XFER-FROM            PIC X(10).
010500     05  WK-C-XFER-TO              PIC X(10).
010600 01  WK-C-XFER-PAIR-R REDEFINES WK-C-XFER-PAIR.
010700     05  WK-C-XFER-WHOLE           PIC X(20).
010800*
010900*---------------- VERTEX / EDGE COUNT DISPLAY BREAKOUT ----------*
011000 01  WK-C-VTX-CNT-DISPLAY            PIC 9(03).
011100 01  WK-C-VTX-CNT-DISPLAY-R REDEFINES WK-C-VTX-CNT-DISPLAY.
011200     05  WK-C-VTX-CNT-HUNDS        PIC 9(01).
011300     05  WK-C-VTX-CNT-UNITS        PIC 9(02).
011400 01  WK-C-EDGE-CNT-DISPLAY           PIC 9(04).
011500 01  WK-C-EDGE-CNT-DISPLAY-R REDEFINES WK-C-EDGE-CNT-DISPLAY.
011600     05  WK-C-EDGE-CNT-THOUS       PIC 9(02).
011700     05  WK-C-EDGE-CNT-UNITS       PIC 9(02).
011800*
011900*****************
012000 LINKAGE SECTION.
012100*****************
012200 COPY NKWXFER.
012300 EJECT
012400********************************************
012500 PROCEDURE DIVISION USING NKWXFER-LINK
012600                          NKWXFER-VERTEX-TABLE
012700                          NKWXFER-EDGE-TABLE
012800                          NKWXFER-VISITED-TABLE
012900                          NKWXFER-BFS-QUEUE.
013000********************************************
013100 MAIN-MODULE.
013200     PERFORM A000-PROCESS-CALLED-ROUTINE
013300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013400     GOBACK.
013500*
013600*-----------------------------------------------------------------
013700 A000-PROCESS-CALLED-ROUTINE.
013800*-----------------------------------------------------------------
013900     EVALUATE TRUE
014000        WHEN NKWXFER-LK-LOAD
014100           PERFORM B000-LOAD-TRANSFER-GRAPH
014200              THRU B099-LOAD-TRANSFER-GRAPH-EX
014300        WHEN NKWXFER-LK-DISPLAY
014400           CONTINUE
014500        WHEN NKWXFER-LK-REACHABLE
014600           PERFORM C000-REACHABLE-ACCOUNTS
014700              THRU C099-REACHABLE-ACCOUNTS-EX
014800     END-EVALUATE.
014900 A099-PROCESS-CALLED-ROUTINE-EX.
015000     EXIT.
015100*
015200*-----------------------------------------------------------------
015300*B000 - LOAD.  READS THE ACCTXFR CONTROL FILE ONCE, ONE FROM/TO
015400*PAIR PER LINE, COMMA-SEPARATED.  SKIP BLANK LINES, LINES WITH
015500*FEWER THAN 2 FIELDS OR A BLANK FROM/TO, AND SELF-TRANSFERS
015600*(FROM = TO) - EACH SKIP REPORTED WITH A WARNING (RULE - GRAPH,
015700*ADD-TRANSFER).  PARALLEL EDGES ARE PERMITTED - NO DUPLICATE
015800*CHECK IS MADE AGAINST THE EXISTING EDGE LIST.
015900*-----------------------------------------------------------------
016000 B000-LOAD-TRANSFER-GRAPH.
016100     MOVE ZERO  TO NKWXFER-VTX-COUNT.
016200     MOVE ZERO  TO NKWXFER-EDGE-COUNT.
016300     MOVE "N"   TO WK-C-EOF-SW.
016400     OPEN INPUT NKWXFRF.
016500     IF NOT WK-C-SUCCESSFUL
016600        DISPLAY "NKWACTGR - OPEN FILE ERROR - NKWXFRF"
016700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016800        GO TO Y900-ABNORMAL-TERMINATION.
016900     PERFORM B010-READ-AND-LOAD-RTN
017000        UNTIL WK-C-AT-EOF.
017100     CLOSE NKWXFRF.
017200     MOVE NKWXFER-VTX-COUNT  TO WK-C-VTX-CNT-DISPLAY.
017300     MOVE NKWXFER-EDGE-COUNT TO WK-C-EDGE-CNT-DISPLAY.
017400     DISPLAY "NKWACTGR - LOAD COMPLETE - " WK-C-VTX-CNT-DISPLAY
017500             " ACCOUNT(S), " WK-C-EDGE-CNT-DISPLAY
017600             " TRANSFER(S)".
017700 B099-LOAD-TRANSFER-GRAPH-EX.
017800     EXIT.
017900*
018000 B010-READ-AND-LOAD-RTN.
018100     READ NKWXFRF
018200        AT END
018300           MOVE "Y" TO WK-C-EOF-SW
018400        NOT AT END
018500           PERFORM B020-PARSE-AND-EDIT-LINE
018600              THRU B029-PARSE-AND-EDIT-LINE-EX
018700           IF WK-C-LINE-VALID
018800              MOVE WK-C-XFER-FROM TO WK-C-SEARCH-FOR
018900              PERFORM B030-ADD-VERTEX
019000                 THRU B039-ADD-VERTEX-EX
019100              MOVE WK-C-XFER-TO   TO WK-C-SEARCH-FOR
019200              PERFORM B030-ADD-VERTEX
019300                 THRU B039-ADD-VERTEX-EX
019400              PERFORM B040-ADD-EDGE
019500                 THRU B049-ADD-EDGE-EX
019600           END-IF
019700     END-READ.
019800 B019-READ-AND-LOAD-RTN-EX.
019900     EXIT.
020000*
020100 B020-PARSE-AND-EDIT-LINE.
020200     SET WK-C-LINE-VALID TO TRUE.
020300     IF NKWXFRF-REC = SPACES
020400        SET WK-C-LINE-INVALID TO TRUE
020500        GO TO B029-PARSE-AND-EDIT-LINE-EX.
020600     MOVE SPACES TO WK-C-PARSE-AREA.
020700     MOVE ZERO   TO WK-N-FIELD-COUNT.
020800     UNSTRING NKWXFRF-REC DELIMITED BY ","
020900             INTO WK-C-PARSE-FIELD (1) WK-C-PARSE-FIELD (2)
021000         TALLYING IN WK-N-FIELD-COUNT.
021100     IF WK-N-FIELD-COUNT < 2
021200        DISPLAY "NKWACTGR - TRANSFER SKIPPED - FEW FIELDS - "
021300                NKWXFRF-REC
021400        SET WK-C-LINE-INVALID TO TRUE
021500        GO TO B029-PARSE-AND-EDIT-LINE-EX.
021600     IF WK-C-PARSE-FIELD (1) = SPACES
021700        OR WK-C-PARSE-FIELD (2) = SPACES
021800        DISPLAY "NKWACTGR - TRANSFER SKIPPED - BLANK ACCOUNT - "
021900                NKWXFRF-REC
022000        SET WK-C-LINE-INVALID TO TRUE
022100        GO TO B029-PARSE-AND-EDIT-LINE-EX.
022200     IF WK-C-PARSE-FIELD (1) = WK-C-PARSE-FIELD (2)
022300        DISPLAY "NKWACTGR - TRANSFER SKIPPED - SELF-TRANSFER - "
022400                NKWXFRF-REC
022500        SET WK-C-LINE-INVALID TO TRUE
022600        GO TO B029-PARSE-AND-EDIT-LINE-EX.
022700     MOVE WK-C-PARSE-FIELD (1) TO WK-C-XFER-FROM.
022800     MOVE WK-C-PARSE-FIELD (2) TO WK-C-XFER-TO.
022900 B029-PARSE-AND-EDIT-LINE-EX.
023000     EXIT.
023100*
023200*-----------------------------------------------------------------
023300*B030 - ADD VERTEX.  WK-C-SEARCH-FOR CARRIES THE ACCOUNT TO ADD -
023400*ADDED ONLY WHEN NOT ALREADY IN THE VERTEX TABLE (RULE - GRAPH,
023500*ADD-TRANSFER, BOTH ACCOUNTS ADDED AS VERTICES IF NEW).
023600*-----------------------------------------------------------------
023700 B030-ADD-VERTEX.
023800     PERFORM D000-FIND-VERTEX THRU D099-FIND-VERTEX-EX.
023900     IF WK-C-VTX-FOUND
024000        GO TO B039-ADD-VERTEX-EX.
024100     ADD 1 TO NKWXFER-VTX-COUNT.
024200     SET NKWXFER-VTX-IX TO NKWXFER-VTX-COUNT.
024300     MOVE WK-C-SEARCH-FOR TO NKWXFER-VTX-ENTRY (NKWXFER-VTX-IX).
024400 B039-ADD-VERTEX-EX.
024500     EXIT.
024600*
024700*-----------------------------------------------------------------
024800*B040 - ADD EDGE.  APPEND THE DIRECTED EDGE UNCONDITIONALLY -
024900*PARALLEL EDGES ARE PERMITTED (RULE - GRAPH, ADD-TRANSFER).
025000*-----------------------------------------------------------------
025100 B040-ADD-EDGE.
025200     ADD 1 TO NKWXFER-EDGE-COUNT.
025300     SET NKWXFER-EDGE-IX TO NKWXFER-EDGE-COUNT.
025400     MOVE WK-C-XFER-FROM TO NKWXFER-EDGE-FROM (NKWXFER-EDGE-IX).
025500     MOVE WK-C-XFER-TO   TO NKWXFER-EDGE-TO   (NKWXFER-EDGE-IX).
025600 B049-ADD-EDGE-EX.
025700     EXIT.
025800*
025900*-----------------------------------------------------------------
026000*C000 - REACHABLE ACCOUNTS.  BREADTH-FIRST TRAVERSAL OUT OF
026100*NKWXFER-LK-START-ACCT FOLLOWING OUTGOING EDGES ONLY.  THE BFS
026200*QUEUE DOUBLES AS THE RESULT LIST - WK-N-QUEUE-IX IS THE READ
026300*CURSOR (NEXT ENTRY TO EXPAND) AND NKWXFER-BFS-REAR IS THE WRITE
026400*CURSOR (LAST ENTRY DISCOVERED) - WHEN THE CURSORS MEET, EVERY
026500*DISCOVERED ACCOUNT HAS BEEN EXPANDED AND THE TRAVERSAL IS DONE.
026600*THE START ACCOUNT ITSELF IS MARKED VISITED BUT NEVER QUEUED, SO
026700*IT NEVER APPEARS IN THE RESULT (RULE - GRAPH, REACHABLE-ACCTS).
026800*-----------------------------------------------------------------
026900 C000-REACHABLE-ACCOUNTS.
027000     PERFORM C010-CLEAR-VISITED-TABLE
027100        THRU C019-CLEAR-VISITED-TABLE-EX
027200          VARYING WK-N-VTX-SCAN-IX FROM 1 BY 1
027300            UNTIL WK-N-VTX-SCAN-IX > NKWXFER-VTX-COUNT.
027400     MOVE NKWXFER-LK-START-ACCT TO WK-C-SEARCH-FOR.
027500     PERFORM D000-FIND-VERTEX THRU D099-FIND-VERTEX-EX.
027600     MOVE ZERO TO NKWXFER-LK-RESULT-CNT.
027700     IF WK-C-VTX-NOT-FOUND
027800        GO TO C099-REACHABLE-ACCOUNTS-EX.
027900     SET NKWXFER-VIS-IX TO WK-N-VTX-FOUND-IX.
028000     SET NKWXFER-VISITED (NKWXFER-VIS-IX) TO TRUE.
028100     MOVE NKWXFER-LK-START-ACCT TO WK-C-EXPAND-VERTEX.
028200     MOVE 1 TO NKWXFER-BFS-FRONT.
028300     MOVE 0 TO NKWXFER-BFS-REAR.
028400     MOVE 1 TO WK-N-QUEUE-IX.
028500     PERFORM C020-EXPAND-ONE-VERTEX
028600        THRU C029-EXPAND-ONE-VERTEX-EX
028700          VARYING WK-N-QUEUE-IX FROM 1 BY 1
028800            UNTIL WK-N-QUEUE-IX > NKWXFER-BFS-REAR
028900               AND WK-N-QUEUE-IX > 1.
029000     MOVE NKWXFER-BFS-REAR TO NKWXFER-LK-RESULT-CNT.
029100 C099-REACHABLE-ACCOUNTS-EX.
029200     EXIT.
029300*
029400*THE FIRST EXPANSION MUST ALWAYS RUN EVEN THOUGH THE QUEUE STARTS
029500*EMPTY (REAR = ZERO) BECAUSE IT EXPANDS THE START ACCOUNT ITSELF,
029600*WHICH IS HELD IN WK-C-SEARCH-FOR RATHER THAN ON THE QUEUE.
029700 C020-EXPAND-ONE-VERTEX.
029800     IF WK-N-QUEUE-IX > 1
029900        SET NKWXFER-BFS-IX TO WK-N-QUEUE-IX
030000        SUBTRACT 1 FROM NKWXFER-BFS-IX
030100        MOVE NKWXFER-BFS-ENTRY (NKWXFER-BFS-IX) TO
030200            WK-C-EXPAND-VERTEX
030300     END-IF.
030400     PERFORM C030-SCAN-EDGES-FROM-VERTEX
030500        THRU C039-SCAN-EDGES-FROM-VERTEX-EX
030600          VARYING WK-N-EDGE-SCAN-IX FROM 1 BY 1
030700            UNTIL WK-N-EDGE-SCAN-IX > NKWXFER-EDGE-COUNT.
030800 C029-EXPAND-ONE-VERTEX-EX.
030900     EXIT.
031000*
031100 C030-SCAN-EDGES-FROM-VERTEX.
031200     IF NKWXFER-EDGE-FROM (WK-N-EDGE-SCAN-IX) NOT = WK-C-EXPAND-VERTEX
031300        GO TO C039-SCAN-EDGES-FROM-VERTEX-EX.
031400     MOVE NKWXFER-EDGE-TO (WK-N-EDGE-SCAN-IX) TO WK-C-SEARCH-FOR.
031500     PERFORM D000-FIND-VERTEX THRU D099-FIND-VERTEX-EX.
031600     IF WK-C-VTX-NOT-FOUND
031700        GO TO C039-SCAN-EDGES-FROM-VERTEX-EX.
031800     SET NKWXFER-VIS-IX TO WK-N-VTX-FOUND-IX.
031900     IF NKWXFER-VISITED (NKWXFER-VIS-IX)
032000        GO TO C039-SCAN-EDGES-FROM-VERTEX-EX.
032100     SET NKWXFER-VISITED (NKWXFER-VIS-IX) TO TRUE.
032200     ADD 1 TO NKWXFER-BFS-REAR.
032300     SET NKWXFER-BFS-IX TO NKWXFER-BFS-REAR.
032400     MOVE WK-C-SEARCH-FOR TO NKWXFER-BFS-ENTRY (NKWXFER-BFS-IX).
032500 C039-SCAN-EDGES-FROM-VERTEX-EX.
032600     EXIT.
032700*
032800 C010-CLEAR-VISITED-TABLE.
032900     SET NKWXFER-VIS-IX TO WK-N-VTX-SCAN-IX.
033000     SET NKWXFER-VISITED (NKWXFER-VIS-IX) TO FALSE.
033100 C019-CLEAR-VISITED-TABLE-EX.
033200     EXIT.
033300*
033400*-----------------------------------------------------------------
033500*D000 - TABLE SEARCH - LOCATE VERTEX BY ACCOUNT ID, SETS
033600*WK-N-VTX-FOUND-IX AND THE FOUND/NOT-FOUND SWITCH.
033700*-----------------------------------------------------------------
033800 D000-FIND-VERTEX.
033900     SET WK-C-VTX-NOT-FOUND TO TRUE.
034000     SET NKWXFER-VTX-IX TO 1.
034100     PERFORM D010-SCAN-VERTEX-TABLE
034200        THRU D019-SCAN-VERTEX-TABLE-EX
034300          UNTIL NKWXFER-VTX-IX > NKWXFER-VTX-COUNT
034400             OR WK-C-VTX-FOUND.
034500 D099-FIND-VERTEX-EX.
034600     EXIT.
034700*
034800 D010-SCAN-VERTEX-TABLE.
034900     IF NKWXFER-VTX-ENTRY (NKWXFER-VTX-IX) = WK-C-SEARCH-FOR
035000        SET WK-C-VTX-FOUND TO TRUE
035100        SET WK-N-VTX-FOUND-IX TO NKWXFER-VTX-IX
035200     ELSE
035300        SET NKWXFER-VTX-IX UP BY 1
035400     END-IF.
035500 D019-SCAN-VERTEX-TABLE-EX.
035600     EXIT.
035700*
035800*-----------------------------------------------------------------
035900*                   PROGRAM SUBROUTINE                          *
036000*-----------------------------------------------------------------
036100 Y900-ABNORMAL-TERMINATION.
036200     EXIT PROGRAM.
036300*
036400******************************************************************
036500************** END OF PROGRAM SOURCE -  NKWACTGR ***************
036600******************************************************************
