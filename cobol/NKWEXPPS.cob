000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     NKWEXPPS.
000500 AUTHOR.         KWABENA OSEI-ANNIN.
000600 INSTALLATION.   NKWA PROJECT FINANCE - ACCRA DATA CENTRE.
000700 DATE-WRITTEN.   04 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - PROJECT FINANCE INTERNAL USE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - EXPENDITURE POSTING AND QUERY
001200*               ENGINE.  HOLDS THE IN-CORE EXPENDITURE TABLE FOR
001300*               THE LIFE OF THE RUN, EDITS AND POSTS EACH LINE
001400*               READ FROM NKWEXPF AGAINST THE BANK LEDGER, WRITES
001500*               THE RECEIPT DETAIL DUMP, ANSWERS SEARCH AND SORT
001600*               REQUESTS FROM NKWEXBAT, AND REWRITES NKWEXPF AT
001700*               END OF RUN.
001800*
001900*****************************************************************
002000* HISTORY OF MODIFICATION:
002100*****************************************************************
002200* MOD.#   INIT   DATE        DESCRIPTION
002300* ------  -----  ----------  -----------------------------------
002400* GHE1A1  KAO    04/11/1991  INITIAL VERSION - LOAD, POST, REWRITE
002500* GHE1A2  KAO    19/02/1992  ADD NKWEXPD-PHASE TO POST EDIT AND
002600*                            STORAGE, MATCHES NKWEXPD.CPYBK GHB1A2
002700* GHE2A1  EOA    08/07/1994  RECEIPT DETAIL NOW WRITTEN TO NKWRCTD
002800*                            ON EVERY SUCCESSFUL POST, DEFAULT
002900*                            PATH BUILT WHEN THE INPUT IS BLANK
003000* GHE3A1  EOA    22/01/1998  ADD SRCH-DT/SRCH-CAT/SRCH-CST/SRCH-ACC
003100*                            AND SORT-CAT/SORT-DTE FUNCTIONS FOR
003200*                            THE NEW ENQUIRY SCREENS (NKW/98/014)
003300* GHY2K01 TAM    14/09/1999  Y2K REVIEW - CALENDAR EDIT REWRITTEN
003400*                            TO VALIDATE A 4-DIGIT CCYY, LEAP-YEAR
003500*                            TABLE ADDED, SIGNED OFF
003600* GHE4A1  TAM    03/05/2003  ADD NKWEXPD-STATUS SET ON REJECTED
003700*                            LINES SO A REJECT CANNOT BE MISTAKEN
003800*                            FOR A GAP IN THE IN-CORE TABLE
003900* GHE5A1  NDA    17/10/2006  RECORD WIDENED TO 120 BYTES, RESULT
004000*                            LINE TABLE NOW RETURNS THE FULL
004100*                            FORMATTED LISTING LINE FOR SORT-CAT
004200*                            AND SORT-DTE, NOT JUST THE CODE
004300*****************************************************************
004400        EJECT
004500*****************************
004600 ENVIRONMENT DIVISION.
004700*****************************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005200                    UPSI-0 IS UPSI-SWITCH-0
005300                      ON  STATUS IS U0-ON
005400                      OFF STATUS IS U0-OFF.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT NKWEXPF ASSIGN TO NKWEXPF
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS   IS WK-C-FILE-STATUS.
006100     SELECT NKWRCTD ASSIGN TO NKWRCTD
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS   IS WK-C-RCTD-STATUS.
006400*
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  NKWEXPF
007100     LABEL RECORDS ARE OMITTED.
007200 01  NKWEXPF-REC                     PIC X(120).
007300*
007400 FD  NKWRCTD
007500     LABEL RECORDS ARE OMITTED.
007600 01  NKWRCTD-REC                     PIC X(80).
007700*
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER                          PIC X(24)        VALUE
008100     "** PROGRAM NKWEXPPS **".
008200*
008300*---------------- PROGRAM WORKING STORAGE ----------------------*
008400 01  WK-C-WORK-AREA.
008500     05  WK-C-FILE-STATUS          PIC X(02) VALUE "00".
008600         88  WK-C-SUCCESSFUL                 VALUE "00".
008700     05  WK-C-RCTD-STATUS          PIC X(02) VALUE "00".
008800         88  WK-C-RCTD-SUCCESSFUL            VALUE "00".
008900     05  WK-C-RCTD-OPEN-SW         PIC X(01) VALUE "N".
009000         88  WK-C-RCTD-IS-OPEN               VALUE "Y".
009100     05  WK-N-EXP-TBL-COUNT        PIC 9(05) COMP-3 VALUE ZERO.
009200     05  WK-N-FIELD-COUNT          PIC 9(02) COMP   VALUE ZERO.
009300     05  WK-N-RES-COUNT            PIC 9(05) COMP-3 VALUE ZERO.
009400     05  WK-N-SORT-IX-1            PIC 9(05) COMP   VALUE ZERO.
009500     05  WK-N-SORT-IX-2            PIC 9(05) COMP   VALUE ZERO.
009600*
009700*---------------- EXPENDITURE TABLE - HELD FOR LIFE OF RUN ------*
009800 01  WK-T-EXPENDITURE-TABLE.
009900     05  WK-T-EXP-ENTRY OCCURS 500 TIMES
010000                        INDEXED BY WK-T-EXP-IX
010100                                   WK-T-EXP-IX2.
010200         10  WK-T-EXP-CODE           PIC X(10).
010300         10  WK-T-EXP-AMOUNT         PIC S9(09)V9(02).
010400         10  WK-T-EXP-DATE           PIC X(10).
010500         10  WK-T-EXP-DATE-R REDEFINES WK-T-EXP-DATE.
010600             15  WK-T-EXP-DATE-DD    PIC X(02).
010700             15  FILLER              PIC X(01).
010800             15  WK-T-EXP-DATE-MM    PIC X(02).
010900             15  FILLER              PIC X(01).
011000             15  WK-T-EXP-DATE-CCYY  PIC X(04).
011100         10  WK-T-EXP-PHASE          PIC X(15).
011200         10  WK-T-EXP-CATEGORY       PIC X(15).
011300         10  WK-T-EXP-ACCT-ID        PIC X(10).
011400         10  WK-T-EXP-RCPT-PATH      PIC X(40).
011500         10  WK-T-EXP-STATUS         PIC X(01).
011600             88  WK-T-EXP-ST-POSTED            VALUE "P".
011700             88  WK-T-EXP-ST-REJECTED          VALUE "R".
011800*
011900*---------------- LINE-PARSE WORK AREA --------------------------*
012000 01  WK-C-PARSE-AREA.
012100     05  WK-C-PARSE-FIELD OCCURS 7 TIMES
012200                          PIC X(40).
012300 77  WK-N-AMOUNT-TEST                PIC S9(09)V9(02).
012400*
012500*---------------- CALENDAR EDIT WORK AREA -----------------------*
012600 01  WK-C-DATE-EDIT-AREA.
012700     05  WK-C-EDIT-DD                PIC X(02).
012800     05  WK-C-EDIT-MM                PIC X(02).
012900     05  WK-C-EDIT-CCYY              PIC X(04).
013000     05  WK-N-EDIT-DD                PIC 9(02).
013100     05  WK-N-EDIT-MM                PIC 9(02).
013200     05  WK-N-EDIT-CCYY              PIC 9(04).
013300     05  WK-N-EDIT-MAX-DAY           PIC 9(02).
013400     05  WK-N-EDIT-LEAP-TEST         PIC 9(04) COMP.
013500     05  WK-C-DATE-VALID-SW          PIC X(01).
013600         88  WK-C-DATE-VALID                   VALUE "Y".
013700         88  WK-C-DATE-INVALID                 VALUE "N".
013800     05  FILLER                      PIC X(01).
013900*
014000 01  WK-C-MONTH-DAYS-TABLE.
014100     05  FILLER                      PIC X(24) VALUE
014200         "312831303130313130313031".
014300 01  WK-C-MONTH-DAYS-TABLE-R REDEFINES WK-C-MONTH-DAYS-TABLE.
014400     05  WK-C-MONTH-DAYS OCCURS 12 TIMES
014500                         INDEXED BY WK-C-MONTH-IX
014600                         PIC 9(02).
014700*
014800*---------------- DATE SORT-KEY WORK AREA ------------------------*
014900*WK-C-SORT-DATE-KEY-1 IS THE SINGLE SCRATCH OUTPUT OF D920 - EACH
015000*CALLER COPIES IT OUT IMMEDIATELY TO ITS OWN HOLDER BEFORE THE
015100*NEXT CALL OVERWRITES IT.
015200 77  WK-C-SORT-DATE-KEY-1            PIC 9(08).
015300 77  WK-C-RANGE-DATE-FROM            PIC 9(08).
015400 77  WK-C-RANGE-DATE-TO              PIC 9(08).
015500 77  WK-C-SORT-DATE-KEY-A            PIC 9(08).
015600 77  WK-C-SORT-DATE-KEY-B            PIC 9(08).
015700*
015800*---------------- CATEGORY SORT/SEARCH KEY WORK AREA -------------*
015900 77  WK-C-SORT-CAT-KEY-1             PIC X(15).
016000 77  WK-C-SORT-CAT-KEY-2             PIC X(15).
016100 77  WK-T-SWAP-ENTRY                 PIC X(112).
016200*
016300*---------------- OUTPUT LINE BUILD AREAS ------------------------*
016400 01  WK-C-OUT-LINE                   PIC X(118).
016500 01  WK-C-OUT-LINE-R REDEFINES WK-C-OUT-LINE.
016600     05  WK-C-OUT-TEXT               PIC X(118).
016700 01  WK-C-OUT-WHOLE.
016800     05  WK-C-OUT-REC                PIC X(118).
016900     05  FILLER                      PIC X(02).
017000*
017100 77  WK-C-RESULT-LINE                PIC X(90).
017200 01  WK-C-AMT-DISPLAY                PIC ---9(08).99.
017300 01  WK-C-AMT-DISPLAY-R REDEFINES WK-C-AMT-DISPLAY.
017400     05  WK-C-AMT-WHOLE-D            PIC X(09).
017500     05  FILLER                      PIC X(03).
017600*
017700 01  WK-C-RCTD-LINE                  PIC X(78).
017800 01  WK-C-RCTD-LINE-R REDEFINES WK-C-RCTD-LINE.
017900     05  WK-C-RCTD-TEXT              PIC X(78).
018000 01  WK-C-RCTD-WHOLE.
018100     05  WK-C-RCTD-REC-OUT           PIC X(78).
018200     05  FILLER                      PIC X(02).
018300*
018400*****************
018500 LINKAGE SECTION.
018600*****************
018700 COPY NKWEXPD.
018800 COPY NKWACCT.
018900 COPY NKWCATG.
019000 COPY NKWRCPT.
019100 EJECT
019200********************************************************
019300 PROCEDURE DIVISION USING NKWEXPD-LINK
019400                          NKWACCT-LINK
019500                          NKWCATG-LINK
019600                          NKWRCPT-LINK.
019700********************************************************
019800*NKWCATG-LINK AND NKWRCPT-LINK ARE ACCEPTED FOR CALL SYMMETRY
019900*WITH NKWEXBAT'S OTHER MASTER-FILE UNITS BUT ARE NOT REFERENCED -
020000*NEITHER CATEGORY REGISTRATION NOR RECEIPT-QUEUE ENTRY IS PART OF
020100*THE POSTING PIPELINE (SEE SPEC MEMO NKW/94/07 FILED WITH THE
020200*GHE2A1 CHANGE).
020300 MAIN-MODULE.
020400     PERFORM A000-PROCESS-CALLED-ROUTINE
020500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
020600     GOBACK.
020700*
020800*-----------------------------------------------------------------
020900 A000-PROCESS-CALLED-ROUTINE.
021000*-----------------------------------------------------------------
021100     EVALUATE TRUE
021200        WHEN NKWEXPD-LK-LOAD
021300           PERFORM B900-LOAD-ONE-EXPENDITURE
021400              THRU B999-LOAD-ONE-EXPENDITURE-EX
021500        WHEN NKWEXPD-LK-POST
021600           PERFORM C000-POST-EXPENDITURE
021700              THRU C099-POST-EXPENDITURE-EX
021800        WHEN NKWEXPD-LK-SEARCH-DT
021900           PERFORM D000-SEARCH-DATE-RANGE
022000              THRU D099-SEARCH-DATE-RANGE-EX
022100        WHEN NKWEXPD-LK-SEARCH-CAT
022200           PERFORM D100-SEARCH-CATEGORY
022300              THRU D199-SEARCH-CATEGORY-EX
022400        WHEN NKWEXPD-LK-SEARCH-COST
022500           PERFORM D200-SEARCH-COST-RANGE
022600              THRU D299-SEARCH-COST-RANGE-EX
022700        WHEN NKWEXPD-LK-SEARCH-ACC
022800           PERFORM D300-SEARCH-ACCOUNT
022900              THRU D399-SEARCH-ACCOUNT-EX
023000        WHEN NKWEXPD-LK-SORT-CAT
023100           PERFORM D400-SORT-BY-CATEGORY
023200              THRU D499-SORT-BY-CATEGORY-EX
023300        WHEN NKWEXPD-LK-SORT-DATE
023400           PERFORM D500-SORT-BY-DATE
023500              THRU D599-SORT-BY-DATE-EX
023600        WHEN NKWEXPD-LK-REWRITE
023700           PERFORM Z000-REWRITE-EXPENDITURES
023800              THRU Z099-REWRITE-EXPENDITURES-EX
023900     END-EVALUATE.
024000 A099-PROCESS-CALLED-ROUTINE-EX.
024100     EXIT.
024200*
024300*-----------------------------------------------------------------
024400*B900 - LOAD.  PARSE ONLY, NO WITHDRAWAL - SKIP BLANK LINES, LINES
024500*WITH FEWER THAN 6 FIELDS, NON-NUMERIC AMOUNT OR UNPARSABLE DATE,
024600*EACH SKIP REPORTED WITH A WARNING (RULE - EXPENDITURE LOADING).
024700*-----------------------------------------------------------------
024800 B900-LOAD-ONE-EXPENDITURE.
024900     SET NKWEXPD-LK-REJECTED TO TRUE.
025000     PERFORM C010-PARSE-RAW-LINE THRU C019-PARSE-RAW-LINE-EX.
025100     IF NKWEXPD-LK-REJECTED
025200        GO TO B999-LOAD-ONE-EXPENDITURE-EX.
025300     PERFORM C030-STORE-EXPENDITURE THRU C039-STORE-EXPENDITURE-EX.
025400     SET WK-T-EXP-ST-POSTED (WK-T-EXP-IX) TO TRUE.
025500     SET NKWEXPD-LK-OK TO TRUE.
025600 B999-LOAD-ONE-EXPENDITURE-EX.
025700     EXIT.
025800*
025900*-----------------------------------------------------------------
026000*C000 - POST.  FULL PIPELINE - PARSE, EDIT BUSINESS RULES, WITHDRAW
026100*FROM THE CHARGED ACCOUNT, STORE, LINK, WRITE RECEIPT DETAIL
026200*(RULE - EXPENDITURE POSTING).
026300*-----------------------------------------------------------------
026400 C000-POST-EXPENDITURE.
026500     SET NKWEXPD-LK-REJECTED TO TRUE.
026600     PERFORM C010-PARSE-RAW-LINE THRU C019-PARSE-RAW-LINE-EX.
026700     IF NKWEXPD-LK-REJECTED
026800        GO TO C099-POST-EXPENDITURE-EX.
026900     PERFORM C011-EDIT-BUSINESS-RULES
027000        THRU C019-EDIT-BUSINESS-RULES-EX.
027100     IF NKWEXPD-LK-REJECTED
027200        GO TO C099-POST-EXPENDITURE-EX.
027300     MOVE NKWEXPD-CODE TO NKWACCT-LK-EXP-CODE.
027400     MOVE NKWEXPD-ACCT-ID TO NKWACCT-LK-ACCT-ID.
027500     MOVE NKWEXPD-AMOUNT TO NKWACCT-LK-AMOUNT.
027600     SET NKWACCT-LK-WITHDRAW TO TRUE.
027700     CALL "NKWACTLD" USING NKWACCT-LINK.
027800     IF NKWACCT-LK-FAILED
027900        MOVE "INSUFFICIENT FUNDS OR ACCOUNT NOT FOUND" TO
028000            NKWEXPD-LK-REJECT-MSG
028100        GO TO C099-POST-EXPENDITURE-EX.
028200     PERFORM C030-STORE-EXPENDITURE THRU C039-STORE-EXPENDITURE-EX.
028300     SET WK-T-EXP-ST-POSTED (WK-T-EXP-IX) TO TRUE.
028400     SET NKWACCT-LK-LINK TO TRUE.
028500     CALL "NKWACTLD" USING NKWACCT-LINK.
028600     PERFORM C040-WRITE-RECEIPT-DETAIL
028700        THRU C049-WRITE-RECEIPT-DETAIL-EX.
028800     SET NKWEXPD-LK-OK TO TRUE.
028900 C099-POST-EXPENDITURE-EX.
029000     EXIT.
029100*
029200*-----------------------------------------------------------------
029300*C010 - PARSE.  SPLIT THE RAW LINE ON COMMAS, MOVE FIELDS TO THE
029400*NKWEXPD-RECORD WORK AREA, DEFAULT THE RECEIPT PATH WHEN BLANK
029500*(RULE - EXPENDITURE POSTING, RECEIPT DEFAULT).
029600*-----------------------------------------------------------------
029700 C010-PARSE-RAW-LINE.
029800     MOVE SPACES TO NKWEXPD-RECORD.
029900     IF NKWEXPD-LK-RAW-LINE = SPACES
030000        MOVE "BLANK LINE" TO NKWEXPD-LK-REJECT-MSG
030100        GO TO C019-PARSE-RAW-LINE-EX.
030200     MOVE SPACES TO WK-C-PARSE-AREA.
030300     MOVE ZERO   TO WK-N-FIELD-COUNT.
030400     UNSTRING NKWEXPD-LK-RAW-LINE DELIMITED BY ","
030500             INTO WK-C-PARSE-FIELD (1) WK-C-PARSE-FIELD (2)
030600                  WK-C-PARSE-FIELD (3) WK-C-PARSE-FIELD (4)
030700                  WK-C-PARSE-FIELD (5) WK-C-PARSE-FIELD (6)
030800                  WK-C-PARSE-FIELD (7)
030900         TALLYING IN WK-N-FIELD-COUNT.
031000     IF WK-N-FIELD-COUNT < 6
031100        DISPLAY "NKWEXPPS - EXPENDITURE SKIPPED - FEW FIELDS - "
031200                NKWEXPD-LK-RAW-LINE
031300        MOVE "FEWER THAN 6 FIELDS" TO NKWEXPD-LK-REJECT-MSG
031400        GO TO C019-PARSE-RAW-LINE-EX.
031500     IF WK-C-PARSE-FIELD (2) IS NOT NUMERIC
031600        DISPLAY "NKWEXPPS - EXPENDITURE SKIPPED - BAD AMOUNT - "
031700                NKWEXPD-LK-RAW-LINE
031800        MOVE "NON-NUMERIC AMOUNT" TO NKWEXPD-LK-REJECT-MSG
031900        GO TO C019-PARSE-RAW-LINE-EX.
032000     MOVE WK-C-PARSE-FIELD (3) (1:2) TO WK-C-EDIT-DD.
032100     MOVE WK-C-PARSE-FIELD (3) (4:2) TO WK-C-EDIT-MM.
032200     MOVE WK-C-PARSE-FIELD (3) (7:4) TO WK-C-EDIT-CCYY.
032300     PERFORM D900-EDIT-CALENDAR-DATE
032400        THRU D999-EDIT-CALENDAR-DATE-EX.
032500     IF WK-C-DATE-INVALID
032600        DISPLAY "NKWEXPPS - EXPENDITURE SKIPPED - BAD DATE - "
032700                NKWEXPD-LK-RAW-LINE
032800        MOVE "UNPARSABLE DATE" TO NKWEXPD-LK-REJECT-MSG
032900        GO TO C019-PARSE-RAW-LINE-EX.
033000     MOVE WK-C-PARSE-FIELD (1) TO NKWEXPD-CODE.
033100     MOVE WK-C-PARSE-FIELD (2) TO WK-N-AMOUNT-TEST.
033200     MOVE WK-N-AMOUNT-TEST     TO NKWEXPD-AMOUNT.
033300     MOVE WK-C-PARSE-FIELD (3) TO NKWEXPD-DATE.
033400     MOVE WK-C-PARSE-FIELD (4) TO NKWEXPD-PHASE.
033500     MOVE WK-C-PARSE-FIELD (5) TO NKWEXPD-CATEGORY.
033600     MOVE WK-C-PARSE-FIELD (6) TO NKWEXPD-ACCT-ID.
033700     MOVE WK-C-PARSE-FIELD (7) TO NKWEXPD-RCPT-PATH.
033800     IF NKWEXPD-RCPT-PATH = SPACES
033900        STRING "RECEIPTS/" DELIMITED BY SIZE
034000               NKWEXPD-CODE DELIMITED BY SPACE
034100               "_RECEIPT.TXT" DELIMITED BY SIZE
034200               INTO NKWEXPD-RCPT-PATH.
034300     SET NKWEXPD-LK-OK TO TRUE.
034400 C019-PARSE-RAW-LINE-EX.
034500     EXIT.
034600*
034700*-----------------------------------------------------------------
034800*C011 - EDIT.  CODE/PHASE/CATEGORY/ACCOUNT NON-BLANK, AMOUNT > 0
034900*(RULE - EXPENDITURE POSTING).  DATE CALENDAR VALIDITY WAS ALREADY
035000*PROVED IN C010 - THAT TEST APPLIES TO LOAD AND POST ALIKE.
035100*-----------------------------------------------------------------
035200 C011-EDIT-BUSINESS-RULES.
035300     SET NKWEXPD-LK-REJECTED TO TRUE.
035400     IF NKWEXPD-CODE = SPACES
035500        MOVE "EXPENDITURE CODE MUST NOT BE BLANK" TO
035600            NKWEXPD-LK-REJECT-MSG
035700        GO TO C019-EDIT-BUSINESS-RULES-EX.
035800     IF NKWEXPD-AMOUNT NOT > ZERO
035900        MOVE "AMOUNT MUST BE GREATER THAN ZERO" TO
036000            NKWEXPD-LK-REJECT-MSG
036100        GO TO C019-EDIT-BUSINESS-RULES-EX.
036200     IF NKWEXPD-PHASE = SPACES
036300        MOVE "PROJECT PHASE MUST NOT BE BLANK" TO
036400            NKWEXPD-LK-REJECT-MSG
036500        GO TO C019-EDIT-BUSINESS-RULES-EX.
036600     IF NKWEXPD-CATEGORY = SPACES
036700        MOVE "CATEGORY MUST NOT BE BLANK" TO
036800            NKWEXPD-LK-REJECT-MSG
036900        GO TO C019-EDIT-BUSINESS-RULES-EX.
037000     IF NKWEXPD-ACCT-ID = SPACES
037100        MOVE "ACCOUNT ID MUST NOT BE BLANK" TO
037200            NKWEXPD-LK-REJECT-MSG
037300        GO TO C019-EDIT-BUSINESS-RULES-EX.
037400     SET NKWEXPD-LK-OK TO TRUE.
037500 C019-EDIT-BUSINESS-RULES-EX.
037600     EXIT.
037700*
037800*-----------------------------------------------------------------
037900*C030 - STORE.  APPEND THE EDITED EXPENDITURE TO THE IN-CORE TABLE
038000*IN ARRIVAL ORDER (RULE - EXPENDITURE LOADING).
038100*-----------------------------------------------------------------
038200 C030-STORE-EXPENDITURE.
038300     SET WK-T-EXP-IX TO WK-N-EXP-TBL-COUNT.
038400     SET WK-T-EXP-IX UP BY 1.
038500     MOVE NKWEXPD-CODE      TO WK-T-EXP-CODE (WK-T-EXP-IX).
038600     MOVE NKWEXPD-AMOUNT    TO WK-T-EXP-AMOUNT (WK-T-EXP-IX).
038700     MOVE NKWEXPD-DATE      TO WK-T-EXP-DATE (WK-T-EXP-IX).
038800     MOVE NKWEXPD-PHASE     TO WK-T-EXP-PHASE (WK-T-EXP-IX).
038900     MOVE NKWEXPD-CATEGORY  TO WK-T-EXP-CATEGORY (WK-T-EXP-IX).
039000     MOVE NKWEXPD-ACCT-ID   TO WK-T-EXP-ACCT-ID (WK-T-EXP-IX).
039100     MOVE NKWEXPD-RCPT-PATH TO WK-T-EXP-RCPT-PATH (WK-T-EXP-IX).
039200     ADD 1 TO WK-N-EXP-TBL-COUNT.
039300 C039-STORE-EXPENDITURE-EX.
039400     EXIT.
039500*
039600*-----------------------------------------------------------------
039700*C040 - RECEIPT DETAIL.  FREE-TEXT DUMP OF THE POSTED EXPENDITURE,
039800*APPENDED TO NKWRCTD, OPENED ON THE FIRST SUCCESSFUL POST OF THE
039900*RUN AND CLOSED AT REWRITE TIME (RULE - EXPENDITURE POSTING).
040000*-----------------------------------------------------------------
040100 C040-WRITE-RECEIPT-DETAIL.
040200     IF NOT WK-C-RCTD-IS-OPEN
040300        OPEN OUTPUT NKWRCTD
040400        IF NOT WK-C-RCTD-SUCCESSFUL
040500           DISPLAY "NKWEXPPS - OPEN FILE ERROR - NKWRCTD"
040600           DISPLAY "FILE STATUS IS " WK-C-RCTD-STATUS
040700           GO TO Y900-ABNORMAL-TERMINATION
040800        END-IF
040900        SET WK-C-RCTD-IS-OPEN TO TRUE
041000     END-IF.
041100     MOVE SPACES TO WK-C-RCTD-LINE.
041200     STRING "RECEIPT FOR " DELIMITED BY SIZE
041300            NKWEXPD-CODE DELIMITED BY SPACE
041400            " REF " DELIMITED BY SIZE
041500            NKWEXPD-RCPT-PATH DELIMITED BY SPACE
041600            INTO WK-C-RCTD-TEXT.
041700     WRITE NKWRCTD-REC FROM WK-C-RCTD-WHOLE.
041800     MOVE SPACES TO WK-C-RCTD-LINE.
041900     MOVE NKWEXPD-AMOUNT TO WK-C-AMT-DISPLAY.
042000     STRING "  AMOUNT GHS " DELIMITED BY SIZE
042100            WK-C-AMT-DISPLAY DELIMITED BY SIZE
042200            "  DATE " DELIMITED BY SIZE
042300            NKWEXPD-DATE DELIMITED BY SIZE
042400            "  PHASE " DELIMITED BY SIZE
042500            NKWEXPD-PHASE DELIMITED BY SPACE
042600            INTO WK-C-RCTD-TEXT.
042700     WRITE NKWRCTD-REC FROM WK-C-RCTD-WHOLE.
042800     MOVE SPACES TO WK-C-RCTD-LINE.
042900     STRING "  CATEGORY " DELIMITED BY SIZE
043000            NKWEXPD-CATEGORY DELIMITED BY SPACE
043100            "  ACCOUNT " DELIMITED BY SIZE
043200            NKWEXPD-ACCT-ID DELIMITED BY SPACE
043300            INTO WK-C-RCTD-TEXT.
043400     WRITE NKWRCTD-REC FROM WK-C-RCTD-WHOLE.
043500 C049-WRITE-RECEIPT-DETAIL-EX.
043600     EXIT.
043700*
043800*-----------------------------------------------------------------
043900*D000 - SEARCH DATE RANGE.  INCLUSIVE BOTH ENDS, START > END IS
044000*REJECTED (RULE - SEARCHES, DATE-RANGE).
044100*-----------------------------------------------------------------
044200 D000-SEARCH-DATE-RANGE.
044300     SET NKWEXPD-LK-REJECTED TO TRUE.
044400     MOVE ZERO TO WK-N-RES-COUNT.
044500     MOVE NKWEXPD-LK-DATE-FROM (1:2) TO WK-C-EDIT-DD.
044600     MOVE NKWEXPD-LK-DATE-FROM (4:2) TO WK-C-EDIT-MM.
044700     MOVE NKWEXPD-LK-DATE-FROM (7:4) TO WK-C-EDIT-CCYY.
044800     PERFORM D920-BUILD-SORT-KEY-FROM-EDIT
044900        THRU D929-BUILD-SORT-KEY-FROM-EDIT-EX.
045000     MOVE WK-C-SORT-DATE-KEY-1 TO WK-C-RANGE-DATE-FROM.
045100     MOVE NKWEXPD-LK-DATE-TO (1:2) TO WK-C-EDIT-DD.
045200     MOVE NKWEXPD-LK-DATE-TO (4:2) TO WK-C-EDIT-MM.
045300     MOVE NKWEXPD-LK-DATE-TO (7:4) TO WK-C-EDIT-CCYY.
045400     PERFORM D920-BUILD-SORT-KEY-FROM-EDIT
045500        THRU D929-BUILD-SORT-KEY-FROM-EDIT-EX.
045600     MOVE WK-C-SORT-DATE-KEY-1 TO WK-C-RANGE-DATE-TO.
045700     IF WK-C-RANGE-DATE-FROM > WK-C-RANGE-DATE-TO
045800        MOVE "SEARCH START DATE AFTER END DATE" TO
045900            NKWEXPD-LK-REJECT-MSG
046000        GO TO D099-SEARCH-DATE-RANGE-EX.
046100     SET WK-T-EXP-IX TO 1.
046200     PERFORM D010-CHECK-DATE-RANGE-ENTRY
046300        THRU D019-CHECK-DATE-RANGE-ENTRY-EX
046400          VARYING WK-T-EXP-IX FROM 1 BY 1
046500            UNTIL WK-T-EXP-IX > WK-N-EXP-TBL-COUNT.
046600     MOVE WK-N-RES-COUNT TO NKWEXPD-LK-RESULT-COUNT.
046700     SET NKWEXPD-LK-OK TO TRUE.
046800 D099-SEARCH-DATE-RANGE-EX.
046900     EXIT.
047000*
047100 D010-CHECK-DATE-RANGE-ENTRY.
047200     MOVE WK-T-EXP-DATE-DD   (WK-T-EXP-IX) TO WK-C-EDIT-DD.
047300     MOVE WK-T-EXP-DATE-MM   (WK-T-EXP-IX) TO WK-C-EDIT-MM.
047400     MOVE WK-T-EXP-DATE-CCYY (WK-T-EXP-IX) TO WK-C-EDIT-CCYY.
047500     PERFORM D920-BUILD-SORT-KEY-FROM-EDIT
047600        THRU D929-BUILD-SORT-KEY-FROM-EDIT-EX.
047700     IF WK-C-SORT-DATE-KEY-1 NOT < WK-C-RANGE-DATE-FROM
047800       AND WK-C-SORT-DATE-KEY-1 NOT > WK-C-RANGE-DATE-TO
047900        ADD 1 TO WK-N-RES-COUNT
048000        SET NKWEXPD-LK-RES-IX TO WK-N-RES-COUNT
048100        MOVE SPACES TO WK-C-RESULT-LINE
048200        MOVE WK-T-EXP-CODE (WK-T-EXP-IX) TO WK-C-RESULT-LINE
048300        MOVE WK-C-RESULT-LINE TO
048400            NKWEXPD-LK-RESULT-LINES (NKWEXPD-LK-RES-IX)
048500     END-IF.
048600 D019-CHECK-DATE-RANGE-ENTRY-EX.
048700     EXIT.
048800*
048900*-----------------------------------------------------------------
049000*D100 - SEARCH CATEGORY.  CASE-INSENSITIVE EXACT MATCH, KEY TEXT
049100*ARRIVES IN NKWEXPD-LK-RAW-LINE (1:15) (RULE - SEARCHES, CATEGORY).
049200*-----------------------------------------------------------------
049300 D100-SEARCH-CATEGORY.
049400     MOVE ZERO TO WK-N-RES-COUNT.
049500     MOVE NKWEXPD-LK-RAW-LINE (1:15) TO WK-C-SORT-CAT-KEY-1.
049600     INSPECT WK-C-SORT-CAT-KEY-1 CONVERTING
049700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
049800         "abcdefghijklmnopqrstuvwxyz".
049900     SET WK-T-EXP-IX TO 1.
050000     PERFORM D110-CHECK-CATEGORY-ENTRY
050100        THRU D119-CHECK-CATEGORY-ENTRY-EX
050200          VARYING WK-T-EXP-IX FROM 1 BY 1
050300            UNTIL WK-T-EXP-IX > WK-N-EXP-TBL-COUNT.
050400     MOVE WK-N-RES-COUNT TO NKWEXPD-LK-RESULT-COUNT.
050500     SET NKWEXPD-LK-OK TO TRUE.
050600 D199-SEARCH-CATEGORY-EX.
050700     EXIT.
050800*
050900 D110-CHECK-CATEGORY-ENTRY.
051000     MOVE WK-T-EXP-CATEGORY (WK-T-EXP-IX) TO WK-C-SORT-CAT-KEY-2.
051100     INSPECT WK-C-SORT-CAT-KEY-2 CONVERTING
051200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
051300         "abcdefghijklmnopqrstuvwxyz".
051400     IF WK-C-SORT-CAT-KEY-2 = WK-C-SORT-CAT-KEY-1
051500        ADD 1 TO WK-N-RES-COUNT
051600        SET NKWEXPD-LK-RES-IX TO WK-N-RES-COUNT
051700        MOVE SPACES TO WK-C-RESULT-LINE
051800        MOVE WK-T-EXP-CODE (WK-T-EXP-IX) TO WK-C-RESULT-LINE
051900        MOVE WK-C-RESULT-LINE TO
052000            NKWEXPD-LK-RESULT-LINES (NKWEXPD-LK-RES-IX)
052100     END-IF.
052200 D119-CHECK-CATEGORY-ENTRY-EX.
052300     EXIT.
052400*
052500*-----------------------------------------------------------------
052600*D200 - SEARCH COST RANGE.  INCLUSIVE, MIN > MAX IS REJECTED
052700*(RULE - SEARCHES, COST-RANGE).
052800*-----------------------------------------------------------------
052900 D200-SEARCH-COST-RANGE.
053000     SET NKWEXPD-LK-REJECTED TO TRUE.
053100     MOVE ZERO TO WK-N-RES-COUNT.
053200     IF NKWEXPD-LK-COST-MIN > NKWEXPD-LK-COST-MAX
053300        MOVE "SEARCH MIN COST AFTER MAX COST" TO
053400            NKWEXPD-LK-REJECT-MSG
053500        GO TO D299-SEARCH-COST-RANGE-EX.
053600     SET WK-T-EXP-IX TO 1.
053700     PERFORM D210-CHECK-COST-RANGE-ENTRY
053800        THRU D219-CHECK-COST-RANGE-ENTRY-EX
053900          VARYING WK-T-EXP-IX FROM 1 BY 1
054000            UNTIL WK-T-EXP-IX > WK-N-EXP-TBL-COUNT.
054100     MOVE WK-N-RES-COUNT TO NKWEXPD-LK-RESULT-COUNT.
054200     SET NKWEXPD-LK-OK TO TRUE.
054300 D299-SEARCH-COST-RANGE-EX.
054400     EXIT.
054500*
054600 D210-CHECK-COST-RANGE-ENTRY.
054700     IF WK-T-EXP-AMOUNT (WK-T-EXP-IX) NOT < NKWEXPD-LK-COST-MIN
054800       AND WK-T-EXP-AMOUNT (WK-T-EXP-IX) NOT > NKWEXPD-LK-COST-MAX
054900        ADD 1 TO WK-N-RES-COUNT
055000        SET NKWEXPD-LK-RES-IX TO WK-N-RES-COUNT
055100        MOVE SPACES TO WK-C-RESULT-LINE
055200        MOVE WK-T-EXP-CODE (WK-T-EXP-IX) TO WK-C-RESULT-LINE
055300        MOVE WK-C-RESULT-LINE TO
055400            NKWEXPD-LK-RESULT-LINES (NKWEXPD-LK-RES-IX)
055500     END-IF.
055600 D219-CHECK-COST-RANGE-ENTRY-EX.
055700     EXIT.
055800*
055900*-----------------------------------------------------------------
056000*D300 - SEARCH ACCOUNT.  EXACT, CASE-SENSITIVE MATCH, KEY TEXT
056100*ARRIVES IN NKWEXPD-LK-RAW-LINE (1:10) (RULE - SEARCHES, ACCOUNT).
056200*-----------------------------------------------------------------
056300 D300-SEARCH-ACCOUNT.
056400     MOVE ZERO TO WK-N-RES-COUNT.
056500     SET WK-T-EXP-IX TO 1.
056600     PERFORM D310-CHECK-ACCOUNT-ENTRY
056700        THRU D319-CHECK-ACCOUNT-ENTRY-EX
056800          VARYING WK-T-EXP-IX FROM 1 BY 1
056900            UNTIL WK-T-EXP-IX > WK-N-EXP-TBL-COUNT.
057000     MOVE WK-N-RES-COUNT TO NKWEXPD-LK-RESULT-COUNT.
057100     SET NKWEXPD-LK-OK TO TRUE.
057200 D399-SEARCH-ACCOUNT-EX.
057300     EXIT.
057400*
057500 D310-CHECK-ACCOUNT-ENTRY.
057600     IF WK-T-EXP-ACCT-ID (WK-T-EXP-IX) = NKWEXPD-LK-RAW-LINE (1:10)
057700        ADD 1 TO WK-N-RES-COUNT
057800        SET NKWEXPD-LK-RES-IX TO WK-N-RES-COUNT
057900        MOVE SPACES TO WK-C-RESULT-LINE
058000        MOVE WK-T-EXP-CODE (WK-T-EXP-IX) TO WK-C-RESULT-LINE
058100        MOVE WK-C-RESULT-LINE TO
058200            NKWEXPD-LK-RESULT-LINES (NKWEXPD-LK-RES-IX)
058300     END-IF.
058400 D319-CHECK-ACCOUNT-EX.
058500     EXIT.
058600*
058700*-----------------------------------------------------------------
058800*D400 - SORT BY CATEGORY.  ASCENDING, CASE-INSENSITIVE, STABLE
058900*(RULE - SORTS, CATEGORY).  A STABLE EXCHANGE (BUBBLE) SORT IS RUN
059000*OVER THE IN-CORE TABLE, THEN FULL LISTING LINES ARE BUILT FOR
059100*NKWRPTO.
059200*-----------------------------------------------------------------
059300 D400-SORT-BY-CATEGORY.
059400     PERFORM D410-EXCHANGE-SORT-CATEGORY
059500        THRU D419-EXCHANGE-SORT-CATEGORY-EX
059600          VARYING WK-N-SORT-IX-1 FROM 1 BY 1
059700            UNTIL WK-N-SORT-IX-1 > WK-N-EXP-TBL-COUNT.
059800     PERFORM D420-BUILD-LISTING-LINE
059900        THRU D429-BUILD-LISTING-LINE-EX
060000          VARYING WK-T-EXP-IX FROM 1 BY 1
060100            UNTIL WK-T-EXP-IX > WK-N-EXP-TBL-COUNT.
060200     MOVE WK-N-EXP-TBL-COUNT TO NKWEXPD-LK-RESULT-COUNT.
060300     SET NKWEXPD-LK-OK TO TRUE.
060400 D499-SORT-BY-CATEGORY-EX.
060500     EXIT.
060600*
060700 D410-EXCHANGE-SORT-CATEGORY.
060800     SET WK-N-SORT-IX-2 TO 1.
060900     PERFORM D411-COMPARE-AND-SWAP-CAT
061000        THRU D419-COMPARE-AND-SWAP-CAT-EX
061100          VARYING WK-N-SORT-IX-2 FROM 1 BY 1
061200            UNTIL WK-N-SORT-IX-2 >
061300                  WK-N-EXP-TBL-COUNT - WK-N-SORT-IX-1.
061400 D419-EXCHANGE-SORT-CATEGORY-EX.
061500     EXIT.
061600*
061700 D411-COMPARE-AND-SWAP-CAT.
061800     SET WK-T-EXP-IX  TO WK-N-SORT-IX-2.
061900     SET WK-T-EXP-IX2 TO WK-N-SORT-IX-2.
062000     SET WK-T-EXP-IX2 UP BY 1.
062100     MOVE WK-T-EXP-CATEGORY (WK-T-EXP-IX)  TO WK-C-SORT-CAT-KEY-1.
062200     MOVE WK-T-EXP-CATEGORY (WK-T-EXP-IX2) TO WK-C-SORT-CAT-KEY-2.
062300     INSPECT WK-C-SORT-CAT-KEY-1 CONVERTING
062400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
062500         "abcdefghijklmnopqrstuvwxyz".
062600     INSPECT WK-C-SORT-CAT-KEY-2 CONVERTING
062700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
062800         "abcdefghijklmnopqrstuvwxyz".
062900     IF WK-C-SORT-CAT-KEY-1 > WK-C-SORT-CAT-KEY-2
063000        MOVE WK-T-EXP-ENTRY (WK-T-EXP-IX)  TO WK-T-SWAP-ENTRY
063100        MOVE WK-T-EXP-ENTRY (WK-T-EXP-IX2) TO
063200                             WK-T-EXP-ENTRY (WK-T-EXP-IX)
063300        MOVE WK-T-SWAP-ENTRY               TO
063400                             WK-T-EXP-ENTRY (WK-T-EXP-IX2)
063500     END-IF.
063600 D419-COMPARE-AND-SWAP-CAT-EX.
063700     EXIT.
063800*
063900*-----------------------------------------------------------------
064000*D500 - SORT BY DATE.  ASCENDING CHRONOLOGICAL, STABLE (RULE -
064100*SORTS, DATE).
064200*-----------------------------------------------------------------
064300 D500-SORT-BY-DATE.
064400     PERFORM D510-EXCHANGE-SORT-DATE
064500        THRU D519-EXCHANGE-SORT-DATE-EX
064600          VARYING WK-N-SORT-IX-1 FROM 1 BY 1
064700            UNTIL WK-N-SORT-IX-1 > WK-N-EXP-TBL-COUNT.
064800     PERFORM D420-BUILD-LISTING-LINE
064900        THRU D429-BUILD-LISTING-LINE-EX
065000          VARYING WK-T-EXP-IX FROM 1 BY 1
065100            UNTIL WK-T-EXP-IX > WK-N-EXP-TBL-COUNT.
065200     MOVE WK-N-EXP-TBL-COUNT TO NKWEXPD-LK-RESULT-COUNT.
065300     SET NKWEXPD-LK-OK TO TRUE.
065400 D599-SORT-BY-DATE-EX.
065500     EXIT.
065600*
065700 D510-EXCHANGE-SORT-DATE.
065800     SET WK-N-SORT-IX-2 TO 1.
065900     PERFORM D511-COMPARE-AND-SWAP-DATE
066000        THRU D519-COMPARE-AND-SWAP-DATE-EX
066100          VARYING WK-N-SORT-IX-2 FROM 1 BY 1
066200            UNTIL WK-N-SORT-IX-2 >
066300                  WK-N-EXP-TBL-COUNT - WK-N-SORT-IX-1.
066400 D519-EXCHANGE-SORT-DATE-EX.
066500     EXIT.
066600*
066700 D511-COMPARE-AND-SWAP-DATE.
066800     SET WK-T-EXP-IX  TO WK-N-SORT-IX-2.
066900     SET WK-T-EXP-IX2 TO WK-N-SORT-IX-2.
067000     SET WK-T-EXP-IX2 UP BY 1.
067100     MOVE WK-T-EXP-DATE-DD   (WK-T-EXP-IX)  TO WK-C-EDIT-DD.
067200     MOVE WK-T-EXP-DATE-MM   (WK-T-EXP-IX)  TO WK-C-EDIT-MM.
067300     MOVE WK-T-EXP-DATE-CCYY (WK-T-EXP-IX)  TO WK-C-EDIT-CCYY.
067400     PERFORM D920-BUILD-SORT-KEY-FROM-EDIT
067500        THRU D929-BUILD-SORT-KEY-FROM-EDIT-EX.
067600     MOVE WK-C-SORT-DATE-KEY-1 TO WK-C-SORT-DATE-KEY-A.
067700     MOVE WK-T-EXP-DATE-DD   (WK-T-EXP-IX2) TO WK-C-EDIT-DD.
067800     MOVE WK-T-EXP-DATE-MM   (WK-T-EXP-IX2) TO WK-C-EDIT-MM.
067900     MOVE WK-T-EXP-DATE-CCYY (WK-T-EXP-IX2) TO WK-C-EDIT-CCYY.
068000     PERFORM D920-BUILD-SORT-KEY-FROM-EDIT
068100        THRU D929-BUILD-SORT-KEY-FROM-EDIT-EX.
068200     MOVE WK-C-SORT-DATE-KEY-1 TO WK-C-SORT-DATE-KEY-B.
068300     IF WK-C-SORT-DATE-KEY-A > WK-C-SORT-DATE-KEY-B
068400        MOVE WK-T-EXP-ENTRY (WK-T-EXP-IX)  TO WK-T-SWAP-ENTRY
068500        MOVE WK-T-EXP-ENTRY (WK-T-EXP-IX2) TO
068600                             WK-T-EXP-ENTRY (WK-T-EXP-IX)
068700        MOVE WK-T-SWAP-ENTRY               TO
068800                             WK-T-EXP-ENTRY (WK-T-EXP-IX2)
068900     END-IF.
069000 D519-COMPARE-AND-SWAP-DATE-EX.
069100     EXIT.
069200*
069300*-----------------------------------------------------------------
069400*D420 - BUILD ONE FULL LISTING LINE - CODE, AMOUNT (GHS, 2 DP),
069500*DATE, PHASE, CATEGORY, ACCOUNT (REPORT - EXPENDITURE LISTING).
069600*-----------------------------------------------------------------
069700 D420-BUILD-LISTING-LINE.
069800     SET NKWEXPD-LK-RES-IX TO WK-T-EXP-IX.
069900     MOVE WK-T-EXP-AMOUNT (WK-T-EXP-IX) TO WK-C-AMT-DISPLAY.
070000     MOVE SPACES TO WK-C-RESULT-LINE.
070100     STRING WK-T-EXP-CODE (WK-T-EXP-IX) DELIMITED BY SPACE
070200            "  GHS " DELIMITED BY SIZE
070300            WK-C-AMT-DISPLAY DELIMITED BY SIZE
070400            "  " DELIMITED BY SIZE
070500            WK-T-EXP-DATE (WK-T-EXP-IX) DELIMITED BY SIZE
070600            "  " DELIMITED BY SIZE
070700            WK-T-EXP-PHASE (WK-T-EXP-IX) DELIMITED BY SPACE
070800            "  " DELIMITED BY SIZE
070900            WK-T-EXP-CATEGORY (WK-T-EXP-IX) DELIMITED BY SPACE
071000            "  " DELIMITED BY SIZE
071100            WK-T-EXP-ACCT-ID (WK-T-EXP-IX) DELIMITED BY SPACE
071200            INTO WK-C-RESULT-LINE.
071300     MOVE WK-C-RESULT-LINE TO
071400         NKWEXPD-LK-RESULT-LINES (NKWEXPD-LK-RES-IX).
071500 D429-BUILD-LISTING-LINE-EX.
071600     EXIT.
071700*
071800*-----------------------------------------------------------------
071900*                   PROGRAM SUBROUTINES                         *
072000*-----------------------------------------------------------------
072100*D900 - CALENDAR EDIT.  DD 01-31 BY MONTH TABLE, MM 01-12, CCYY
072200*NUMERIC, LEAP-YEAR FEBRUARY ALLOWED (RULE - EXPENDITURE LOADING).
072300*-----------------------------------------------------------------
072400 D900-EDIT-CALENDAR-DATE.
072500     SET WK-C-DATE-INVALID TO TRUE.
072600     IF WK-C-EDIT-DD IS NOT NUMERIC OR
072700        WK-C-EDIT-MM IS NOT NUMERIC OR
072800        WK-C-EDIT-CCYY IS NOT NUMERIC
072900        GO TO D999-EDIT-CALENDAR-DATE-EX.
073000     MOVE WK-C-EDIT-DD   TO WK-N-EDIT-DD.
073100     MOVE WK-C-EDIT-MM   TO WK-N-EDIT-MM.
073200     MOVE WK-C-EDIT-CCYY TO WK-N-EDIT-CCYY.
073300     IF WK-N-EDIT-MM < 1 OR WK-N-EDIT-MM > 12
073400        GO TO D999-EDIT-CALENDAR-DATE-EX.
073500     IF WK-N-EDIT-DD < 1
073600        GO TO D999-EDIT-CALENDAR-DATE-EX.
073700     SET WK-C-MONTH-IX TO WK-N-EDIT-MM.
073800     MOVE WK-C-MONTH-DAYS (WK-C-MONTH-IX) TO WK-N-EDIT-MAX-DAY.
073900     IF WK-N-EDIT-MM = 2
074000        DIVIDE WK-N-EDIT-CCYY BY 4 GIVING WK-N-EDIT-LEAP-TEST
074100            REMAINDER WK-N-EDIT-LEAP-TEST
074200        IF WK-N-EDIT-LEAP-TEST = 0
074300           MOVE 29 TO WK-N-EDIT-MAX-DAY
074400           DIVIDE WK-N-EDIT-CCYY BY 100 GIVING WK-N-EDIT-LEAP-TEST
074500               REMAINDER WK-N-EDIT-LEAP-TEST
074600           IF WK-N-EDIT-LEAP-TEST = 0
074700              MOVE 28 TO WK-N-EDIT-MAX-DAY
074800              DIVIDE WK-N-EDIT-CCYY BY 400
074900                  GIVING WK-N-EDIT-LEAP-TEST
075000                  REMAINDER WK-N-EDIT-LEAP-TEST
075100              IF WK-N-EDIT-LEAP-TEST = 0
075200                 MOVE 29 TO WK-N-EDIT-MAX-DAY
075300              END-IF
075400           END-IF
075500        END-IF
075600     END-IF.
075700     IF WK-N-EDIT-DD > WK-N-EDIT-MAX-DAY
075800        GO TO D999-EDIT-CALENDAR-DATE-EX.
075900     SET WK-C-DATE-VALID TO TRUE.
076000 D999-EDIT-CALENDAR-DATE-EX.
076100     EXIT.
076200*
076300*-----------------------------------------------------------------
076400*D920 - BUILD A CCYYMMDD SORT KEY FROM WK-C-EDIT-DD/MM/CCYY.  THE
076500*RESULT IS RETURNED IN WK-C-SORT-DATE-KEY-1 ONLY - THE CALLER MUST
076600*COPY IT OUT BEFORE THE NEXT CALL.
076700*-----------------------------------------------------------------
076800 D920-BUILD-SORT-KEY-FROM-EDIT.
076900     MOVE WK-C-EDIT-CCYY TO WK-N-EDIT-CCYY.
077000     MOVE WK-C-EDIT-MM   TO WK-N-EDIT-MM.
077100     MOVE WK-C-EDIT-DD   TO WK-N-EDIT-DD.
077200     COMPUTE WK-C-SORT-DATE-KEY-1 =
077300         (WK-N-EDIT-CCYY * 10000) + (WK-N-EDIT-MM * 100) +
077400          WK-N-EDIT-DD.
077500 D929-BUILD-SORT-KEY-FROM-EDIT-EX.
077600     EXIT.
077700*
077800 Y900-ABNORMAL-TERMINATION.
077900     EXIT PROGRAM.
078000*
078100*-----------------------------------------------------------------
078200*Z000 - REWRITE.  ALL STORED EXPENDITURES REWRITTEN TO NKWEXPF IN
078300*THE IN-MEMORY ORDER, COMMA-SEPARATED (RULE - EXPENDITURE
078400*POSTING, TERMINATION).
078500*-----------------------------------------------------------------
078600 Z000-REWRITE-EXPENDITURES.
078700     OPEN OUTPUT NKWEXPF.
078800     IF NOT WK-C-SUCCESSFUL
078900        DISPLAY "NKWEXPPS - OPEN FILE ERROR - NKWEXPF"
079000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
079100        GO TO Y900-ABNORMAL-TERMINATION.
079200     IF WK-N-EXP-TBL-COUNT = ZERO
079300        GO TO Z080-REWRITE-EXPENDITURES-CLOSE.
079400     PERFORM Z010-WRITE-EXPENDITURE-LINE
079500        THRU Z019-WRITE-EXPENDITURE-LINE-EX
079600          VARYING WK-T-EXP-IX FROM 1 BY 1
079700            UNTIL WK-T-EXP-IX > WK-N-EXP-TBL-COUNT.
079800 Z080-REWRITE-EXPENDITURES-CLOSE.
079900     CLOSE NKWEXPF.
080000     IF WK-C-RCTD-IS-OPEN
080100        CLOSE NKWRCTD
080200     END-IF.
080300     SET NKWEXPD-LK-OK TO TRUE.
080400 Z099-REWRITE-EXPENDITURES-EX.
080500     EXIT.
080600*
080700 Z010-WRITE-EXPENDITURE-LINE.
080800     MOVE WK-T-EXP-AMOUNT (WK-T-EXP-IX) TO WK-N-AMOUNT-TEST.
080900     MOVE SPACES TO WK-C-OUT-LINE.
081000     STRING WK-T-EXP-CODE (WK-T-EXP-IX) DELIMITED BY SPACE
081100            "," DELIMITED BY SIZE
081200            WK-N-AMOUNT-TEST DELIMITED BY SIZE
081300            "," DELIMITED BY SIZE
081400            WK-T-EXP-DATE (WK-T-EXP-IX) DELIMITED BY SIZE
081500            "," DELIMITED BY SIZE
081600            WK-T-EXP-PHASE (WK-T-EXP-IX) DELIMITED BY SPACE
081700            "," DELIMITED BY SIZE
081800            WK-T-EXP-CATEGORY (WK-T-EXP-IX) DELIMITED BY SPACE
081900            "," DELIMITED BY SIZE
082000            WK-T-EXP-ACCT-ID (WK-T-EXP-IX) DELIMITED BY SPACE
082100            "," DELIMITED BY SIZE
082200            WK-T-EXP-RCPT-PATH (WK-T-EXP-IX) DELIMITED BY SPACE
082300            INTO WK-C-OUT-TEXT.
082400     WRITE NKWEXPF-REC FROM WK-C-OUT-WHOLE.
082500 Z019-WRITE-EXPENDITURE-LINE-EX.
082600     EXIT.
082700*
082800******************************************************************
082900************** END OF PROGRAM SOURCE -  NKWEXPPS ****************
083000******************************************************************
