000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     NKWFINAN.
000500 AUTHOR.         EMMANUELLA OWUSU-ANSAH.
000600 INSTALLATION.   NKWA PROJECT FINANCE - ACCRA DATA CENTRE.
000700 DATE-WRITTEN.   15 JAN 1996.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - PROJECT FINANCE INTERNAL USE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - FINANCIAL ANALYSIS.  RE-READS
001200*               NKWEXPF INDEPENDENTLY OF NKWEXPPS (THE POSTING
001300*               SUBPROGRAM HOLDS ITS EXPENDITURE TABLE IN ITS
001400*               OWN WORKING-STORAGE, NOT SHARED ACROSS A CALL)
001500*               TO BUILD THE MONTHLY BURN-RATE TABLE AND THE
001600*               TOP-SPENDING CATEGORY TABLE, AND TO DERIVE THE
001700*               PROFITABILITY FORECAST MESSAGE FROM THE
001800*               BURN-RATE TABLE ONCE BUILT.
001900*
002000*****************************************************************
002100* HISTORY OF MODIFICATION:
002200*****************************************************************
002300* MOD.#   INIT   DATE        DESCRIPTION
002400* ------  -----  ----------  -----------------------------------
002500* GHF1A1  EOA    15/01/1996  INITIAL VERSION - BURN-RATE FUNCTION
002600*                            AND FORECAST FUNCTION ONLY, TREASURY
002700*                            WANTED MONTHLY SPEND VISIBILITY
002800*                            (REQUEST NKW/95/037)
002900* GHY2K01 TAM    21/09/1999  Y2K REVIEW - CALENDAR EDIT REWRITTEN
003000*                            TO CARRY A 4-DIGIT YEAR THROUGHOUT,
003100*                            SAME TREATMENT AS NKWEXPPS GHY2K01
003200* GHF2A1  NDA    09/10/2001  ADD TOP-SPENDING-CATEGORY FUNCTION,
003300*                            BUILDS AND SORTS NKWANLW-CAT-TABLE
003400*                            DESCENDING BY TOTAL, TREASURY WANTED
003500*                            A CATEGORY RANKING ALONGSIDE THE
003600*                            BURN-RATE REPORT (REQUEST NKW/01/028)
003700* GHF3A1  TAM    12/04/2009  BURN-TOTAL/CAT-TOTAL WIDENED S9(9)
003800*                            TO S9(11)V99 TO MATCH NKWANLW.CPYBK
003900*                            GHF3A1, MULTI-YEAR PROJECT TOTALS
004000*                            NOW POSSIBLE ON LONG-RUNNING SITES
004100* GHF4A1  NDA    03/06/2011  FORECAST NOW COMPARES THE LAST TWO
004200*                            BURN-TABLE ENTRIES IN TABLE ARRIVAL
004300*                            ORDER, NOT A RE-SORTED CALENDAR
004400*                            ORDER - MATCHES THE ORDER MONTHS
004500*                            WERE FIRST ENCOUNTERED ON LOAD
004600*                            (REQUEST NKW/11/019)
004700*****************************************************************
004800 EJECT
004900*****************************
005000 ENVIRONMENT DIVISION.
005100*****************************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005600                    UPSI-0 IS UPSI-SWITCH-0
005700                      ON  STATUS IS U0-ON
005800                      OFF STATUS IS U0-OFF.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT NKWEXPF ASSIGN TO NKWEXPF
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS   IS WK-C-FILE-STATUS.
006500*
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000**************
007100 FD  NKWEXPF
007200     LABEL RECORDS ARE OMITTED.
007300 01  NKWEXPF-REC                     PIC X(120).
007400*
007500 WORKING-STORAGE SECTION.
007600*************************
007700 01  FILLER                          PIC X(24)        VALUE
007800     "** PROGRAM NKWFINAN **".
007900*
008000*---------------- PROGRAM WORKING STORAGE -----------------------*
008100 01  WK-C-WORK-AREA.
008200     05  WK-C-FILE-STATUS          PIC X(02) VALUE "00".
008300         88  WK-C-SUCCESSFUL                 VALUE "00".
008400     05  WK-C-EOF-SW               PIC X(01) VALUE "N".
008500         88  WK-C-AT-EOF                     VALUE "Y".
008600*
008700 77  WK-N-FIELD-COUNT                PIC 9(02)        COMP.
008800 77  WK-N-AMOUNT-TEST                PIC S9(09)V9(02).
008900 77  WK-N-SORT-IX-1                  PIC 9(03)        COMP-3.
009000 77  WK-N-SORT-IX-2                  PIC 9(03)        COMP-3.
009100*
009200*---------------- UNSTRING / PARSE WORK AREA --------------------*
009300 01  WK-C-RAW-LINE                   PIC X(120).
009400 01  WK-C-PARSE-AREA.
009500     05  WK-C-PARSE-FIELD OCCURS 6 TIMES
009600                          INDEXED BY WK-C-PARSE-IX
009700                          PIC X(20).
009800     05  WK-C-LINE-VALID-SW        PIC X(01).
009900         88  WK-C-LINE-VALID                 VALUE "Y".
010000         88  WK-C-LINE-INVALID                VALUE "N".
010100     05  FILLER                    PIC X(01).
010200*
010300*---------------- CALENDAR-DATE EDIT WORK AREA - SEE NKWEXPPS ---*
010400*---------------- D900 FOR THE PRECEDENT THIS FOLLOWS -----------*
010500 01  WK-C-CALENDAR-EDIT-AREA.
010600     05  WK-C-EDIT-DD                PIC X(02).
010700     05  WK-C-EDIT-MM                PIC X(02).
010800     05  WK-C-EDIT-CCYY              PIC X(04).
010900     05  WK-N-EDIT-DD                PIC 9(02).
011000     05  WK-N-EDIT-MM                PIC 9(02).
011100     05  WK-N-EDIT-CCYY              PIC 9(04).
011200     05  WK-N-EDIT-MAX-DAY           PIC 9(02).
011300     05  WK-N-EDIT-LEAP-TEST         PIC 9(04) COMP.
011400     05  WK-C-DATE-VALID-SW          PIC X(01).
011500         88  WK-C-DATE-VALID                  VALUE "Y".
011600         88  WK-C-DATE-INVALID                VALUE "N".
011700     05  FILLER                      PIC X(01).
011800*
011900 01  WK-C-MONTH-DAYS-TABLE.
012000     05  FILLER                      PIC X(24) VALUE
012100         "312831303130313130313031".
012200 01  WK-C-MONTH-DAYS-TABLE-R REDEFINES WK-C-MONTH-DAYS-TABLE.
012300     05  WK-C-MONTH-DAYS OCCURS 12 TIMES
012400                         INDEXED BY WK-C-MONTH-IX
012500                         PIC 9(02).
012600*
012700*---------------- DATE-TO-MONTH-KEY BREAKOUT --------------------*
012800 01  WK-C-DATE-WORK                  PIC X(10).
012900 01  WK-C-DATE-WORK-R REDEFINES WK-C-DATE-WORK.
013000     05  WK-C-DATE-DD                PIC X(02).
013100     05  WK-C-DATE-SEP1              PIC X(01).
013200     05  WK-C-DATE-MM                PIC X(02).
013300     05  WK-C-DATE-SEP2              PIC X(01).
013400     05  WK-C-DATE-CCYY              PIC X(04).
013500*
013600 01  WK-C-MONTH-KEY                  PIC X(07).
013700 01  WK-C-MONTH-KEY-R REDEFINES WK-C-MONTH-KEY.
013800     05  WK-C-MONTH-MM               PIC X(02).
013900     05  WK-C-MONTH-SEP              PIC X(01).
014000     05  WK-C-MONTH-CCYY             PIC X(04).
014100*
014200*---------------- CATEGORY LOWER-CASE WORK AREA -----------------*
014300 01  WK-C-CAT-KEY-1                  PIC X(15).
014400*
014500*---------------- WHOLE-ENTRY SWAP BUFFER - CAT-TABLE SORT ------*
014600 77  WK-T-SWAP-ENTRY                 PIC X(28).
014700*
014800*****************
014900 LINKAGE SECTION.
015000*****************
015100 COPY NKWANLW.
015200 COPY NKWEXPD.
015300 EJECT
015400********************************************************
015500 PROCEDURE DIVISION USING NKWANLW-LINK
015600                          NKWANLW-BURN-TABLE
015700                          NKWANLW-CAT-TABLE
015800                          NKWEXPD-LINK.
015900********************************************************
016000 MAIN-MODULE.
016100     PERFORM A000-PROCESS-CALLED-ROUTINE
016200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
016300     GOBACK.
016400*
016500*-----------------------------------------------------------------
016600 A000-PROCESS-CALLED-ROUTINE.
016700*-----------------------------------------------------------------
016800     EVALUATE TRUE
016900        WHEN NKWANLW-LK-BURN-RATE
017000           PERFORM B000-BUILD-BURN-TABLE
017100              THRU B099-BUILD-BURN-TABLE-EX
017200        WHEN NKWANLW-LK-TOP-CATS
017300           PERFORM C000-BUILD-CAT-TABLE
017400              THRU C099-BUILD-CAT-TABLE-EX
017500        WHEN NKWANLW-LK-FORECAST
017600           PERFORM D000-BUILD-FORECAST-MSG
017700              THRU D099-BUILD-FORECAST-MSG-EX
017800     END-EVALUATE.
017900 A099-PROCESS-CALLED-ROUTINE-EX.
018000     EXIT.
018100*
018200*-----------------------------------------------------------------
018300*B000 - BURN-RATE.  RE-READ NKWEXPF FROM THE TOP, KEY EACH VALID
018400*LINE BY MONTH+YEAR OF THE EXPENDITURE DATE, ACCUMULATE THE
018500*AMOUNT AGAINST THAT MONTH'S ENTRY - ADDING A NEW ENTRY THE
018600*FIRST TIME A MONTH IS SEEN, IN ARRIVAL ORDER (RULE - FINANCIAL
018700*ANALYSIS, MONTHLY BURN RATE).
018800*-----------------------------------------------------------------
018900 B000-BUILD-BURN-TABLE.
019000     MOVE ZERO TO NKWANLW-BURN-COUNT.
019100     OPEN INPUT NKWEXPF.
019200     IF NOT WK-C-SUCCESSFUL
019300        DISPLAY "NKWFINAN - OPEN FILE ERROR - NKWEXPF"
019400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019500        GO TO Y900-ABNORMAL-TERMINATION.
019600     MOVE "N" TO WK-C-EOF-SW.
019700     PERFORM B010-READ-AND-ACCUMULATE-RTN
019800        THRU B010-READ-AND-ACCUMULATE-RTN-EX
019900          UNTIL WK-C-AT-EOF.
020000     CLOSE NKWEXPF.
020100 B099-BUILD-BURN-TABLE-EX.
020200     EXIT.
020300*
020400 B010-READ-AND-ACCUMULATE-RTN.
020500     READ NKWEXPF
020600        AT END
020700           MOVE "Y" TO WK-C-EOF-SW
020800        NOT AT END
020900           MOVE NKWEXPF-REC TO WK-C-RAW-LINE
021000           PERFORM E010-PARSE-AND-EDIT-LINE
021100              THRU E019-PARSE-AND-EDIT-LINE-EX
021200           IF WK-C-LINE-VALID
021300              PERFORM B020-POST-TO-BURN-TABLE
021400                 THRU B029-POST-TO-BURN-TABLE-EX
021500           END-IF
021600     END-READ.
021700 B010-READ-AND-ACCUMULATE-RTN-EX.
021800     EXIT.
021900*
022000*B020 - FIND THE MONTH KEY IN THE TABLE, ADD A NEW ENTRY IN
022100*ARRIVAL ORDER WHEN NOT FOUND, ADD THE AMOUNT TO THE ENTRY'S
022200*RUNNING TOTAL (RULE - FINANCIAL ANALYSIS, MONTHLY BURN RATE).
022300 B020-POST-TO-BURN-TABLE.
022400     MOVE WK-C-DATE-MM   TO WK-C-MONTH-MM.
022500     MOVE "-"            TO WK-C-MONTH-SEP.
022600     MOVE WK-C-DATE-CCYY TO WK-C-MONTH-CCYY.
022700     SET NKWANLW-BURN-IX TO 1.
022800     SET WK-C-LINE-INVALID TO TRUE.
022900     PERFORM B021-SCAN-BURN-TABLE
023000        THRU B029-SCAN-BURN-TABLE-EX
023100          UNTIL NKWANLW-BURN-IX > NKWANLW-BURN-COUNT
023200             OR WK-C-LINE-VALID.
023300     IF WK-C-LINE-INVALID
023400        ADD 1 TO NKWANLW-BURN-COUNT
023500        SET NKWANLW-BURN-IX TO NKWANLW-BURN-COUNT
023600        MOVE WK-C-MONTH-KEY TO NKWANLW-BURN-MONTH (NKWANLW-BURN-IX)
023700        MOVE ZERO TO NKWANLW-BURN-TOTAL (NKWANLW-BURN-IX)
023800     END-IF.
023900     ADD WK-N-AMOUNT-TEST TO NKWANLW-BURN-TOTAL (NKWANLW-BURN-IX).
024000 B029-POST-TO-BURN-TABLE-EX.
024100     EXIT.
024200*
024300 B021-SCAN-BURN-TABLE.
024400     IF NKWANLW-BURN-MONTH (NKWANLW-BURN-IX) = WK-C-MONTH-KEY
024500        SET WK-C-LINE-VALID TO TRUE
024600     ELSE
024700        SET NKWANLW-BURN-IX UP BY 1
024800     END-IF.
024900 B029-SCAN-BURN-TABLE-EX.
025000     EXIT.
025100*
025200*-----------------------------------------------------------------
025300*C000 - TOP SPENDING CATEGORIES.  RE-READ NKWEXPF FROM THE TOP,
025400*KEY EACH VALID LINE BY CATEGORY (LOWER-CASED), ACCUMULATE THE
025500*AMOUNT AGAINST THAT CATEGORY'S ENTRY, THEN SORT THE TABLE
025600*DESCENDING BY TOTAL - TIES KEEP THE ORDER THE CATEGORIES WERE
025700*FIRST ENCOUNTERED (RULE - FINANCIAL ANALYSIS, TOP SPENDING
025800*CATEGORIES).
025900*-----------------------------------------------------------------
026000 C000-BUILD-CAT-TABLE.
026100     MOVE ZERO TO NKWANLW-CAT-COUNT.
026200     OPEN INPUT NKWEXPF.
026300     IF NOT WK-C-SUCCESSFUL
026400        DISPLAY "NKWFINAN - OPEN FILE ERROR - NKWEXPF"
026500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026600        GO TO Y900-ABNORMAL-TERMINATION.
026700     MOVE "N" TO WK-C-EOF-SW.
026800     PERFORM C010-READ-AND-ACCUMULATE-RTN
026900        THRU C010-READ-AND-ACCUMULATE-RTN-EX
027000          UNTIL WK-C-AT-EOF.
027100     CLOSE NKWEXPF.
027200     IF NKWANLW-CAT-COUNT > 1
027300        PERFORM C400-SORT-CAT-TABLE THRU C499-SORT-CAT-TABLE-EX
027400     END-IF.
027500 C099-BUILD-CAT-TABLE-EX.
027600     EXIT.
027700*
027800 C010-READ-AND-ACCUMULATE-RTN.
027900     READ NKWEXPF
028000        AT END
028100           MOVE "Y" TO WK-C-EOF-SW
028200        NOT AT END
028300           MOVE NKWEXPF-REC TO WK-C-RAW-LINE
028400           PERFORM E010-PARSE-AND-EDIT-LINE
028500              THRU E019-PARSE-AND-EDIT-LINE-EX
028600           IF WK-C-LINE-VALID
028700              PERFORM C020-POST-TO-CAT-TABLE
028800                 THRU C029-POST-TO-CAT-TABLE-EX
028900           END-IF
029000     END-READ.
029100 C010-READ-AND-ACCUMULATE-RTN-EX.
029200     EXIT.
029300*
029400*C020 - FIND THE LOWER-CASED CATEGORY IN THE TABLE, ADD A NEW
029500*ENTRY IN ARRIVAL ORDER WHEN NOT FOUND, ADD THE AMOUNT TO THE
029600*ENTRY'S RUNNING TOTAL (RULE - FINANCIAL ANALYSIS, TOP SPENDING
029700*CATEGORIES).
029800 C020-POST-TO-CAT-TABLE.
029900     MOVE WK-C-PARSE-FIELD (5) TO WK-C-CAT-KEY-1.
030000     INSPECT WK-C-CAT-KEY-1 CONVERTING
030100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
030200         "abcdefghijklmnopqrstuvwxyz".
030300     SET NKWANLW-CAT-IX TO 1.
030400     SET WK-C-LINE-INVALID TO TRUE.
030500     PERFORM C021-SCAN-CAT-TABLE
030600        THRU C029-SCAN-CAT-TABLE-EX
030700          UNTIL NKWANLW-CAT-IX > NKWANLW-CAT-COUNT
030800             OR WK-C-LINE-VALID.
030900     IF WK-C-LINE-INVALID
031000        ADD 1 TO NKWANLW-CAT-COUNT
031100        SET NKWANLW-CAT-IX TO NKWANLW-CAT-COUNT
031200        MOVE WK-C-CAT-KEY-1 TO NKWANLW-CAT-NAME (NKWANLW-CAT-IX)
031300        MOVE ZERO TO NKWANLW-CAT-TOTAL (NKWANLW-CAT-IX)
031400     END-IF.
031500     ADD WK-N-AMOUNT-TEST TO NKWANLW-CAT-TOTAL (NKWANLW-CAT-IX).
031600 C029-POST-TO-CAT-TABLE-EX.
031700     EXIT.
031800*
031900 C021-SCAN-CAT-TABLE.
032000     IF NKWANLW-CAT-NAME (NKWANLW-CAT-IX) = WK-C-CAT-KEY-1
032100        SET WK-C-LINE-VALID TO TRUE
032200     ELSE
032300        SET NKWANLW-CAT-IX UP BY 1
032400     END-IF.
032500 C029-SCAN-CAT-TABLE-EX.
032600     EXIT.
032700*
032800*-----------------------------------------------------------------
032900*C400 - SORT DESCENDING BY TOTAL, STABLE - ADJACENT-EXCHANGE
033000*BUBBLE SORT, SWAP ONLY WHEN THE EARLIER ENTRY'S TOTAL IS
033100*STRICTLY LESS, SO EQUAL TOTALS NEVER SWAP AND KEEP ARRIVAL
033200*ORDER (RULE - FINANCIAL ANALYSIS, TOP SPENDING CATEGORIES).
033300*-----------------------------------------------------------------
033400 C400-SORT-CAT-TABLE.
033500     PERFORM C410-EXCHANGE-SORT-CAT
033600        THRU C419-EXCHANGE-SORT-CAT-EX
033700          VARYING WK-N-SORT-IX-1 FROM 1 BY 1
033800            UNTIL WK-N-SORT-IX-1 > NKWANLW-CAT-COUNT.
033900 C499-SORT-CAT-TABLE-EX.
034000     EXIT.
034100*
034200 C410-EXCHANGE-SORT-CAT.
034300     SET WK-N-SORT-IX-2 TO 1.
034400     PERFORM C411-COMPARE-AND-SWAP-CAT
034500        THRU C419-COMPARE-AND-SWAP-CAT-EX
034600          VARYING WK-N-SORT-IX-2 FROM 1 BY 1
034700            UNTIL WK-N-SORT-IX-2 >
034800                  NKWANLW-CAT-COUNT - WK-N-SORT-IX-1.
034900 C419-EXCHANGE-SORT-CAT-EX.
035000     EXIT.
035100*
035200 C411-COMPARE-AND-SWAP-CAT.
035300     SET NKWANLW-CAT-IX  TO WK-N-SORT-IX-2.
035400     SET NKWANLW-CAT-IX2 TO WK-N-SORT-IX-2.
035500     SET NKWANLW-CAT-IX2 UP BY 1.
035600     IF NKWANLW-CAT-TOTAL (NKWANLW-CAT-IX) <
035700        NKWANLW-CAT-TOTAL (NKWANLW-CAT-IX2)
035800        MOVE NKWANLW-CAT-ENTRY (NKWANLW-CAT-IX)  TO WK-T-SWAP-ENTRY
035900        MOVE NKWANLW-CAT-ENTRY (NKWANLW-CAT-IX2) TO
036000                             NKWANLW-CAT-ENTRY (NKWANLW-CAT-IX)
036100        MOVE WK-T-SWAP-ENTRY                     TO
036200                             NKWANLW-CAT-ENTRY (NKWANLW-CAT-IX2)
036300     END-IF.
036400 C419-COMPARE-AND-SWAP-CAT-EX.
036500     EXIT.
036600*
036700*-----------------------------------------------------------------
036800*D000 - FORECAST.  COMPARE THE LAST TWO ENTRIES OF THE ALREADY-
036900*BUILT BURN-RATE TABLE IN TABLE ARRIVAL ORDER (NOT A RE-SORTED
037000*CALENDAR ORDER) - FEWER THAN TWO MONTHS GIVES "NOT ENOUGH DATA"
037100*(RULE - FINANCIAL ANALYSIS, PROFITABILITY FORECAST).
037200*-----------------------------------------------------------------
037300 D000-BUILD-FORECAST-MSG.
037400     MOVE SPACES TO NKWANLW-LK-FORECAST-MSG.
037500     IF NKWANLW-BURN-COUNT < 2
037600        MOVE "not enough data" TO NKWANLW-LK-FORECAST-MSG
037700        GO TO D099-BUILD-FORECAST-MSG-EX.
037800     SET NKWANLW-BURN-IX  TO NKWANLW-BURN-COUNT.
037900     SET NKWANLW-BURN-IX2 TO NKWANLW-BURN-COUNT.
038000     SET NKWANLW-BURN-IX2 DOWN BY 1.
038100     IF NKWANLW-BURN-TOTAL (NKWANLW-BURN-IX) <
038200        NKWANLW-BURN-TOTAL (NKWANLW-BURN-IX2)
038300        MOVE "spending decreasing, profit outlook positive" TO
038400            NKWANLW-LK-FORECAST-MSG
038500     ELSE
038600        IF NKWANLW-BURN-TOTAL (NKWANLW-BURN-IX) >
038700           NKWANLW-BURN-TOTAL (NKWANLW-BURN-IX2)
038800           MOVE "spending increasing, profit may reduce" TO
038900               NKWANLW-LK-FORECAST-MSG
039000        ELSE
039100           MOVE "spending stable" TO NKWANLW-LK-FORECAST-MSG
039200        END-IF
039300     END-IF.
039400 D099-BUILD-FORECAST-MSG-EX.
039500     EXIT.
039600*
039700*-----------------------------------------------------------------
039800*E010 - PARSE ONE RAW EXPENDITURE LINE AND EDIT IT THE SAME WAY
039900*NKWEXPPS C010/C011 DO SO THE SAME LINES ARE INCLUDED IN ANALYSIS
040000*AS WOULD BE POSTED - SKIP BLANK LINES, FEWER THAN 6 FIELDS,
040100*NON-BLANK CODE/PHASE/CATEGORY/ACCOUNT, AMOUNT > 0, VALID
040200*CALENDAR DATE (RULE - EXPENDITURE POSTING, APPLIED HERE FOR
040300*CONSISTENCY WITH WHAT WOULD ACTUALLY BE POSTED).
040400*-----------------------------------------------------------------
040500 E010-PARSE-AND-EDIT-LINE.
040600     SET WK-C-LINE-INVALID TO TRUE.
040700     IF WK-C-RAW-LINE = SPACES
040800        GO TO E019-PARSE-AND-EDIT-LINE-EX.
040900     MOVE SPACES TO WK-C-PARSE-AREA.
041000     MOVE ZERO   TO WK-N-FIELD-COUNT.
041100     UNSTRING WK-C-RAW-LINE DELIMITED BY ","
041200             INTO WK-C-PARSE-FIELD (1) WK-C-PARSE-FIELD (2)
041300                  WK-C-PARSE-FIELD (3) WK-C-PARSE-FIELD (4)
041400                  WK-C-PARSE-FIELD (5) WK-C-PARSE-FIELD (6)
041500         TALLYING IN WK-N-FIELD-COUNT.
041600     IF WK-N-FIELD-COUNT < 6
041700        GO TO E019-PARSE-AND-EDIT-LINE-EX.
041800     IF WK-C-PARSE-FIELD (1) = SPACES OR
041900        WK-C-PARSE-FIELD (4) = SPACES OR
042000        WK-C-PARSE-FIELD (5) = SPACES OR
042100        WK-C-PARSE-FIELD (6) = SPACES
042200        GO TO E019-PARSE-AND-EDIT-LINE-EX.
042300     IF WK-C-PARSE-FIELD (2) IS NOT NUMERIC
042400        GO TO E019-PARSE-AND-EDIT-LINE-EX.
042500     MOVE WK-C-PARSE-FIELD (2) TO WK-N-AMOUNT-TEST.
042600     IF WK-N-AMOUNT-TEST NOT > ZERO
042700        GO TO E019-PARSE-AND-EDIT-LINE-EX.
042800     MOVE WK-C-PARSE-FIELD (3) TO WK-C-DATE-WORK.
042900     MOVE WK-C-DATE-DD   TO WK-C-EDIT-DD.
043000     MOVE WK-C-DATE-MM   TO WK-C-EDIT-MM.
043100     MOVE WK-C-DATE-CCYY TO WK-C-EDIT-CCYY.
043200     PERFORM E900-EDIT-CALENDAR-DATE
043300        THRU E909-EDIT-CALENDAR-DATE-EX.
043400     IF WK-C-DATE-INVALID
043500        GO TO E019-PARSE-AND-EDIT-LINE-EX.
043600     SET WK-C-LINE-VALID TO TRUE.
043700 E019-PARSE-AND-EDIT-LINE-EX.
043800     EXIT.
043900*
044000*-----------------------------------------------------------------
044100*E900 - CALENDAR DATE EDIT - SEE NKWEXPPS D900 FOR THE ORIGINAL
044200*(RULE - EXPENDITURE POSTING, DATE VALIDITY).
044300*-----------------------------------------------------------------
044400 E900-EDIT-CALENDAR-DATE.
044500     SET WK-C-DATE-INVALID TO TRUE.
044600     IF WK-C-EDIT-DD IS NOT NUMERIC OR
044700        WK-C-EDIT-MM IS NOT NUMERIC OR
044800        WK-C-EDIT-CCYY IS NOT NUMERIC
044900        GO TO E909-EDIT-CALENDAR-DATE-EX.
045000     MOVE WK-C-EDIT-DD   TO WK-N-EDIT-DD.
045100     MOVE WK-C-EDIT-MM   TO WK-N-EDIT-MM.
045200     MOVE WK-C-EDIT-CCYY TO WK-N-EDIT-CCYY.
045300     IF WK-N-EDIT-MM < 1 OR WK-N-EDIT-MM > 12
045400        GO TO E909-EDIT-CALENDAR-DATE-EX.
045500     IF WK-N-EDIT-DD < 1
045600        GO TO E909-EDIT-CALENDAR-DATE-EX.
045700     SET WK-C-MONTH-IX TO WK-N-EDIT-MM.
045800     MOVE WK-C-MONTH-DAYS (WK-C-MONTH-IX) TO WK-N-EDIT-MAX-DAY.
045900     IF WK-N-EDIT-MM = 2
046000        DIVIDE WK-N-EDIT-CCYY BY 4 GIVING WK-N-EDIT-LEAP-TEST
046100            REMAINDER WK-N-EDIT-LEAP-TEST
046200        IF WK-N-EDIT-LEAP-TEST = 0
046300           MOVE 29 TO WK-N-EDIT-MAX-DAY
046400           DIVIDE WK-N-EDIT-CCYY BY 100 GIVING WK-N-EDIT-LEAP-TEST
046500               REMAINDER WK-N-EDIT-LEAP-TEST
046600           IF WK-N-EDIT-LEAP-TEST = 0
046700              MOVE 28 TO WK-N-EDIT-MAX-DAY
046800              DIVIDE WK-N-EDIT-CCYY BY 400
046900                  GIVING WK-N-EDIT-LEAP-TEST
047000                  REMAINDER WK-N-EDIT-LEAP-TEST
047100              IF WK-N-EDIT-LEAP-TEST = 0
047200                 MOVE 29 TO WK-N-EDIT-MAX-DAY
047300              END-IF
047400           END-IF
047500        END-IF
047600     END-IF.
047700     IF WK-N-EDIT-DD > WK-N-EDIT-MAX-DAY
047800        GO TO E909-EDIT-CALENDAR-DATE-EX.
047900     SET WK-C-DATE-VALID TO TRUE.
048000 E909-EDIT-CALENDAR-DATE-EX.
048100     EXIT.
048200*
048300*-----------------------------------------------------------------
048400*                   PROGRAM SUBROUTINE                          *
048500*-----------------------------------------------------------------
048600 Y900-ABNORMAL-TERMINATION.
048700     EXIT PROGRAM.
048800*
048900******************************************************************
049000************** END OF PROGRAM SOURCE -  NKWFINAN ****************
049100******************************************************************
