000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     NKWRCPTQ.
000500 AUTHOR.         KWABENA OSEI-ANNIN.
000600 INSTALLATION.   NKWA PROJECT FINANCE - ACCRA DATA CENTRE.
000700 DATE-WRITTEN.   30 JUN 1993.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - PROJECT FINANCE INTERNAL USE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - RECEIPT REVIEW QUEUE.  HOLDS THE
001200*               FIFO QUEUE OF UPLOADED RECEIPT PATHS IN CORE FOR
001300*               THE LIFE OF THE RUN, LOADS IT FROM NKWRCPF,
001400*               SERVICES ENQUEUE/DEQUEUE/PEEK/SIZE REQUESTS FROM
001500*               NKWEXPPS, AND REWRITES NKWRCPF AT END OF RUN.
001600*
001700*****************************************************************
001800* HISTORY OF MODIFICATION:
001900*****************************************************************
002000* MOD.#   INIT   DATE        DESCRIPTION
002100* ------  -----  ----------  -----------------------------------
002200* GHQ1A1  KAO    30/06/1993  INITIAL VERSION - LOAD, ENQUEUE,
002300*                            DEQUEUE, PEEK, SIZE, REWRITE
002400* GHQ2A1  EOA    17/05/1998  PATH WIDENED 30 TO 40, MATCHES
002500*                            NKWRCPT.CPYBK GHR2A1
002600* GHY2K01 TAM    21/09/1999  Y2K REVIEW - NO DATE FIELDS IN THIS
002700*                            PROGRAM, SIGNED OFF, NO CHANGE
002800* GHQ3A1  NDA    26/02/2005  QUEUE NOW HELD AS AN IN-CORE FRONT/
002900*                            REAR TABLE, REPLACES OLD LINKED-LIST
003000*                            WORK FILE APPROACH (REQUEST NKW/05/03)
003100*****************************************************************
003200        EJECT
003300*****************************
003400 ENVIRONMENT DIVISION.
003500*****************************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004000                    UPSI-0 IS UPSI-SWITCH-0
004100                      ON  STATUS IS U0-ON
004200                      OFF STATUS IS U0-OFF.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT NKWRCPF ASSIGN TO NKWRCPF
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS   IS WK-C-FILE-STATUS.
004900*
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  NKWRCPF
005600     LABEL RECORDS ARE OMITTED.
005700 01  NKWRCPF-REC                     PIC X(40).
005800*
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM NKWRCPTQ **".
006300*
006400*---------------- PROGRAM WORKING STORAGE ----------------------*
006500 01  WK-C-WORK-AREA.
006600     05  WK-C-FILE-STATUS          PIC X(02) VALUE "00".
006700         88  WK-C-SUCCESSFUL                 VALUE "00".
006800*
006900*---------------- QUEUE TABLE - HELD FOR LIFE OF RUN ------------*
007000 01  WK-T-QUEUE-TABLE.
007100     05  WK-T-Q-ENTRY OCCURS 500 TIMES
007200                      INDEXED BY WK-T-Q-IX
007300                      PIC X(40).
007400 77  WK-N-Q-FRONT                    PIC 9(04) COMP-3 VALUE 1.
007500 77  WK-N-Q-REAR                     PIC 9(04) COMP-3 VALUE 0.
007600*
007700*---------------- SIZE-COUNT DISPLAY BREAKOUT AND WORK ----------*
007800 77  WK-N-Q-SIZE                     PIC 9(04) COMP-3 VALUE ZERO.
007900 01  WK-C-CNT-DISPLAY                PIC 9(04).
008000 01  WK-C-CNT-DISPLAY-R REDEFINES WK-C-CNT-DISPLAY.
008100     05  WK-C-CNT-THOUS              PIC 9(02).
008200     05  WK-C-CNT-UNITS              PIC 9(02).
008300*
008400*---------------- REWRITE OUTPUT LINE BUILD AREA ----------------*
008500 01  WK-C-OUT-LINE                   PIC X(40).
008600 01  WK-C-OUT-LINE-R REDEFINES WK-C-OUT-LINE.
008700     05  WK-C-OUT-WHOLE              PIC X(40).
008800*
008900*---------------- PATH WORK AREA - BLANK-CHECK -------------------*
009000 01  WK-C-PATH-WORK                  PIC X(40).
009100 01  WK-C-PATH-WORK-R REDEFINES WK-C-PATH-WORK.
009200     05  WK-C-PATH-1ST-CHAR          PIC X(01).
009300     05  WK-C-PATH-REST              PIC X(39).
009400*
009500*****************
009600 LINKAGE SECTION.
009700*****************
009800 COPY NKWRCPT.
009900 EJECT
010000********************************************
010100 PROCEDURE DIVISION USING NKWRCPT-LINK.
010200********************************************
010300 MAIN-MODULE.
010400     PERFORM A000-PROCESS-CALLED-ROUTINE
010500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010600     GOBACK.
010700*
010800*-----------------------------------------------------------------
010900 A000-PROCESS-CALLED-ROUTINE.
011000*-----------------------------------------------------------------
011100     EVALUATE TRUE
011200        WHEN NKWRCPT-LK-LOAD
011300           PERFORM B900-LOAD-ONE-RECEIPT
011400              THRU B999-LOAD-ONE-RECEIPT-EX
011500        WHEN NKWRCPT-LK-ENQUEUE
011600           PERFORM B000-ENQUEUE-RECEIPT
011700              THRU B099-ENQUEUE-RECEIPT-EX
011800        WHEN NKWRCPT-LK-DEQUEUE
011900           PERFORM B100-DEQUEUE-RECEIPT
012000              THRU B199-DEQUEUE-RECEIPT-EX
012100        WHEN NKWRCPT-LK-PEEK
012200           PERFORM B200-PEEK-RECEIPT
012300              THRU B299-PEEK-RECEIPT-EX
012400        WHEN NKWRCPT-LK-SIZE
012500           PERFORM B300-SIZE-RECEIPT-QUEUE
012600              THRU B399-SIZE-RECEIPT-QUEUE-EX
012700        WHEN NKWRCPT-LK-REWRITE
012800           PERFORM Z000-REWRITE-QUEUE
012900              THRU Z099-REWRITE-QUEUE-EX
013000     END-EVALUATE.
013100 A099-PROCESS-CALLED-ROUTINE-EX.
013200     EXIT.
013300*
013400*-----------------------------------------------------------------
013500*B900 - LOAD.  ONE CALL PER LINE OF NKWRCPF, DRIVER SUPPLIES THE
013600*RAW PATH, BLANK LINES SKIPPED, ENQUEUED IN FILE ORDER (RULE -
013700*RECEIPT REVIEW QUEUE).
013800*-----------------------------------------------------------------
013900 B900-LOAD-ONE-RECEIPT.
014000     MOVE NKWRCPT-LK-PATH TO WK-C-PATH-WORK.
014100     IF WK-C-PATH-WORK = SPACES
014200        GO TO B999-LOAD-ONE-RECEIPT-EX.
014300     ADD 1 TO WK-N-Q-REAR.
014400     SET WK-T-Q-IX TO WK-N-Q-REAR.
014500     MOVE WK-C-PATH-WORK TO WK-T-Q-ENTRY (WK-T-Q-IX).
014600 B999-LOAD-ONE-RECEIPT-EX.
014700     EXIT.
014800*
014900*-----------------------------------------------------------------
015000*B000 - ENQUEUE.  APPENDS TO THE REAR OF THE QUEUE (RULE -
015100*RECEIPT REVIEW QUEUE, UPLOAD).
015200*-----------------------------------------------------------------
015300 B000-ENQUEUE-RECEIPT.
015400     SET NKWRCPT-LK-OK TO TRUE.
015500     ADD 1 TO WK-N-Q-REAR.
015600     SET WK-T-Q-IX TO WK-N-Q-REAR.
015700     MOVE NKWRCPT-LK-PATH TO WK-T-Q-ENTRY (WK-T-Q-IX).
015800 B099-ENQUEUE-RECEIPT-EX.
015900     EXIT.
016000*
016100*-----------------------------------------------------------------
016200*B100 - DEQUEUE.  REMOVES FROM THE FRONT OF THE QUEUE, FAILS WHEN
016300*THE QUEUE IS EMPTY (RULE - RECEIPT REVIEW QUEUE, REVIEW).
016400*-----------------------------------------------------------------
016500 B100-DEQUEUE-RECEIPT.
016600     SET NKWRCPT-LK-EMPTY TO TRUE.
016700     IF WK-N-Q-FRONT > WK-N-Q-REAR
016800        GO TO B199-DEQUEUE-RECEIPT-EX.
016900     SET WK-T-Q-IX TO WK-N-Q-FRONT.
017000     MOVE WK-T-Q-ENTRY (WK-T-Q-IX) TO NKWRCPT-LK-PATH.
017100     ADD 1 TO WK-N-Q-FRONT.
017200     SET NKWRCPT-LK-OK TO TRUE.
017300 B199-DEQUEUE-RECEIPT-EX.
017400     EXIT.
017500*
017600*-----------------------------------------------------------------
017700*B200 - PEEK.  RETURNS THE FRONT ENTRY WITHOUT REMOVAL, FAILS
017800*WHEN THE QUEUE IS EMPTY (RULE - RECEIPT REVIEW QUEUE).
017900*-----------------------------------------------------------------
018000 B200-PEEK-RECEIPT.
018100     SET NKWRCPT-LK-EMPTY TO TRUE.
018200     IF WK-N-Q-FRONT > WK-N-Q-REAR
018300        GO TO B299-PEEK-RECEIPT-EX.
018400     SET WK-T-Q-IX TO WK-N-Q-FRONT.
018500     MOVE WK-T-Q-ENTRY (WK-T-Q-IX) TO NKWRCPT-LK-PATH.
018600     SET NKWRCPT-LK-OK TO TRUE.
018700 B299-PEEK-RECEIPT-EX.
018800     EXIT.
018900*
019000*-----------------------------------------------------------------
019100*B300 - SIZE.  COUNT OF PENDING ENTRIES BETWEEN FRONT AND REAR.
019200*-----------------------------------------------------------------
019300 B300-SIZE-RECEIPT-QUEUE.
019400     SET NKWRCPT-LK-OK TO TRUE.
019500     IF WK-N-Q-REAR < WK-N-Q-FRONT
019600        MOVE ZERO TO WK-N-Q-SIZE
019700     ELSE
019800        COMPUTE WK-N-Q-SIZE = WK-N-Q-REAR - WK-N-Q-FRONT + 1.
019900     MOVE WK-N-Q-SIZE TO NKWRCPT-LK-SIZE-CNT.
020000 B399-SIZE-RECEIPT-QUEUE-EX.
020100     EXIT.
020200*
020300*-----------------------------------------------------------------
020400*                   PROGRAM SUBROUTINE                          *
020500*-----------------------------------------------------------------
020600 Y900-ABNORMAL-TERMINATION.
020700     EXIT PROGRAM.
020800*
020900*-----------------------------------------------------------------
021000*Z000 - REWRITE.  REMAINING QUEUE REWRITTEN FRONT-TO-REAR, ONE
021100*PATH PER LINE (RULE - RECEIPT REVIEW QUEUE, REWRITE).
021200*-----------------------------------------------------------------
021300 Z000-REWRITE-QUEUE.
021400     OPEN OUTPUT NKWRCPF.
021500     IF NOT WK-C-SUCCESSFUL
021600        DISPLAY "NKWRCPTQ - OPEN FILE ERROR - NKWRCPF"
021700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021800        GO TO Y900-ABNORMAL-TERMINATION.
021900     IF WK-N-Q-FRONT > WK-N-Q-REAR
022000        GO TO Z090-REWRITE-QUEUE-CLOSE.
022100     SET WK-T-Q-IX TO WK-N-Q-FRONT.
022200     PERFORM Z010-WRITE-QUEUE-LINE
022300        THRU Z019-WRITE-QUEUE-LINE-EX
022400          VARYING WK-T-Q-IX FROM WK-N-Q-FRONT BY 1
022500            UNTIL WK-T-Q-IX > WK-N-Q-REAR.
022600 Z090-REWRITE-QUEUE-CLOSE.
022700     CLOSE NKWRCPF.
022800     SET NKWRCPT-LK-OK TO TRUE.
022900 Z099-REWRITE-QUEUE-EX.
023000     EXIT.
023100*
023200 Z010-WRITE-QUEUE-LINE.
023300     MOVE WK-T-Q-ENTRY (WK-T-Q-IX) TO WK-C-OUT-LINE.
023400     WRITE NKWRCPF-REC FROM WK-C-OUT-WHOLE.
023500 Z019-WRITE-QUEUE-LINE-EX.
023600     EXIT.
023700*
023800******************************************************************
023900************** END OF PROGRAM SOURCE -  NKWRCPTQ ***************
024000******************************************************************
