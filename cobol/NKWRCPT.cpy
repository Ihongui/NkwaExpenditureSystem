000100*****************************************************************
000200* NKWRCPT.CPYBK
000300* RECEIPT-RECORD - RECEIPT REVIEW QUEUE (FIFO)
000400* FROM FILE NKWRCPF OF LIBRARY NKWLIB
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* GHR1A1 30/06/1993 KAO - INITIAL VERSION, QUEUE OF UPLOADED
000900*                         RECEIPT PATHS AWAITING SITE REVIEW
001000* GHR2A1 17/05/1998 EOA - NKWRCPT-PATH WIDENED 30 TO 40, LONGER
001100*                         DIRECTORY NAMES ON NEW FILE SERVER
001200* GHR3A1 26/02/2005 NDA - ADD NKWRCPT-QUEUE-TABLE FOR IN-CORE
001300*                         FIFO, ARRAY REPLACES OLD LINKED-LIST
001400*                         WORK FILE APPROACH (REQUEST NKW/05/03)
001500*****************************************************************
001600 01  NKWRCPT-RECORD.
001700     05  NKWRCPT-PATH              PIC X(40).
001800*                                RECEIPT FILE REFERENCE, FIFO
001900*                                ORDER AS WRITTEN TO NKWRCPF
002000*
002100*****************************************************************
002200* IN-CORE QUEUE TABLE - FRONT/REAR SUBSCRIPTS MAINTAIN FIFO
002300* ORDER, REWRITTEN FRONT-TO-REAR TO NKWRCPF ON TERMINATION
002400*****************************************************************
002500 01  NKWRCPT-QUEUE-TABLE.
002600     05  NKWRCPT-Q-ENTRY OCCURS 500 TIMES
002700                          INDEXED BY NKWRCPT-Q-IX
002800                          PIC X(40).
002900 01  NKWRCPT-Q-FRONT               PIC 9(04)      COMP-3 VALUE 1.
003000 01  NKWRCPT-Q-REAR                PIC 9(04)      COMP-3 VALUE 0.
003100*
003200*****************************************************************
003300* LINKAGE COPY - PASSED BETWEEN NKWEXBAT AND NKWRCPTQ
003400*****************************************************************
003500 01  NKWRCPT-LINK.
003600     05  NKWRCPT-LK-FUNCTION       PIC X(08).
003700         88  NKWRCPT-LK-LOAD                 VALUE "LOAD".
003800         88  NKWRCPT-LK-ENQUEUE               VALUE "ENQUEUE".
003900         88  NKWRCPT-LK-DEQUEUE               VALUE "DEQUEUE".
004000         88  NKWRCPT-LK-PEEK                  VALUE "PEEK".
004100         88  NKWRCPT-LK-SIZE                  VALUE "SIZE".
004200         88  NKWRCPT-LK-REWRITE               VALUE "REWRITE".
004300     05  NKWRCPT-LK-PATH           PIC X(40).
004400     05  NKWRCPT-LK-SIZE-CNT       PIC 9(04)      COMP-3.
004500     05  NKWRCPT-LK-RETURN-CD      PIC X(01).
004600         88  NKWRCPT-LK-OK                    VALUE "Y".
004700         88  NKWRCPT-LK-EMPTY                 VALUE "N".
