000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     NKWCATRG.
000500 AUTHOR.         KWABENA OSEI-ANNIN.
000600 INSTALLATION.   NKWA PROJECT FINANCE - ACCRA DATA CENTRE.
000700 DATE-WRITTEN.   12 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - PROJECT FINANCE INTERNAL USE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - EXPENSE CATEGORY REGISTRY.
001200*               HOLDS THE UNIQUE SET OF LOWER-CASED CATEGORY
001300*               NAMES IN CORE FOR THE LIFE OF THE RUN, LOADS IT
001400*               FROM NKWCATF, SERVICES ADD REQUESTS FROM
001500*               NKWEXPPS, AND REWRITES NKWCATF AT END OF RUN.
001600*
001700*****************************************************************
001800* HISTORY OF MODIFICATION:
001900*****************************************************************
002000* MOD.#   INIT   DATE        DESCRIPTION
002100* ------  -----  ----------  -----------------------------------
002200* GHC1A1  KAO    12/03/1992  INITIAL VERSION - LOAD, ADD, REWRITE
002300* GHC2A1  EOA    04/09/1996  NAME WIDENED 10 TO 15, MATCHES
002400*                            NKWCATG.CPYBK GHC2A1
002500* GHY2K01 TAM    21/09/1999  Y2K REVIEW - NO DATE FIELDS IN THIS
002600*                            PROGRAM, SIGNED OFF, NO CHANGE
002700* GHC3A1  TAM    22/01/1998  ADD LOWER-CASE FOLD ON LOAD, NAMES
002800*                            WERE PREVIOUSLY STORED AS ENTERED
002900*                            (REQUEST NKW/98/014)
003000*****************************************************************
003100        EJECT
003200*****************************
003300 ENVIRONMENT DIVISION.
003400*****************************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003900                    UPSI-0 IS UPSI-SWITCH-0
004000                      ON  STATUS IS U0-ON
004100                      OFF STATUS IS U0-OFF.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT NKWCATF ASSIGN TO NKWCATF
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS   IS WK-C-FILE-STATUS.
004800*
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300**************
005400 FD  NKWCATF
005500     LABEL RECORDS ARE OMITTED.
005600 01  NKWCATF-REC                     PIC X(15).
005700*
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM NKWCATRG **".
006200*
006300*---------------- PROGRAM WORKING STORAGE ----------------------*
006400 01  WK-C-WORK-AREA.
006500     05  WK-C-FILE-STATUS          PIC X(02) VALUE "00".
006600         88  WK-C-SUCCESSFUL                 VALUE "00".
006700     05  WK-N-CAT-COUNT            PIC 9(04)  COMP-3 VALUE ZERO.
006800     05  WK-N-SCAN-COUNT           PIC 9(04)  COMP   VALUE ZERO.
006900     05  WK-C-FOUND-SW             PIC X(01) VALUE "N".
007000         88  WK-C-FOUND-YES                  VALUE "Y".
007100         88  WK-C-FOUND-NO                   VALUE "N".
007200*
007300*---------------- CATEGORY TABLE - HELD FOR LIFE OF RUN ---------*
007400 01  WK-T-CATEGORY-TABLE.
007500     05  WK-T-CAT-ENTRY OCCURS 500 TIMES
007600                        INDEXED BY WK-T-CAT-IX
007700                        PIC X(15).
007800*
007900*---------------- NAME WORK AREA - FOLD/BLANK-CHECK -------------*
008000 01  WK-C-NAME-WORK                PIC X(15).
008100 01  WK-C-NAME-WORK-R REDEFINES WK-C-NAME-WORK.
008200     05  WK-C-NAME-1ST-CHAR        PIC X(01).
008300     05  WK-C-NAME-REST            PIC X(14).
008400*
008500*---------------- REWRITE OUTPUT LINE BUILD AREA ----------------*
008600 01  WK-C-OUT-LINE                 PIC X(15).
008700 01  WK-C-OUT-LINE-R REDEFINES WK-C-OUT-LINE.
008800     05  WK-C-OUT-WHOLE            PIC X(15).
008900*
009000*---------------- CATEGORY-COUNT DISPLAY BREAKOUT ---------------*
009100 01  WK-C-CNT-DISPLAY              PIC 9(04).
009200 01  WK-C-CNT-DISPLAY-R REDEFINES WK-C-CNT-DISPLAY.
009300     05  WK-C-CNT-THOUS            PIC 9(02).
009400     05  WK-C-CNT-UNITS            PIC 9(02).
009500*
009600*****************
009700 LINKAGE SECTION.
009800*****************
009900 COPY NKWCATG.
010000 EJECT
010100********************************************
010200 PROCEDURE DIVISION USING NKWCATG-LINK.
010300********************************************
010400 MAIN-MODULE.
010500     PERFORM A000-PROCESS-CALLED-ROUTINE
010600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010700     GOBACK.
010800*
010900*-----------------------------------------------------------------
011000 A000-PROCESS-CALLED-ROUTINE.
011100*-----------------------------------------------------------------
011200     EVALUATE TRUE
011300        WHEN NKWCATG-LK-LOAD
011400           PERFORM B900-LOAD-ONE-CATEGORY
011500              THRU B999-LOAD-ONE-CATEGORY-EX
011600        WHEN NKWCATG-LK-ADD
011700           PERFORM B000-ADD-CATEGORY
011800              THRU B099-ADD-CATEGORY-EX
011900        WHEN NKWCATG-LK-REWRITE
012000           PERFORM Z000-REWRITE-CATEGORIES
012100              THRU Z099-REWRITE-CATEGORIES-EX
012200     END-EVALUATE.
012300 A099-PROCESS-CALLED-ROUTINE-EX.
012400     EXIT.
012500*
012600*-----------------------------------------------------------------
012700*B900 - LOAD.  ONE CALL PER LINE OF NKWCATF, DRIVER SUPPLIES THE
012800*RAW LINE IN NKWCATG-LK-NAME.  BLANK LINES SKIPPED, NAME FOLDED
012900*TO LOWER CASE, DUPLICATES SILENTLY IGNORED (RULE - CATEGORY).
013000*-----------------------------------------------------------------
013100 B900-LOAD-ONE-CATEGORY.
013200     MOVE NKWCATG-LK-NAME TO WK-C-NAME-WORK.
013300     IF WK-C-NAME-WORK = SPACES
013400        GO TO B999-LOAD-ONE-CATEGORY-EX.
013500     INSPECT WK-C-NAME-WORK CONVERTING
013600        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
013700        "abcdefghijklmnopqrstuvwxyz".
013800     PERFORM C000-FIND-CATEGORY THRU C099-FIND-CATEGORY-EX.
013900     IF WK-C-FOUND-NO
014000        SET WK-T-CAT-IX TO WK-N-CAT-COUNT
014100        SET WK-T-CAT-IX UP BY 1
014200        MOVE WK-C-NAME-WORK TO WK-T-CAT-ENTRY (WK-T-CAT-IX)
014300        ADD 1 TO WK-N-CAT-COUNT.
014400 B999-LOAD-ONE-CATEGORY-EX.
014500     EXIT.
014600*
014700*-----------------------------------------------------------------
014800*B000 - ADD.  SAME UNIQUE-SET RULE AS LOAD, BUT REPORTS DUPLICATE
014900*STATUS BACK TO THE CALLER (RULE - CATEGORY REGISTRY).
015000*-----------------------------------------------------------------
015100 B000-ADD-CATEGORY.
015200     SET NKWCATG-LK-NOT-DUP TO TRUE.
015300     MOVE NKWCATG-LK-NAME TO WK-C-NAME-WORK.
015400     INSPECT WK-C-NAME-WORK CONVERTING
015500        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
015600        "abcdefghijklmnopqrstuvwxyz".
015700     PERFORM C000-FIND-CATEGORY THRU C099-FIND-CATEGORY-EX.
015800     IF WK-C-FOUND-NO
015900        SET WK-T-CAT-IX TO WK-N-CAT-COUNT
016000        SET WK-T-CAT-IX UP BY 1
016100        MOVE WK-C-NAME-WORK TO WK-T-CAT-ENTRY (WK-T-CAT-IX)
016200        ADD 1 TO WK-N-CAT-COUNT
016300     ELSE
016400        SET NKWCATG-LK-DUPLICATE TO TRUE.
016500 B099-ADD-CATEGORY-EX.
016600     EXIT.
016700*
016800*-----------------------------------------------------------------
016900*C000 - TABLE SEARCH - LOCATE CATEGORY BY FOLDED NAME.  LEAVES
017000*WK-N-SCAN-IX GREATER THAN WK-N-CAT-COUNT WHEN NOT FOUND.
017100*-----------------------------------------------------------------
017200 C000-FIND-CATEGORY.
017300     SET WK-C-FOUND-NO TO TRUE.
017400     SET WK-T-CAT-IX TO 1.
017500     PERFORM C010-SCAN-CATEGORY-TABLE
017600        THRU C019-SCAN-CATEGORY-TABLE-EX
017700          UNTIL WK-T-CAT-IX > WK-N-CAT-COUNT
017800             OR WK-C-FOUND-YES.
017900 C099-FIND-CATEGORY-EX.
018000     EXIT.
018100*
018200 C010-SCAN-CATEGORY-TABLE.
018300     ADD 1 TO WK-N-SCAN-COUNT.
018400     IF WK-T-CAT-ENTRY (WK-T-CAT-IX) = WK-C-NAME-WORK
018500        SET WK-C-FOUND-YES TO TRUE
018600     ELSE
018700        SET WK-T-CAT-IX UP BY 1
018800     END-IF.
018900 C019-SCAN-CATEGORY-TABLE-EX.
019000     EXIT.
019100*
019200*-----------------------------------------------------------------
019300*                   PROGRAM SUBROUTINE                          *
019400*-----------------------------------------------------------------
019500 Y900-ABNORMAL-TERMINATION.
019600     EXIT PROGRAM.
019700*
019800*-----------------------------------------------------------------
019900*Z000 - REWRITE.  ONE NAME PER LINE, ARRIVAL ORDER (RULE -
020000*CATEGORY REGISTRY, REWRITE).
020100*-----------------------------------------------------------------
020200 Z000-REWRITE-CATEGORIES.
020300     OPEN OUTPUT NKWCATF.
020400     IF NOT WK-C-SUCCESSFUL
020500        DISPLAY "NKWCATRG - OPEN FILE ERROR - NKWCATF"
020600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020700        GO TO Y900-ABNORMAL-TERMINATION.
020800     MOVE WK-N-CAT-COUNT TO WK-C-CNT-DISPLAY.
020900     SET WK-T-CAT-IX TO 1.
021000     PERFORM Z010-WRITE-CATEGORY-LINE
021100        THRU Z019-WRITE-CATEGORY-LINE-EX
021200          VARYING WK-T-CAT-IX FROM 1 BY 1
021300            UNTIL WK-T-CAT-IX > WK-N-CAT-COUNT.
021400     CLOSE NKWCATF.
021500     SET NKWCATG-LK-NOT-DUP TO TRUE.
021600 Z099-REWRITE-CATEGORIES-EX.
021700     EXIT.
021800*
021900 Z010-WRITE-CATEGORY-LINE.
022000     MOVE WK-T-CAT-ENTRY (WK-T-CAT-IX) TO WK-C-OUT-LINE.
022100     WRITE NKWCATF-REC FROM WK-C-OUT-WHOLE.
022200 Z019-WRITE-CATEGORY-LINE-EX.
022300     EXIT.
022400*
022500******************************************************************
022600************** END OF PROGRAM SOURCE -  NKWCATRG ***************
022700******************************************************************
