000100*****************************************************************
000200* NKWACCT.CPYBK
000300* ACCOUNT-RECORD - PROJECT BANK ACCOUNT MASTER
000400* FROM FILE NKWACTF OF LIBRARY NKWLIB
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* GHA1A1 04/11/1991 KAO - INITIAL VERSION
000900* GHA2A1 11/03/1993 EOA - ADD NKWACCT-BANK-NAME, PREVIOUSLY HELD
001000*                         BANK CODE ONLY, TREASURY REQUESTED
001100*                         FULL NAME ON THE ACCOUNT LISTING
001200* GHA3A1 30/06/1995 EOA - NKWACCT-BALANCE WIDENED S9(7) TO
001300*                         S9(9) - LARGE-PROJECT OVERRUN
001400* GHA4A1 25/11/1997 NDA - ADD NKWACCT-LINK-TABLE, HOLDS THE
001500*                         EXPENDITURE CODES CHARGED THIS RUN
001600*                         SO THE LINKAGE COUNT NEED NOT BE
001700*                         PERSISTED (REBUILT EVERY RUN)
001800* GHY2K02 21/09/1999 TAM - Y2K: NKWACCT-OPEN-DATE-CCYY ADDED
001900* GHA5A1 09/02/2004 TAM - ADD NKWACCT-STATUS 88-LEVELS, FROZEN
002000*                         ACCOUNTS NO LONGER SILENTLY ACCEPT
002100*                         WITHDRAWALS (REQUEST NKW/04/002)
002200* GHA6A2 17/10/2006 NDA - ADD LIST FUNCTION AND RESULT-LINES
002300*                         TABLE, ACCOUNT LISTING NOW BUILT BY
002400*                         NKWACTLD FOR THE NEW NKWRPTO PRINTOUT
002500* GHA6A1 14/08/2008 NDA - FILLER REALIGNED FOR REVISED NKWACTF
002600*                         LRECL, RECORD NOW 80 BYTES
002700*****************************************************************
002800 01  NKWACCT-RECORD.
002900     05  NKWACCT-ID                PIC X(10).
003000*                                UNIQUE PROJECT ACCOUNT ID
003100     05  NKWACCT-BANK-NAME         PIC X(20).
003200*                                BANK NAME
003300     05  NKWACCT-BALANCE           PIC S9(09)V9(02).
003400*                                CURRENT BALANCE, GHS
003500     05  NKWACCT-BALANCE-R REDEFINES NKWACCT-BALANCE.
003600         10  NKWACCT-BAL-WHOLE     PIC S9(09).
003700         10  NKWACCT-BAL-DECML     PIC 9(02).
003800     05  NKWACCT-OPEN-DATE         PIC X(08).
003900*                                ACCOUNT OPENED, CCYYMMDD
004000     05  NKWACCT-OPEN-DATE-R REDEFINES NKWACCT-OPEN-DATE.
004100         10  NKWACCT-OPEN-CCYY     PIC 9(04).
004200         10  NKWACCT-OPEN-MM       PIC 9(02).
004300         10  NKWACCT-OPEN-DD       PIC 9(02).
004400     05  NKWACCT-STATUS            PIC X(01).
004500         88  NKWACCT-ST-ACTIVE               VALUE "A".
004600         88  NKWACCT-ST-FROZEN               VALUE "F".
004700*                                RESERVED - NOT SET BY ANY UNIT
004800*                                IN THIS BATCH SLICE, ALWAYS "A"
004900     05  FILLER                    PIC X(17).
005000*
005100*****************************************************************
005200* IN-CORE ONLY - NOT WRITTEN TO NKWACTF, REBUILT EACH RUN BY
005300* NKWACTLD B200-LINK-EXPENDITURE AS EXPENDITURES ARE POSTED
005400*****************************************************************
005500 01  NKWACCT-DERIVED.
005600     05  NKWACCT-EXP-COUNT         PIC 9(04)      COMP-3.
005700*                                COUNT OF LINKED EXPENDITURES
005800     05  NKWACCT-LINK-TABLE.
005900         10  NKWACCT-LINK-ENTRY OCCURS 200 TIMES
006000                                 INDEXED BY NKWACCT-LINK-IX
006100                                 PIC X(10).
006200*                                CODES OF EXPENDITURES CHARGED
006300*                                TO THIS ACCOUNT, ARRIVAL ORDER
006400*
006500*****************************************************************
006600* LINKAGE COPY - PASSED BETWEEN NKWEXBAT AND NKWACTLD
006700*****************************************************************
006800 01  NKWACCT-LINK.
006900     05  NKWACCT-LK-FUNCTION       PIC X(08).
007000         88  NKWACCT-LK-LOAD                 VALUE "LOAD".
007100         88  NKWACCT-LK-WITHDRAW              VALUE "WITHDRAW".
007200         88  NKWACCT-LK-DEPOSIT               VALUE "DEPOSIT".
007300         88  NKWACCT-LK-LINK                  VALUE "LINK".
007400         88  NKWACCT-LK-LIST                  VALUE "LIST".
007500         88  NKWACCT-LK-REWRITE               VALUE "REWRITE".
007600     05  NKWACCT-LK-ACCT-ID        PIC X(10).
007700     05  NKWACCT-LK-EXP-CODE       PIC X(10).
007800     05  NKWACCT-LK-AMOUNT         PIC S9(09)V9(02).
007900     05  NKWACCT-LK-RETURN-CD      PIC X(01).
008000         88  NKWACCT-LK-OK                    VALUE "Y".
008100         88  NKWACCT-LK-FAILED                VALUE "N".
008200     05  NKWACCT-LK-RAW-LINE       PIC X(80).
008300     05  NKWACCT-LK-BALANCE-OUT    PIC S9(09)V9(02).
008400     05  NKWACCT-LK-EXISTS-FLAG    PIC X(01).
008500         88  NKWACCT-LK-EXISTS               VALUE "Y".
008600         88  NKWACCT-LK-NOT-EXISTS            VALUE "N".
008700     05  NKWACCT-LK-RESULT-COUNT   PIC 9(04)      COMP-3.
008800     05  NKWACCT-LK-RESULT-LINES  OCCURS 200 TIMES
008900                                  INDEXED BY NKWACCT-LK-RES-IX
009000                                  PIC X(80).
