000100*****************************************************************
000200* NKWANLW.CPYBK
000300* ANALYSIS WORKING RECORDS - MONTHLY BURN RATE AND TOP-SPENDING
000400* CATEGORY ACCUMULATORS BUILT BY NKWFINAN, IN CORE ONLY
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* GHF1A1 15/01/1996 EOA - INITIAL VERSION, MONTHLY BURN TABLE
000900* GHF2A1 09/10/2001 NDA - ADD TOP-CATEGORY TABLE, TREASURY
001000*                         WANTED SPEND-BY-CATEGORY RANKING
001100*                         ALONGSIDE THE BURN-RATE REPORT
001200* GHF3A1 12/04/2009 TAM - WIDEN BURN-TOTAL / CAT-TOTAL-AMOUNT TO
001300*                         S9(11)V99, MULTI-YEAR PROJECT TOTALS
001400*****************************************************************
001500 01  NKWANLW-BURN-TABLE.
001600     05  NKWANLW-BURN-COUNT        PIC 9(03)      COMP-3.
001700     05  NKWANLW-BURN-ENTRY OCCURS 120 TIMES
001800                            INDEXED BY NKWANLW-BURN-IX
001900                                       NKWANLW-BURN-IX2.
002000         10  NKWANLW-BURN-MONTH    PIC X(07).
002100*                                MM-YYYY CALENDAR MONTH KEY
002200         10  NKWANLW-BURN-TOTAL    PIC S9(11)V9(02).
002300*                                SUM OF AMOUNTS THAT MONTH
002400*
002500 01  NKWANLW-CAT-TABLE.
002600     05  NKWANLW-CAT-COUNT         PIC 9(03)      COMP-3.
002700     05  NKWANLW-CAT-ENTRY OCCURS 120 TIMES
002800                           INDEXED BY NKWANLW-CAT-IX
002900                                      NKWANLW-CAT-IX2.
003000         10  NKWANLW-CAT-NAME      PIC X(15).
003100*                                CATEGORY, LOWER-CASED
003200         10  NKWANLW-CAT-TOTAL     PIC S9(11)V9(02).
003300*                                SUM OF AMOUNTS FOR CATEGORY
003400*
003500*****************************************************************
003600* LINKAGE COPY - PASSED BETWEEN NKWEXBAT AND NKWFINAN
003700*****************************************************************
003800 01  NKWANLW-LINK.
003900     05  NKWANLW-LK-FUNCTION       PIC X(08).
004000         88  NKWANLW-LK-BURN-RATE            VALUE "BURNRATE".
004100         88  NKWANLW-LK-FORECAST             VALUE "FORECAST".
004200         88  NKWANLW-LK-TOP-CATS             VALUE "TOPCATS".
004300     05  NKWANLW-LK-FORECAST-MSG   PIC X(40).
