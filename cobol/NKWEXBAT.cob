000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     NKWEXBAT.
000500 AUTHOR.         KWABENA OSEI-ANNIN.
000600 INSTALLATION.   NKWA PROJECT FINANCE - ACCRA DATA CENTRE.
000700 DATE-WRITTEN.   04 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - PROJECT FINANCE INTERNAL USE.
001000*
001100*DESCRIPTION :  NIGHTLY EXPENDITURE BATCH DRIVER.  OPENS THE
001200*               FOUR PROJECT MASTER FILES, DRIVES THE POSTING
001300*               OF EACH LOADED EXPENDITURE AGAINST THE BANK
001400*               ACCOUNT LEDGER, BUILDS THE ACCOUNT TRANSFER
001500*               GRAPH, RUNS THE MONTHLY BURN-RATE AND TOP-
001600*               CATEGORY ANALYSIS, PRINTS THE SIX STANDARD
001700*               LISTINGS AND REWRITES ALL FOUR MASTERS.
001800*
001900*****************************************************************
002000* HISTORY OF MODIFICATION:
002100*****************************************************************
002200* MOD.#   INIT   DATE        DESCRIPTION
002300* ------  -----  ----------  -----------------------------------
002400* GHB1A1  KAO    04/11/1991  INITIAL VERSION - LOAD/POST/REWRITE
002500*                            ACCOUNTS AND EXPENDITURES ONLY
002600* GHB1A2  KAO    19/02/1992  ADD CATEGORY REGISTRY LOAD/REWRITE
002700* GHB2A1  EOA    08/07/1994  ADD RECEIPT REVIEW QUEUE, RECEIPT
002800*                            DETAIL FILE NOW WRITTEN ON POST
002900* GHB3A1  EOA    22/01/1998  ADD MONTHLY BURN-RATE AND TOP-
003000*                            CATEGORY REPORT SECTION
003100* GHY2K03 TAM    14/09/1999  Y2K REVIEW - NO 2-DIGIT YEAR
003200*                            ARITHMETIC IN THIS PROGRAM, DATE
003300*                            FIELDS ARE HELD X(10) DD-MM-CCYY,
003400*                            NO CHANGE REQUIRED, SIGNED OFF
003500* GHB4A1  TAM    03/05/2003  ADD ACCOUNT TRANSFER GRAPH SECTION
003600*                            AND ACCTXFR CONTROL FILE
003700* GHB5A1  NDA    17/10/2006  ADD NKWRPTO PRINT LISTING, REPLACES
003800*                            AD-HOC DISPLAY STATEMENTS USED
003900*                            SINCE GO-LIVE (REQUEST NKW/06/041)
004000* GHB6A1  NDA    12/04/2009  REACHABLE-ACCOUNTS LISTING NOW RUN
004100*                            FOR EVERY VERTEX, NOT JUST THE
004200*                            FIRST ACCOUNT ON FILE
004300*****************************************************************
004400        EJECT
004500*****************************
004600 ENVIRONMENT DIVISION.
004700*****************************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005200                    UPSI-0 IS UPSI-SWITCH-0
005300                      ON  STATUS IS U0-ON
005400                      OFF STATUS IS U0-OFF.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT NKWACTF ASSIGN TO NKWACTF
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS   IS WK-C-FILE-STATUS.
006100     SELECT NKWEXPF ASSIGN TO NKWEXPF
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS   IS WK-C-FILE-STATUS.
006400     SELECT NKWCATF ASSIGN TO NKWCATF
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS   IS WK-C-FILE-STATUS.
006700     SELECT NKWRCPF ASSIGN TO NKWRCPF
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS   IS WK-C-FILE-STATUS.
007000     SELECT NKWRPTO ASSIGN TO NKWRPTO
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS   IS WK-C-FILE-STATUS.
007300*
007400*****************
007500 DATA DIVISION.
007600*****************
007700 FILE SECTION.
007800*****************
007900 FD  NKWACTF
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS NKWACTF-REC.
008200 01  NKWACTF-REC                   PIC X(80).
008300*
008400 FD  NKWEXPF
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS NKWEXPF-REC.
008700 01  NKWEXPF-REC                   PIC X(120).
008800*
008900 FD  NKWCATF
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS NKWCATF-REC.
009200 01  NKWCATF-REC                   PIC X(15).
009300*
009400 FD  NKWRCPF
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS NKWRCPF-REC.
009700 01  NKWRCPF-REC                   PIC X(40).
009800*
009900 FD  NKWRPTO
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS NKWRPTO-REC.
010200 01  NKWRPTO-REC                   PIC X(132).
010300*
010400 WORKING-STORAGE SECTION.
010500*****************************
010600 01  FILLER                        PIC X(24) VALUE
010700     "** PROGRAM NKWEXBAT **".
010800*
010900 01  WK-C-WORK-AREA.
011000     05  WK-C-FILE-STATUS          PIC X(02) VALUE "00".
011100         88  WK-C-SUCCESSFUL                 VALUE "00".
011200         88  WK-C-EOF                        VALUE "10".
011300     05  WK-C-EOF-SW               PIC X(01) VALUE "N".
011400         88  WK-C-AT-EOF                     VALUE "Y".
011500     05  WK-N-ACCT-COUNT           PIC 9(05) COMP VALUE ZERO.
011600     05  WK-N-EXP-COUNT            PIC 9(05) COMP VALUE ZERO.
011700     05  WK-N-EXP-REJ-COUNT        PIC 9(05) COMP VALUE ZERO.
011800     05  WK-N-LINE-IX              PIC 9(05) COMP VALUE ZERO.
011900     05  WK-E-CNT-DISPLAY          PIC 9(05).
012000     05  WK-E-CNT-DISPLAY-R REDEFINES WK-E-CNT-DISPLAY.
012100         10  WK-E-CNT-THOUS        PIC 9(02).
012200         10  WK-E-CNT-UNITS        PIC 9(03).
012300*
012400 01  WK-C-DATE-WORK.
012500     05  WK-C-TODAY                PIC 9(08).
012600     05  WK-C-TODAY-R REDEFINES WK-C-TODAY.
012700         10  WK-C-TODAY-CCYY       PIC 9(04).
012800         10  WK-C-TODAY-MM         PIC 9(02).
012900         10  WK-C-TODAY-DD         PIC 9(02).
013000     05  FILLER                    PIC X(08).
013100*
013200 01  WK-C-PRINT-LINE.
013300     05  WK-C-PRINT-TEXT           PIC X(120).
013400     05  FILLER                    PIC X(12).
013500 01  WK-C-PRINT-LINE-R REDEFINES WK-C-PRINT-LINE.
013600     05  WK-C-PRINT-WHOLE          PIC X(132).
013700*
013800*COPY THE LINKAGE RECORDS OF EACH BUSINESS UNIT - THESE ARE
013900*THE ONLY MEANS OF COMMUNICATION WITH THE CALLED SUBPROGRAMS
014000     COPY NKWCATG.
014100     COPY NKWRCPT.
014200     COPY NKWACCT.
014300     COPY NKWEXPD.
014400     COPY NKWANLW.
014500     COPY NKWXFER.
014600*
014700 01  WK-C-VERTEX-IX                PIC 9(03) COMP VALUE ZERO.
014800 01  WK-C-RESULT-IX                PIC 9(05) COMP VALUE ZERO.
014900*
015000*****************************
015100 PROCEDURE DIVISION.
015200*****************************
015300 MAIN-MODULE.
015400     PERFORM A000-START-PROGRAM-ROUTINE
015500        THRU A999-START-PROGRAM-ROUTINE-EX.
015600     PERFORM B000-LOAD-MASTERS-ROUTINE
015700        THRU B999-LOAD-MASTERS-ROUTINE-EX.
015800     PERFORM C000-BUILD-GRAPH-ROUTINE
015900        THRU C999-BUILD-GRAPH-ROUTINE-EX.
016000     PERFORM D000-RUN-ANALYSIS-ROUTINE
016100        THRU D999-RUN-ANALYSIS-ROUTINE-EX.
016200     PERFORM E000-PRINT-REPORTS-ROUTINE
016300        THRU E999-PRINT-REPORTS-ROUTINE-EX.
016400     PERFORM F000-REWRITE-MASTERS-ROUTINE
016500        THRU F999-REWRITE-MASTERS-ROUTINE-EX.
016600     PERFORM Z000-END-PROGRAM-ROUTINE
016700        THRU Z999-END-PROGRAM-ROUTINE-EX.
016800     GOBACK.
016900*
017000*-----------------------------------------------------------------
017100 A000-START-PROGRAM-ROUTINE.
017200*-----------------------------------------------------------------
017300     ACCEPT WK-C-TODAY FROM DATE YYYYMMDD.
017400     OPEN OUTPUT NKWRPTO.
017500     IF NOT WK-C-SUCCESSFUL
017600        DISPLAY "NKWEXBAT - OPEN FILE ERROR - NKWRPTO"
017700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017800        PERFORM Y900-ABNORMAL-TERMINATION
017900     END-IF.
018000 A999-START-PROGRAM-ROUTINE-EX.
018100     EXIT.
018200*
018300*-----------------------------------------------------------------
018400 B000-LOAD-MASTERS-ROUTINE.
018500*-----------------------------------------------------------------
018600     PERFORM B010-LOAD-CATEGORIES
018700        THRU B019-LOAD-CATEGORIES-EX.
018800     PERFORM B020-LOAD-RECEIPTS
018900        THRU B029-LOAD-RECEIPTS-EX.
019000     PERFORM B030-LOAD-ACCOUNTS
019100        THRU B039-LOAD-ACCOUNTS-EX.
019200     PERFORM B040-LOAD-AND-POST-EXPENDITURES
019300        THRU B049-LOAD-AND-POST-EXPENDITURES-EX.
019400 B999-LOAD-MASTERS-ROUTINE-EX.
019500     EXIT.
019600*
019700*-----------------------------------------------------------------
019800 B010-LOAD-CATEGORIES.
019900*-----------------------------------------------------------------
020000     OPEN INPUT NKWCATF.
020100     IF NOT WK-C-SUCCESSFUL
020200        DISPLAY "NKWEXBAT - OPEN FILE ERROR - NKWCATF"
020300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020400        PERFORM Y900-ABNORMAL-TERMINATION
020500     END-IF.
020600     MOVE "N" TO WK-C-EOF-SW.
020700     SET NKWCATG-LK-LOAD TO TRUE.
020800     PERFORM B011-READ-CATEGORY-RTN
020900        THRU B011-READ-CATEGORY-RTN-EX
021000          UNTIL WK-C-AT-EOF.
021100     CLOSE NKWCATF.
021200 B019-LOAD-CATEGORIES-EX.
021300     EXIT.
021400*
021500 B011-READ-CATEGORY-RTN.
021600     READ NKWCATF
021700        AT END
021800           MOVE "Y" TO WK-C-EOF-SW
021900        NOT AT END
022000           MOVE NKWCATF-REC TO NKWCATG-LK-NAME
022100           CALL "NKWCATRG" USING NKWCATG-LINK
022200     END-READ.
022300 B011-READ-CATEGORY-RTN-EX.
022400     EXIT.
022500*
022600*-----------------------------------------------------------------
022700 B020-LOAD-RECEIPTS.
022800*-----------------------------------------------------------------
022900     OPEN INPUT NKWRCPF.
023000     IF NOT WK-C-SUCCESSFUL
023100        DISPLAY "NKWEXBAT - OPEN FILE ERROR - NKWRCPF"
023200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023300        PERFORM Y900-ABNORMAL-TERMINATION
023400     END-IF.
023500     MOVE "N" TO WK-C-EOF-SW.
023600     SET NKWRCPT-LK-LOAD TO TRUE.
023700     PERFORM B021-READ-RECEIPT-RTN
023800        THRU B021-READ-RECEIPT-RTN-EX
023900          UNTIL WK-C-AT-EOF.
024000     CLOSE NKWRCPF.
024100 B029-LOAD-RECEIPTS-EX.
024200     EXIT.
024300*
024400 B021-READ-RECEIPT-RTN.
024500     READ NKWRCPF
024600        AT END
024700           MOVE "Y" TO WK-C-EOF-SW
024800        NOT AT END
024900           MOVE NKWRCPF-REC TO NKWRCPT-LK-PATH
025000           CALL "NKWRCPTQ" USING NKWRCPT-LINK
025100     END-READ.
025200 B021-READ-RECEIPT-RTN-EX.
025300     EXIT.
025400*
025500*-----------------------------------------------------------------
025600 B030-LOAD-ACCOUNTS.
025700*-----------------------------------------------------------------
025800     OPEN INPUT NKWACTF.
025900     IF NOT WK-C-SUCCESSFUL
026000        DISPLAY "NKWEXBAT - OPEN FILE ERROR - NKWACTF"
026100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026200        PERFORM Y900-ABNORMAL-TERMINATION
026300     END-IF.
026400     MOVE "N" TO WK-C-EOF-SW.
026500     SET NKWACCT-LK-LOAD TO TRUE.
026600     PERFORM B031-READ-ACCOUNT-RTN
026700        THRU B031-READ-ACCOUNT-RTN-EX
026800          UNTIL WK-C-AT-EOF.
026900     CLOSE NKWACTF.
027000 B039-LOAD-ACCOUNTS-EX.
027100     EXIT.
027200*
027300 B031-READ-ACCOUNT-RTN.
027400     READ NKWACTF
027500        AT END
027600           MOVE "Y" TO WK-C-EOF-SW
027700        NOT AT END
027800           MOVE NKWACTF-REC TO NKWACCT-LK-RAW-LINE
027900           CALL "NKWACTLD" USING NKWACCT-LINK
028000           ADD 1 TO WK-N-ACCT-COUNT
028100     END-READ.
028200 B031-READ-ACCOUNT-RTN-EX.
028300     EXIT.
028400*
028500*-----------------------------------------------------------------
028600 B040-LOAD-AND-POST-EXPENDITURES.
028700*-----------------------------------------------------------------
028800*THE EXPENDITURE FILE DOUBLES AS THIS RUN'S POSTING HISTORY -
028900*EACH VALID LINE IS RUN THROUGH THE FULL POST PIPELINE (EDIT,
029000*WITHDRAW, LINK) AS IT LOADS.  NKWCATG-LINK/NKWRCPT-LINK PASS
029100*THROUGH FOR CALL SYMMETRY ONLY - SEE NKWEXPPS HEADER NOTE.
029200     OPEN INPUT NKWEXPF.
029300     IF NOT WK-C-SUCCESSFUL
029400        DISPLAY "NKWEXBAT - OPEN FILE ERROR - NKWEXPF"
029500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029600        PERFORM Y900-ABNORMAL-TERMINATION
029700     END-IF.
029800     MOVE "N" TO WK-C-EOF-SW.
029900     PERFORM B041-READ-AND-POST-RTN
030000        THRU B041-READ-AND-POST-RTN-EX
030100          UNTIL WK-C-AT-EOF.
030200     CLOSE NKWEXPF.
030300 B049-LOAD-AND-POST-EXPENDITURES-EX.
030400     EXIT.
030500*
030600 B041-READ-AND-POST-RTN.
030700     READ NKWEXPF
030800        AT END
030900           MOVE "Y" TO WK-C-EOF-SW
031000        NOT AT END
031100           MOVE NKWEXPF-REC TO NKWEXPD-LK-RAW-LINE
031200           SET NKWEXPD-LK-POST TO TRUE
031300           CALL "NKWEXPPS" USING NKWEXPD-LINK
031400                                 NKWACCT-LINK
031500                                 NKWCATG-LINK
031600                                 NKWRCPT-LINK
031700           IF NKWEXPD-LK-OK
031800              ADD 1 TO WK-N-EXP-COUNT
031900           ELSE
032000              ADD 1 TO WK-N-EXP-REJ-COUNT
032100              DISPLAY "NKWEXBAT - EXPENDITURE REJECTED - "
032200                      NKWEXPD-LK-REJECT-MSG
032300           END-IF
032400     END-READ.
032500 B041-READ-AND-POST-RTN-EX.
032600     EXIT.
032700*
032800*-----------------------------------------------------------------
032900 C000-BUILD-GRAPH-ROUTINE.
033000*-----------------------------------------------------------------
033100     SET NKWXFER-LK-LOAD TO TRUE.
033200     CALL "NKWACTGR" USING NKWXFER-LINK
033300                           NKWXFER-VERTEX-TABLE
033400                           NKWXFER-EDGE-TABLE
033500                           NKWXFER-VISITED-TABLE
033600                           NKWXFER-BFS-QUEUE.
033700 C999-BUILD-GRAPH-ROUTINE-EX.
033800     EXIT.
033900*
034000*-----------------------------------------------------------------
034100 D000-RUN-ANALYSIS-ROUTINE.
034200*-----------------------------------------------------------------
034300     SET NKWANLW-LK-BURN-RATE TO TRUE.
034400     CALL "NKWFINAN" USING NKWANLW-LINK
034500                           NKWANLW-BURN-TABLE
034600                           NKWANLW-CAT-TABLE
034700                           NKWEXPD-LINK.
034800     SET NKWANLW-LK-TOP-CATS TO TRUE.
034900     CALL "NKWFINAN" USING NKWANLW-LINK
035000                           NKWANLW-BURN-TABLE
035100                           NKWANLW-CAT-TABLE
035200                           NKWEXPD-LINK.
035300 D999-RUN-ANALYSIS-ROUTINE-EX.
035400     EXIT.
035500*
035600*-----------------------------------------------------------------
035700 E000-PRINT-REPORTS-ROUTINE.
035800*-----------------------------------------------------------------
035900     PERFORM E010-PRINT-EXPENDITURE-LISTING
036000        THRU E019-PRINT-EXPENDITURE-LISTING-EX.
036100     PERFORM E020-PRINT-ACCOUNT-LISTING
036200        THRU E029-PRINT-ACCOUNT-LISTING-EX.
036300     PERFORM E030-PRINT-BURN-RATE-REPORT
036400        THRU E039-PRINT-BURN-RATE-REPORT-EX.
036500     PERFORM E040-PRINT-TOP-CATEGORY-REPORT
036600        THRU E049-PRINT-TOP-CATEGORY-REPORT-EX.
036700     PERFORM E050-PRINT-GRAPH-LISTING
036800        THRU E059-PRINT-GRAPH-LISTING-EX.
036900     PERFORM E060-PRINT-REACHABLE-LISTINGS
037000        THRU E069-PRINT-REACHABLE-LISTINGS-EX.
037100 E999-PRINT-REPORTS-ROUTINE-EX.
037200     EXIT.
037300*
037400*-----------------------------------------------------------------
037500 E010-PRINT-EXPENDITURE-LISTING.
037600*-----------------------------------------------------------------
037700     MOVE SPACES TO WK-C-PRINT-LINE.
037800     MOVE WK-N-EXP-COUNT TO WK-E-CNT-DISPLAY.
037900     STRING "EXPENDITURE LISTING - " WK-E-CNT-DISPLAY
038000            " RECORD(S)" DELIMITED BY SIZE
038100            INTO WK-C-PRINT-TEXT.
038200     WRITE NKWRPTO-REC FROM WK-C-PRINT-WHOLE.
038300     SET NKWEXPD-LK-SORT-DATE TO TRUE.
038400     CALL "NKWEXPPS" USING NKWEXPD-LINK
038500                           NKWACCT-LINK
038600                           NKWCATG-LINK
038700                           NKWRCPT-LINK.
038800     PERFORM E011-PRINT-EXP-LINE-RTN
038900        THRU E011-PRINT-EXP-LINE-RTN-EX
039000          VARYING WK-N-LINE-IX FROM 1 BY 1
039100            UNTIL WK-N-LINE-IX > NKWEXPD-LK-RESULT-COUNT.
039200 E019-PRINT-EXPENDITURE-LISTING-EX.
039300     EXIT.
039400*
039500 E011-PRINT-EXP-LINE-RTN.
039600     SET NKWEXPD-LK-RES-IX TO WK-N-LINE-IX.
039700     MOVE SPACES TO WK-C-PRINT-LINE.
039800     STRING NKWEXPD-LK-RESULT-LINES (NKWEXPD-LK-RES-IX)
039900            DELIMITED BY SIZE INTO WK-C-PRINT-TEXT.
040000     WRITE NKWRPTO-REC FROM WK-C-PRINT-WHOLE.
040100 E011-PRINT-EXP-LINE-RTN-EX.
040200     EXIT.
040300*
040400*-----------------------------------------------------------------
040500 E020-PRINT-ACCOUNT-LISTING.
040600*-----------------------------------------------------------------
040700     MOVE SPACES TO WK-C-PRINT-LINE.
040800     MOVE WK-N-ACCT-COUNT TO WK-E-CNT-DISPLAY.
040900     STRING "ACCOUNT LISTING - " WK-E-CNT-DISPLAY
041000            " RECORD(S)" DELIMITED BY SIZE
041100            INTO WK-C-PRINT-TEXT.
041200     WRITE NKWRPTO-REC FROM WK-C-PRINT-WHOLE.
041300     SET NKWACCT-LK-LIST TO TRUE.
041400     CALL "NKWACTLD" USING NKWACCT-LINK.
041500     PERFORM E021-PRINT-ACCT-LINE-RTN
041600        THRU E021-PRINT-ACCT-LINE-RTN-EX
041700          VARYING WK-N-LINE-IX FROM 1 BY 1
041800            UNTIL WK-N-LINE-IX > NKWACCT-LK-RESULT-COUNT.
041900 E029-PRINT-ACCOUNT-LISTING-EX.
042000     EXIT.
042100*
042200 E021-PRINT-ACCT-LINE-RTN.
042300     SET NKWACCT-LK-RES-IX TO WK-N-LINE-IX.
042400     MOVE SPACES TO WK-C-PRINT-LINE.
042500     MOVE NKWACCT-LK-RESULT-LINES (NKWACCT-LK-RES-IX)
042600                                  TO WK-C-PRINT-TEXT.
042700     WRITE NKWRPTO-REC FROM WK-C-PRINT-WHOLE.
042800 E021-PRINT-ACCT-LINE-RTN-EX.
042900     EXIT.
043000*
043100*-----------------------------------------------------------------
043200 E030-PRINT-BURN-RATE-REPORT.
043300*-----------------------------------------------------------------
043400     MOVE SPACES TO WK-C-PRINT-LINE.
043500     MOVE "MONTHLY BURN-RATE REPORT" TO WK-C-PRINT-TEXT.
043600     WRITE NKWRPTO-REC FROM WK-C-PRINT-WHOLE.
043700     PERFORM E031-PRINT-BURN-LINE-RTN
043800        THRU E031-PRINT-BURN-LINE-RTN-EX
043900          VARYING NKWANLW-BURN-IX FROM 1 BY 1
044000            UNTIL NKWANLW-BURN-IX > NKWANLW-BURN-COUNT.
044100     SET NKWANLW-LK-FORECAST TO TRUE.
044200     CALL "NKWFINAN" USING NKWANLW-LINK
044300                           NKWANLW-BURN-TABLE
044400                           NKWANLW-CAT-TABLE
044500                           NKWEXPD-LINK.
044600     MOVE SPACES TO WK-C-PRINT-LINE.
044700     MOVE NKWANLW-LK-FORECAST-MSG TO WK-C-PRINT-TEXT.
044800     WRITE NKWRPTO-REC FROM WK-C-PRINT-WHOLE.
044900 E039-PRINT-BURN-RATE-REPORT-EX.
045000     EXIT.
045100*
045200 E031-PRINT-BURN-LINE-RTN.
045300     MOVE SPACES TO WK-C-PRINT-LINE.
045400     STRING NKWANLW-BURN-MONTH (NKWANLW-BURN-IX)
045500            " : GHS "
045600            NKWANLW-BURN-TOTAL (NKWANLW-BURN-IX)
045700            DELIMITED BY SIZE INTO WK-C-PRINT-TEXT.
045800     WRITE NKWRPTO-REC FROM WK-C-PRINT-WHOLE.
045900 E031-PRINT-BURN-LINE-RTN-EX.
046000     EXIT.
046100*
046200*-----------------------------------------------------------------
046300 E040-PRINT-TOP-CATEGORY-REPORT.
046400*-----------------------------------------------------------------
046500     MOVE SPACES TO WK-C-PRINT-LINE.
046600     MOVE "TOP SPENDING CATEGORIES REPORT" TO WK-C-PRINT-TEXT.
046700     WRITE NKWRPTO-REC FROM WK-C-PRINT-WHOLE.
046800     PERFORM E041-PRINT-CAT-LINE-RTN
046900        THRU E041-PRINT-CAT-LINE-RTN-EX
047000          VARYING NKWANLW-CAT-IX FROM 1 BY 1
047100            UNTIL NKWANLW-CAT-IX > NKWANLW-CAT-COUNT.
047200 E049-PRINT-TOP-CATEGORY-REPORT-EX.
047300     EXIT.
047400*
047500 E041-PRINT-CAT-LINE-RTN.
047600     MOVE SPACES TO WK-C-PRINT-LINE.
047700     STRING NKWANLW-CAT-NAME (NKWANLW-CAT-IX)
047800            " : GHS "
047900            NKWANLW-CAT-TOTAL (NKWANLW-CAT-IX)
048000            DELIMITED BY SIZE INTO WK-C-PRINT-TEXT.
048100     WRITE NKWRPTO-REC FROM WK-C-PRINT-WHOLE.
048200 E041-PRINT-CAT-LINE-RTN-EX.
048300     EXIT.
048400*
048500*-----------------------------------------------------------------
048600 E050-PRINT-GRAPH-LISTING.
048700*-----------------------------------------------------------------
048800     MOVE SPACES TO WK-C-PRINT-LINE.
048900     MOVE "ACCOUNT TRANSFER GRAPH LISTING" TO WK-C-PRINT-TEXT.
049000     WRITE NKWRPTO-REC FROM WK-C-PRINT-WHOLE.
049100     SET NKWXFER-LK-DISPLAY TO TRUE.
049200     CALL "NKWACTGR" USING NKWXFER-LINK
049300                           NKWXFER-VERTEX-TABLE
049400                           NKWXFER-EDGE-TABLE
049500                           NKWXFER-VISITED-TABLE
049600                           NKWXFER-BFS-QUEUE.
049700     IF NKWXFER-EDGE-COUNT = ZERO
049800        MOVE SPACES TO WK-C-PRINT-LINE
049900        MOVE "NO TRANSFERS RECORDED" TO WK-C-PRINT-TEXT
050000        WRITE NKWRPTO-REC FROM WK-C-PRINT-WHOLE
050100     ELSE
050200        PERFORM E051-PRINT-EDGE-LINE-RTN
050300           THRU E051-PRINT-EDGE-LINE-RTN-EX
050400             VARYING NKWXFER-EDGE-IX FROM 1 BY 1
050500               UNTIL NKWXFER-EDGE-IX > NKWXFER-EDGE-COUNT
050600     END-IF.
050700 E059-PRINT-GRAPH-LISTING-EX.
050800     EXIT.
050900*
051000 E051-PRINT-EDGE-LINE-RTN.
051100     MOVE SPACES TO WK-C-PRINT-LINE.
051200     STRING NKWXFER-EDGE-FROM (NKWXFER-EDGE-IX)
051300            " -> "
051400            NKWXFER-EDGE-TO (NKWXFER-EDGE-IX)
051500            DELIMITED BY SIZE INTO WK-C-PRINT-TEXT.
051600     WRITE NKWRPTO-REC FROM WK-C-PRINT-WHOLE.
051700 E051-PRINT-EDGE-LINE-RTN-EX.
051800     EXIT.
051900*
052000*-----------------------------------------------------------------
052100 E060-PRINT-REACHABLE-LISTINGS.
052200*-----------------------------------------------------------------
052300     PERFORM E061-PRINT-VERTEX-RTN
052400        THRU E061-PRINT-VERTEX-RTN-EX
052500          VARYING WK-C-VERTEX-IX FROM 1 BY 1
052600            UNTIL WK-C-VERTEX-IX > NKWXFER-VTX-COUNT.
052700 E069-PRINT-REACHABLE-LISTINGS-EX.
052800     EXIT.
052900*
053000 E061-PRINT-VERTEX-RTN.
053100     MOVE SPACES TO WK-C-PRINT-LINE.
053200     STRING "REACHABLE FROM "
053300            NKWXFER-VTX-ENTRY (WK-C-VERTEX-IX)
053400            DELIMITED BY SIZE INTO WK-C-PRINT-TEXT.
053500     WRITE NKWRPTO-REC FROM WK-C-PRINT-WHOLE.
053600     MOVE NKWXFER-VTX-ENTRY (WK-C-VERTEX-IX)
053700                            TO NKWXFER-LK-START-ACCT.
053800     SET NKWXFER-LK-REACHABLE TO TRUE.
053900     CALL "NKWACTGR" USING NKWXFER-LINK
054000                           NKWXFER-VERTEX-TABLE
054100                           NKWXFER-EDGE-TABLE
054200                           NKWXFER-VISITED-TABLE
054300                           NKWXFER-BFS-QUEUE.
054400     MOVE SPACES TO WK-C-PRINT-LINE.
054500     MOVE NKWXFER-LK-RESULT-CNT TO WK-E-CNT-DISPLAY.
054600     STRING "  REACHABLE COUNT - " WK-E-CNT-DISPLAY
054700            DELIMITED BY SIZE INTO WK-C-PRINT-TEXT.
054800     WRITE NKWRPTO-REC FROM WK-C-PRINT-WHOLE.
054900     PERFORM E062-PRINT-BFS-LINE-RTN
055000        THRU E062-PRINT-BFS-LINE-RTN-EX
055100          VARYING WK-C-RESULT-IX FROM 1 BY 1
055200            UNTIL WK-C-RESULT-IX > NKWXFER-LK-RESULT-CNT.
055300 E061-PRINT-VERTEX-RTN-EX.
055400     EXIT.
055500*
055600 E062-PRINT-BFS-LINE-RTN.
055700     MOVE SPACES TO WK-C-PRINT-LINE.
055800     MOVE NKWXFER-BFS-ENTRY (WK-C-RESULT-IX) TO WK-C-PRINT-TEXT.
055900     WRITE NKWRPTO-REC FROM WK-C-PRINT-WHOLE.
056000 E062-PRINT-BFS-LINE-RTN-EX.
056100     EXIT.
056200*
056300*-----------------------------------------------------------------
056400 F000-REWRITE-MASTERS-ROUTINE.
056500*-----------------------------------------------------------------
056600     SET NKWCATG-LK-REWRITE TO TRUE.
056700     CALL "NKWCATRG" USING NKWCATG-LINK.
056800     SET NKWRCPT-LK-REWRITE TO TRUE.
056900     CALL "NKWRCPTQ" USING NKWRCPT-LINK.
057000     SET NKWACCT-LK-REWRITE TO TRUE.
057100     CALL "NKWACTLD" USING NKWACCT-LINK.
057200     SET NKWEXPD-LK-REWRITE TO TRUE.
057300     CALL "NKWEXPPS" USING NKWEXPD-LINK
057400                           NKWACCT-LINK
057500                           NKWCATG-LINK
057600                           NKWRCPT-LINK.
057700 F999-REWRITE-MASTERS-ROUTINE-EX.
057800     EXIT.
057900*
058000*-----------------------------------------------------------------
058100 Y900-ABNORMAL-TERMINATION.
058200*-----------------------------------------------------------------
058300     PERFORM Z000-END-PROGRAM-ROUTINE
058400        THRU Z999-END-PROGRAM-ROUTINE-EX.
058500     MOVE 16 TO RETURN-CODE.
058600     GOBACK.
058700*
058800*-----------------------------------------------------------------
058900 Z000-END-PROGRAM-ROUTINE.
059000*-----------------------------------------------------------------
059100     CLOSE NKWRPTO.
059200     IF NOT WK-C-SUCCESSFUL
059300        DISPLAY "NKWEXBAT - CLOSE FILE ERROR - NKWRPTO"
059400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
059500     END-IF.
059600 Z999-END-PROGRAM-ROUTINE-EX.
059700     EXIT.
