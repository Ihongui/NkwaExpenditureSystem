000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     NKWACTLD.
000500 AUTHOR.         KWABENA OSEI-ANNIN.
000600 INSTALLATION.   NKWA PROJECT FINANCE - ACCRA DATA CENTRE.
000700 DATE-WRITTEN.   04 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - PROJECT FINANCE INTERNAL USE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - BANK ACCOUNT LEDGER.  HOLDS THE
001200*               PROJECT ACCOUNT TABLE IN CORE FOR THE LIFE OF THE
001300*               RUN, LOADS IT FROM NKWACTF, SERVICES WITHDRAW/
001400*               DEPOSIT/LINK/LIST REQUESTS FROM NKWEXBAT AND
001500*               NKWEXPPS, AND REWRITES NKWACTF AT END OF RUN.
001600*
001700*****************************************************************
001800* HISTORY OF MODIFICATION:
001900*****************************************************************
002000* MOD.#   INIT   DATE        DESCRIPTION
002100* ------  -----  ----------  -----------------------------------
002200* GHL1A1  KAO    04/11/1991  INITIAL VERSION - LOAD, WITHDRAW,
002300*                            DEPOSIT, REWRITE ONLY
002400* GHL1A2  KAO    19/02/1992  ADD LINK FUNCTION, LINK-TABLE HELD
002500*                            PER ACCOUNT ENTRY, REBUILT EACH RUN
002600* GHL2A1  EOA    11/03/1993  BANK NAME NOW CARRIED THROUGH LOAD/
002700*                            REWRITE, PREVIOUSLY BANK CODE ONLY
002800* GHL3A1  EOA    30/06/1995  BALANCE FIELDS WIDENED S9(7) TO
002900*                            S9(9), MATCHES NKWACCT.CPYBK GHA3A1
003000* GHY2K02 TAM    21/09/1999  Y2K REVIEW - NO 2-DIGIT YEAR
003100*                            ARITHMETIC IN THIS PROGRAM, SIGNED
003200*                            OFF, NO CHANGE REQUIRED
003300* GHL4A1  TAM    09/02/2004  WITHDRAW NOW CHECKS ACCOUNT STATUS,
003400*                            FROZEN ACCOUNTS REJECTED (NKW/04/002)
003500* GHL5A1  NDA    17/10/2006  ADD LIST FUNCTION, BUILDS THE ACCOUNT
003600*                            LISTING REPORT LINES FOR THE NEW
003700*                            NKWRPTO PRINTOUT (REQUEST NKW/06/041)
003800*****************************************************************
003900        EJECT
004000*****************************
004100 ENVIRONMENT DIVISION.
004200*****************************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004700                    UPSI-0 IS UPSI-SWITCH-0
004800                      ON  STATUS IS U0-ON
004900                      OFF STATUS IS U0-OFF.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT NKWACTF ASSIGN TO NKWACTF
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS   IS WK-C-FILE-STATUS.
005600*
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 FD  NKWACTF
006300     LABEL RECORDS ARE OMITTED.
006400 01  NKWACTF-REC                     PIC X(80).
006500*
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER                          PIC X(24)        VALUE
006900     "** PROGRAM NKWACTLD **".
007000*
007100*---------------- PROGRAM WORKING STORAGE ----------------------*
007200 01  WK-C-WORK-AREA.
007300     05  WK-C-FILE-STATUS          PIC X(02) VALUE "00".
007400         88  WK-C-SUCCESSFUL                 VALUE "00".
007500     05  WK-N-ACCT-TBL-COUNT       PIC 9(04)  COMP-3 VALUE ZERO.
007600     05  WK-N-FIELD-COUNT          PIC 9(02)  COMP   VALUE ZERO.
007700     05  WK-N-RES-COUNT            PIC 9(04)  COMP-3 VALUE ZERO.
007800*
007900*---------------- ACCOUNT TABLE - HELD FOR LIFE OF RUN ---------*
008000 01  WK-T-ACCOUNT-TABLE.
008100     05  WK-T-ACCT-ENTRY OCCURS 200 TIMES
008200                         INDEXED BY WK-T-ACCT-IX.
008300         10  WK-T-ACCT-ID          PIC X(10).
008400         10  WK-T-ACCT-BANK-NAME   PIC X(20).
008500         10  WK-T-ACCT-BALANCE     PIC S9(09)V9(02).
008600         10  WK-T-ACCT-STATUS      PIC X(01) VALUE "A".
008700             88  WK-T-ACCT-ACTIVE            VALUE "A".
008800             88  WK-T-ACCT-FROZEN            VALUE "F".
008900         10  WK-T-ACCT-EXP-COUNT   PIC 9(04)  COMP-3 VALUE ZERO.
009000         10  WK-T-ACCT-LINK-TABLE.
009100             15  WK-T-ACCT-LINK-ENTRY OCCURS 200 TIMES
009200                                  INDEXED BY WK-T-ACCT-LINK-IX
009300                                  PIC X(10).
009400*
009500*---------------- UNSTRING / PARSE WORK AREA --------------------*
009600 01  WK-C-PARSE-AREA.
009700     05  WK-C-PARSE-FIELD OCCURS 5 TIMES
009800                          INDEXED BY WK-C-PARSE-IX
009900                          PIC X(20).
010000     05  WK-C-PARSE-BAL            PIC S9(09)V9(02).
010100*
010200*---------------- OUTPUT LINE BUILD AREA - REWRITE/LIST --------*
010300 01  WK-C-OUT-LINE.
010400     05  WK-C-OUT-TEXT             PIC X(78).
010500     05  FILLER                    PIC X(02).
010600 01  WK-C-OUT-LINE-R REDEFINES WK-C-OUT-LINE.
010700     05  WK-C-OUT-WHOLE            PIC X(80).
010800*
010900*---------------- BALANCE DISPLAY BREAKOUT - REPORT LINES ------*
011000 01  WK-C-BAL-DISPLAY              PIC S9(09)V9(02).
011100 01  WK-C-BAL-DISPLAY-R REDEFINES WK-C-BAL-DISPLAY.
011200     05  WK-C-BAL-SIGN             PIC X(01).
011300     05  WK-C-BAL-WHOLE            PIC 9(09).
011400     05  WK-C-BAL-DECML            PIC 9(02).
011500*
011600*---------------- EXPENDITURE-COUNT DISPLAY BREAKOUT -----------*
011700 01  WK-C-CNT-DISPLAY              PIC 9(04).
011800 01  WK-C-CNT-DISPLAY-R REDEFINES WK-C-CNT-DISPLAY.
011900     05  WK-C-CNT-THOUS            PIC 9(02).
012000     05  WK-C-CNT-UNITS            PIC 9(02).
012100*
012200*****************
012300 LINKAGE SECTION.
012400*****************
012500 COPY NKWACCT.
012600 EJECT
012700********************************************
012800 PROCEDURE DIVISION USING NKWACCT-LINK.
012900********************************************
013000 MAIN-MODULE.
013100     PERFORM A000-PROCESS-CALLED-ROUTINE
013200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013300     GOBACK.
013400*
013500*-----------------------------------------------------------------
013600 A000-PROCESS-CALLED-ROUTINE.
013700*-----------------------------------------------------------------
013800     EVALUATE TRUE
013900        WHEN NKWACCT-LK-LOAD
014000           PERFORM B900-LOAD-ONE-ACCOUNT
014100              THRU B999-LOAD-ONE-ACCOUNT-EX
014200        WHEN NKWACCT-LK-WITHDRAW
014300           PERFORM C000-WITHDRAW-ROUTINE
014400              THRU C099-WITHDRAW-ROUTINE-EX
014500        WHEN NKWACCT-LK-DEPOSIT
014600           PERFORM C100-DEPOSIT-ROUTINE
014700              THRU C199-DEPOSIT-ROUTINE-EX
014800        WHEN NKWACCT-LK-LINK
014900           PERFORM C200-LINK-EXPENDITURE
015000              THRU C299-LINK-EXPENDITURE-EX
015100        WHEN NKWACCT-LK-LIST
015200           PERFORM C300-LIST-ACCOUNTS
015300              THRU C399-LIST-ACCOUNTS-EX
015400        WHEN NKWACCT-LK-REWRITE
015500           PERFORM Z000-REWRITE-ACCOUNTS
015600              THRU Z099-REWRITE-ACCOUNTS-EX
015700     END-EVALUATE.
015800 A099-PROCESS-CALLED-ROUTINE-EX.
015900     EXIT.
016000*
016100*-----------------------------------------------------------------
016200*B000 - LOAD.  ONE CALL PER LINE OF NKWACTF, DRIVER SUPPLIES THE
016300*RAW LINE, ID/BANK-NAME/BALANCE PARSED HERE AND STORED IN TABLE.
016400*SKIP BLANK LINES, LINES WITH FEWER THAN 3 FIELDS, OR NON-NUMERIC
016500*BALANCE - EACH SKIP REPORTED WITH A WARNING (RULE - LEDGER).
016600*-----------------------------------------------------------------
016700 B900-LOAD-ONE-ACCOUNT.
016800     MOVE "N" TO NKWACCT-LK-RETURN-CD.
016900     IF NKWACCT-LK-RAW-LINE = SPACES
017000        GO TO B999-LOAD-ONE-ACCOUNT-EX.
017100     MOVE SPACES TO WK-C-PARSE-AREA.
017200     MOVE ZERO   TO WK-N-FIELD-COUNT.
017300     UNSTRING NKWACCT-LK-RAW-LINE DELIMITED BY ","
017400             INTO WK-C-PARSE-FIELD (1) WK-C-PARSE-FIELD (2)
017500                  WK-C-PARSE-FIELD (3)
017600         TALLYING IN WK-N-FIELD-COUNT.
017700     IF WK-N-FIELD-COUNT < 3
017800        DISPLAY "NKWACTLD - ACCOUNT LOAD SKIPPED - FEW FIELDS - "
017900                NKWACCT-LK-RAW-LINE
018000        GO TO B999-LOAD-ONE-ACCOUNT-EX.
018100     IF WK-C-PARSE-FIELD (3) IS NOT NUMERIC
018200        DISPLAY "NKWACTLD - ACCOUNT LOAD SKIPPED - BAD BALANCE - "
018300                NKWACCT-LK-RAW-LINE
018400        GO TO B999-LOAD-ONE-ACCOUNT-EX.
018500     SET WK-T-ACCT-IX TO WK-N-ACCT-TBL-COUNT.
018600     SET WK-T-ACCT-IX UP BY 1.
018700     MOVE WK-C-PARSE-FIELD (1) TO WK-T-ACCT-ID (WK-T-ACCT-IX).
018800     MOVE WK-C-PARSE-FIELD (2) TO
018900                           WK-T-ACCT-BANK-NAME (WK-T-ACCT-IX).
019000     MOVE WK-C-PARSE-FIELD (3) TO WK-C-PARSE-BAL.
019100     MOVE WK-C-PARSE-BAL       TO
019200                           WK-T-ACCT-BALANCE (WK-T-ACCT-IX).
019300     SET WK-T-ACCT-ACTIVE (WK-T-ACCT-IX) TO TRUE.
019400     MOVE ZERO TO WK-T-ACCT-EXP-COUNT (WK-T-ACCT-IX).
019500     ADD 1 TO WK-N-ACCT-TBL-COUNT.
019600     SET NKWACCT-LK-OK TO TRUE.
019700 B999-LOAD-ONE-ACCOUNT-EX.
019800     EXIT.
019900*
020000*-----------------------------------------------------------------
020100*C000 - WITHDRAW.  ONLY WHEN ACCOUNT EXISTS, IS NOT FROZEN, AND
020200*BALANCE >= AMOUNT (RULE - LEDGER, WITHDRAW).
020300*-----------------------------------------------------------------
020400 C000-WITHDRAW-ROUTINE.
020500     SET NKWACCT-LK-FAILED TO TRUE.
020600     PERFORM D000-FIND-ACCOUNT THRU D099-FIND-ACCOUNT-EX.
020700     IF NKWACCT-LK-NOT-EXISTS
020800        GO TO C099-WITHDRAW-ROUTINE-EX.
020900     IF NOT WK-T-ACCT-ACTIVE (WK-T-ACCT-IX)
021000        GO TO C099-WITHDRAW-ROUTINE-EX.
021100     IF WK-T-ACCT-BALANCE (WK-T-ACCT-IX) < NKWACCT-LK-AMOUNT
021200        GO TO C099-WITHDRAW-ROUTINE-EX.
021300     SUBTRACT NKWACCT-LK-AMOUNT
021400        FROM WK-T-ACCT-BALANCE (WK-T-ACCT-IX).
021500     MOVE WK-T-ACCT-BALANCE (WK-T-ACCT-IX)
021600                             TO NKWACCT-LK-BALANCE-OUT.
021700     SET NKWACCT-LK-OK TO TRUE.
021800 C099-WITHDRAW-ROUTINE-EX.
021900     EXIT.
022000*
022100*-----------------------------------------------------------------
022200*C100 - DEPOSIT.  ANY EXISTING ACCOUNT, ANY POSITIVE AMOUNT
022300*(RULE - LEDGER, DEPOSIT).
022400*-----------------------------------------------------------------
022500 C100-DEPOSIT-ROUTINE.
022600     SET NKWACCT-LK-FAILED TO TRUE.
022700     PERFORM D000-FIND-ACCOUNT THRU D099-FIND-ACCOUNT-EX.
022800     IF NKWACCT-LK-NOT-EXISTS
022900        GO TO C199-DEPOSIT-ROUTINE-EX.
023000     ADD NKWACCT-LK-AMOUNT TO WK-T-ACCT-BALANCE (WK-T-ACCT-IX).
023100     MOVE WK-T-ACCT-BALANCE (WK-T-ACCT-IX)
023200                             TO NKWACCT-LK-BALANCE-OUT.
023300     SET NKWACCT-LK-OK TO TRUE.
023400 C199-DEPOSIT-ROUTINE-EX.
023500     EXIT.
023600*
023700*-----------------------------------------------------------------
023800*C200 - LINK.  APPEND THE POSTED EXPENDITURE CODE TO THE CHARGED
023900*ACCOUNT'S LINKAGE LIST - THE LIST LENGTH IS THE LINK COUNT USED
024000*ON THE ACCOUNT LISTING (RULE - LEDGER, LINKAGE).
024100*-----------------------------------------------------------------
024200 C200-LINK-EXPENDITURE.
024300     SET NKWACCT-LK-FAILED TO TRUE.
024400     PERFORM D000-FIND-ACCOUNT THRU D099-FIND-ACCOUNT-EX.
024500     IF NKWACCT-LK-NOT-EXISTS
024600        GO TO C299-LINK-EXPENDITURE-EX.
024700     ADD 1 TO WK-T-ACCT-EXP-COUNT (WK-T-ACCT-IX).
024800     SET WK-T-ACCT-LINK-IX TO WK-T-ACCT-EXP-COUNT (WK-T-ACCT-IX).
024900     MOVE NKWACCT-LK-EXP-CODE TO
025000         WK-T-ACCT-LINK-ENTRY (WK-T-ACCT-IX WK-T-ACCT-LINK-IX).
025100     SET NKWACCT-LK-OK TO TRUE.
025200 C299-LINK-EXPENDITURE-EX.
025300     EXIT.
025400*
025500*-----------------------------------------------------------------
025600*C300 - LIST.  BUILD ONE REPORT LINE PER ACCOUNT - ID, BANK NAME,
025700*BALANCE (GHS, 2 DP), LINKED-EXPENDITURE COUNT - RETURNED VIA
025800*NKWACCT-LK-RESULT-LINES FOR NKWEXBAT'S E020 PRINT PARAGRAPH.
025900*-----------------------------------------------------------------
026000 C300-LIST-ACCOUNTS.
026100     MOVE ZERO TO WK-N-RES-COUNT.
026200     PERFORM C310-BUILD-LIST-LINE
026300        THRU C319-BUILD-LIST-LINE-EX
026400          VARYING WK-T-ACCT-IX FROM 1 BY 1
026500            UNTIL WK-T-ACCT-IX > WK-N-ACCT-TBL-COUNT.
026600     MOVE WK-N-RES-COUNT TO NKWACCT-LK-RESULT-COUNT.
026700     SET NKWACCT-LK-OK TO TRUE.
026800 C399-LIST-ACCOUNTS-EX.
026900     EXIT.
027000*
027100 C310-BUILD-LIST-LINE.
027200     ADD 1 TO WK-N-RES-COUNT.
027300     SET NKWACCT-LK-RES-IX TO WK-N-RES-COUNT.
027400     MOVE WK-T-ACCT-BALANCE (WK-T-ACCT-IX) TO WK-C-BAL-DISPLAY.
027500     MOVE WK-T-ACCT-EXP-COUNT (WK-T-ACCT-IX) TO WK-C-CNT-DISPLAY.
027600     MOVE SPACES TO NKWACCT-LK-RESULT-LINES (NKWACCT-LK-RES-IX).
027700     STRING WK-T-ACCT-ID (WK-T-ACCT-IX)          DELIMITED BY " "
027800            ", "                                 DELIMITED BY SIZE
027900            WK-T-ACCT-BANK-NAME (WK-T-ACCT-IX)    DELIMITED BY " "
028000            ", GHS "                              DELIMITED BY SIZE
028100            WK-C-BAL-WHOLE                        DELIMITED BY SIZE
028200            "."                                   DELIMITED BY SIZE
028300            WK-C-BAL-DECML                         DELIMITED BY SIZE
028400            ", LINKED "                            DELIMITED BY SIZE
028500            WK-C-CNT-DISPLAY                       DELIMITED BY SIZE
028600         INTO NKWACCT-LK-RESULT-LINES (NKWACCT-LK-RES-IX).
028700 C319-BUILD-LIST-LINE-EX.
028800     EXIT.
028900*
029000*-----------------------------------------------------------------
029100*D000 - TABLE SEARCH - LOCATE ACCOUNT BY ID, SETS WK-T-ACCT-IX
029200*AND THE LK-EXISTS-FLAG.
029300*-----------------------------------------------------------------
029400 D000-FIND-ACCOUNT.
029500     SET NKWACCT-LK-NOT-EXISTS TO TRUE.
029600     SET WK-T-ACCT-IX TO 1.
029700     PERFORM D010-SCAN-ACCOUNT-TABLE
029800        THRU D019-SCAN-ACCOUNT-TABLE-EX
029900          UNTIL WK-T-ACCT-IX > WK-N-ACCT-TBL-COUNT
030000             OR NKWACCT-LK-EXISTS.
030100 D099-FIND-ACCOUNT-EX.
030200     EXIT.
030300*
030400 D010-SCAN-ACCOUNT-TABLE.
030500     IF WK-T-ACCT-ID (WK-T-ACCT-IX) = NKWACCT-LK-ACCT-ID
030600        SET NKWACCT-LK-EXISTS TO TRUE
030700     ELSE
030800        SET WK-T-ACCT-IX UP BY 1
030900     END-IF.
031000 D019-SCAN-ACCOUNT-TABLE-EX.
031100     EXIT.
031200*
031300*-----------------------------------------------------------------
031400*                   PROGRAM SUBROUTINE                          *
031500*-----------------------------------------------------------------
031600 Y900-ABNORMAL-TERMINATION.
031700     EXIT PROGRAM.
031800*
031900*-----------------------------------------------------------------
032000*Z000 - REWRITE.  ONE LINE PER ACCOUNT - ID, BANK NAME, BALANCE
032100*(RULE - LEDGER, REWRITE).  EXPENDITURE-COUNT AND LINK-TABLE ARE
032200*IN-CORE ONLY AND ARE NOT PERSISTED.
032300*-----------------------------------------------------------------
032400 Z000-REWRITE-ACCOUNTS.
032500     OPEN OUTPUT NKWACTF.
032600     IF NOT WK-C-SUCCESSFUL
032700        DISPLAY "NKWACTLD - OPEN FILE ERROR - NKWACTF"
032800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032900        GO TO Y900-ABNORMAL-TERMINATION.
033000     SET WK-T-ACCT-IX TO 1.
033100     PERFORM Z010-WRITE-ACCOUNT-LINE
033200        THRU Z019-WRITE-ACCOUNT-LINE-EX
033300          VARYING WK-T-ACCT-IX FROM 1 BY 1
033400            UNTIL WK-T-ACCT-IX > WK-N-ACCT-TBL-COUNT.
033500     CLOSE NKWACTF.
033600     SET NKWACCT-LK-OK TO TRUE.
033700 Z099-REWRITE-ACCOUNTS-EX.
033800     EXIT.
033900*
034000 Z010-WRITE-ACCOUNT-LINE.
034100     MOVE WK-T-ACCT-BALANCE (WK-T-ACCT-IX) TO WK-C-BAL-DISPLAY.
034200     MOVE SPACES TO WK-C-OUT-LINE.
034300     STRING WK-T-ACCT-ID (WK-T-ACCT-IX)         DELIMITED BY " "
034400            ","                                 DELIMITED BY SIZE
034500            WK-T-ACCT-BANK-NAME (WK-T-ACCT-IX)   DELIMITED BY " "
034600            ","                                 DELIMITED BY SIZE
034700            WK-C-BAL-WHOLE                       DELIMITED BY SIZE
034800            "."                                  DELIMITED BY SIZE
034900            WK-C-BAL-DECML                        DELIMITED BY SIZE
035000         INTO WK-C-OUT-TEXT.
035100     WRITE NKWACTF-REC FROM WK-C-OUT-WHOLE.
035200 Z019-WRITE-ACCOUNT-LINE-EX.
035300     EXIT.
035400*
035500******************************************************************
035600************** END OF PROGRAM SOURCE -  NKWACTLD ***************
035700******************************************************************
